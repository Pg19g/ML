000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-WALKFORWARD-EVAL.
000600 AUTHOR.        D. ANDERSON.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  04/18/1988.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B15WLK  -  WALK-FORWARD FOLD GENERATOR AND SIGNAL EVALUATOR        
001300*                                                                    
001400* READS THE FACTOR CROSS-SECTION FILE (QEA.C03FAC) TWICE.  THE FIRST
001500* PASS BUILDS AN IN-MEMORY TABLE OF THE DISTINCT DATES PRESENT ON    
001600* THE FILE AND, FROM THAT TABLE, CARVES A SERIES OF WALK-FORWARD     
001700* FOLDS - A 252-DATE TRAINING WINDOW, A 21-DATE PURGE GAP, A         
001800* 63-DATE TEST WINDOW, THEN A 21-DATE EMBARGO BEFORE THE NEXT        
001900* TRAINING WINDOW BEGINS - STOPPING AS SOON AS A WINDOW WOULD RUN    
002000* PAST THE LAST DATE ON FILE.  THE SECOND PASS WALKS THE SAME FILE   
002100* FORWARD ONE TIME, FOLD BY FOLD, COLLECTING THE COMPOSITE ALPHA     
002200* (THE PREDICTION) AND THE SECTOR-EXCESS FORWARD RETURN (THE         
002300* OUTCOME) FOR EVERY TICKER-DATE FALLING INSIDE EACH FOLD'S TEST     
002400* WINDOW, THEN SCORES THAT FOLD - INFORMATION COEFFICIENT (PLAIN     
002500* PEARSON CORRELATION), RANK IC (PEARSON CORRELATION OF AVERAGE-     
002600* METHOD RANKS) AND MEAN SQUARED ERROR.  THIS STEP DOES NOT FIT OR   
002700* REFIT ANY MODEL - THE COMPOSITE ALPHA COMPUTED BY THE FACTOR       
002800* ENGINE (B12FAC) IS TAKEN AS THE PREDICTION AS-IS.  NOTHING IS      
002900* WRITTEN BACK TO A FILE - THE FOLD WINDOWS AND THE THREE SCORES ARE 
003000* A RESEARCH DESK DIAGNOSTIC AND GO TO THE JOB LOG ONLY.             
003100*                                                                    
003200* CHANGE LOG                                                        
003300* ----------                                                        
003400* DATE       INIT  TICKET      DESCRIPTION                          
003500* ---------  ----  ----------  ---------------------------------    
003600* 04/18/88   DA    NEW         ORIGINAL PROGRAM.                    
003700* 02/06/91   DA    CR-1189     TIE-AVERAGE RANKING ADDED TO RANK IC -
003800*                              PRIOR VERSION USED A STRICT ORDINAL   
003900*                              RANK AND DISAGREED WITH THE RESEARCH  
004000*                              DESK'S SPREADSHEET ON CROWDED SCORE   
004100*                              DECILES.                              
004200* 08/14/96   TV    CR-2402     DENOMINATOR GUARD ADDED SO A ZERO-    
004300*                              VARIANCE FOLD REPORTS IC OF ZERO      
004400*                              INSTEAD OF ABENDING ON A DIVIDE       
004500*                              EXCEPTION.                            
004600* 11/09/98   DA    Y2K-0091    YEAR 2000 REMEDIATION - CONFIRMED     
004700*                              FOUR-DIGIT CCYY THROUGHOUT.           
004800* 05/22/01   MO    CR-3410     EVALUATION TABLE WIDENED TO 26000     
004900*                              ENTRIES TO COVER THE ENLARGED         
005000*                              RUSSELL-STYLE UNIVERSE.               
005100*                                                                    
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-3090.
005600 OBJECT-COMPUTER.   IBM-3090.
005700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT FACTOR-IN       ASSIGN TO FACIN.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  FACTOR-IN.
006500*    QEA.C03FAC  -  FACTOR CROSS-SECTION, THE B12FAC OUTPUT, IN     
006600*    ASCENDING DATE/TICKER SEQUENCE.  READ TWICE - ONCE TO BUILD    
006700*    THE DISTINCT-DATE TABLE, ONCE TO SCORE EACH FOLD'S TEST        
006800*    WINDOW.                                                        
006900     COPY C03FAC.
007000
007100 WORKING-STORAGE SECTION.
007200*                                                                    
007300* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
007400* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
007500* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
007600*                                                                    
007700     77  WS-FOLDS-DONE-SW             PIC X(1)  VALUE 'N'.
007800         88  WS-FOLDS-DONE                       VALUE 'Y'.
007900
008000*                                                                    
008100* SWITCHES                                                          
008200*                                                                    
008300 01  WS-SWITCHES.
008400     05  WS-FAC-EOF-SW                PIC X(1)  VALUE 'N'.
008500         88  WS-FAC-EOF                          VALUE 'Y'.
008600     05  FILLER                     PIC X(1).
008700
008800*                                                                    
008900* FOLD WINDOW PARAMETERS - DESK-STANDARD DEFAULTS, NOT ON A PARM    
009000* CARD.  SEE SPEC BUSINESS RULES FOR U7.                            
009100*                                                                    
009200 01  WS-WINDOW-PARMS.
009300     05  WS-TRAIN-DATES                PIC 9(5)  COMP VALUE 252.
009400     05  WS-PURGE-DATES                PIC 9(5)  COMP VALUE 21.
009500     05  WS-TEST-DATES                 PIC 9(5)  COMP VALUE 63.
009600     05  WS-EMBARGO-DATES              PIC 9(5)  COMP VALUE 21.
009700     05  FILLER                     PIC X(1).
009800
009900*                                                                    
010000* DISTINCT-DATE TABLE - BUILT ON THE FIRST PASS BY A CONTROL BREAK  
010100* ON FA-DATE.  SIZED FOR ROUGHLY TWELVE YEARS OF TRADING DATES.     
010200*                                                                    
010300 01  WS-DATE-CONTROLS.
010400     05  WS-DATE-COUNT                 PIC 9(5)  COMP VALUE 0.
010500     05  WS-DATE-IDX                   PIC 9(5)  COMP.
010600     05  WS-LAST-DATE-SEEN             PIC 9(8)  VALUE 0.
010700     05  WS-LAST-DATE-R REDEFINES WS-LAST-DATE-SEEN.
010800         10  WS-LAST-DATE-CCYY          PIC 9(4).
010900         10  WS-LAST-DATE-MM            PIC 9(2).
011000         10  WS-LAST-DATE-DD            PIC 9(2).
011100     05  FILLER                     PIC X(1).
011200 01  WS-DATE-TABLE.
011300     05  WS-DATE-ENTRY  OCCURS 3000 TIMES        PIC 9(8).
011400     05  FILLER                     PIC X(1).
011500
011600*                                                                    
011700* FOLD TABLE - ONE ENTRY PER WALK-FORWARD FOLD CARVED FROM THE      
011800* DISTINCT-DATE TABLE.  TRAIN/TEST COUNTS ARE ALWAYS THE FULL 252   
011900* AND 63 SINCE A SHORT FOLD AT THE END OF THE FILE IS DROPPED, NOT  
012000* TRUNCATED.                                                        
012100*                                                                    
012200 01  WS-FOLD-CONTROLS.
012300     05  WS-FOLD-COUNT                 PIC 9(4)  COMP VALUE 0.
012400     05  WS-FOLD-IDX                   PIC 9(4)  COMP.
012500     05  WS-TRAIN-START-IDX            PIC 9(5)  COMP VALUE 1.
012600     05  WS-TRAIN-END-IDX              PIC 9(5)  COMP.
012700     05  WS-TEST-START-IDX             PIC 9(5)  COMP.
012800     05  WS-TEST-END-IDX               PIC 9(5)  COMP.
012900     05  FILLER                     PIC X(1).
013000 01  WS-FOLD-TABLE.
013100     05  WS-FOLD-ENTRY  OCCURS 50 TIMES.
013200         10  FL-TRAIN-START-DATE       PIC 9(8).
013300         10  FL-TRAIN-END-DATE         PIC 9(8).
013400         10  FL-TRAIN-COUNT            PIC 9(5)  COMP.
013500         10  FL-TEST-START-DATE        PIC 9(8).
013600         10  FL-TEST-END-DATE          PIC 9(8).
013700         10  FL-TEST-COUNT             PIC 9(5)  COMP.
013800     05  FILLER                     PIC X(1).
013900
014000*                                                                    
014100* PER-FOLD EVALUATION TABLE - PREDICTION (COMPOSITE ALPHA) AND      
014200* OUTCOME (SECTOR-EXCESS FORWARD RETURN) FOR EVERY TICKER-DATE       
014300* FALLING INSIDE THE FOLD'S TEST WINDOW, PLUS THE AVERAGE-METHOD     
014400* RANK OF EACH ONCE 4300-COMPUTE-RANKS HAS RUN.  SIZED FOR THE       
014500* 63-DATE TEST WINDOW AGAINST THE FULL 400-TICKER CROSS-SECTION.    
014600* (CR-3410 - WAS 12600.)                                             
014700*                                                                    
014800 01  WS-EVAL-CONTROLS.
014900     05  WS-EVAL-COUNT                 PIC 9(5)  COMP VALUE 0.
015000     05  WS-EV-IDX                     PIC 9(5)  COMP.
015100     05  WS-EV-JDX                     PIC 9(5)  COMP.
015200     05  WS-CUR-TEST-START             PIC 9(8).
015300     05  WS-CUR-TEST-START-R REDEFINES WS-CUR-TEST-START.
015400         10  WS-CTS-CCYY                PIC 9(4).
015500         10  WS-CTS-MM                  PIC 9(2).
015600         10  WS-CTS-DD                  PIC 9(2).
015700     05  WS-CUR-TEST-END               PIC 9(8).
015800     05  FILLER                     PIC X(1).
015900 01  WS-EVAL-TABLE.
016000     05  WS-EVAL-ENTRY  OCCURS 26000 TIMES.
016100         10  EV-PRED                   PIC S9(3)V9(6).
016200         10  EV-OUTCOME                PIC S9(3)V9(6).
016300         10  EV-PRED-RANK              PIC S9(5)V9(1).
016400         10  EV-OUT-RANK               PIC S9(5)V9(1).
016500     05  FILLER                     PIC X(1).
016600
016700*                                                                    
016800* RANK-COMPUTATION WORK AREA - PER-ENTRY LESS-THAN/EQUAL-TO COUNTS  
016900* AGAINST THE REST OF THE FOLD'S TABLE (NO INTRINSIC FUNCTIONS, SO  
017000* AVERAGE-METHOD RANK IS BUILT BY DIRECT COMPARISON COUNTING).      
017100*                                                                    
017200 01  WS-RANK-WORK.
017300     05  WS-PRED-LESS-CT               PIC 9(5)  COMP.
017400     05  WS-PRED-EQ-CT                 PIC 9(5)  COMP.
017500     05  WS-OUT-LESS-CT                PIC 9(5)  COMP.
017600     05  WS-OUT-EQ-CT                  PIC 9(5)  COMP.
017700     05  FILLER                     PIC X(1).
017800
017900*                                                                    
018000* FOLD SCORING WORK AREA - RAW-SUM FORM OF THE PEARSON CORRELATION, 
018100* THE SAME COMPUTATIONAL-FORMULA TECHNIQUE USED FOR SAMPLE VARIANCE 
018200* IN THE BACKTEST RUNNER (B14BTR) - ONE PASS OVER THE EVALUATION    
018300* TABLE ACCUMULATES EVERYTHING THE CORRELATION NEEDS.               
018400*                                                                    
018500 01  WS-SCORE-WORK.
018600     05  WS-SUM-X                      PIC S9(9)V9(6).
018700     05  WS-SUM-Y                      PIC S9(9)V9(6).
018800     05  WS-SUM-XX                     PIC S9(13)V9(6).
018900     05  WS-SUM-YY                     PIC S9(13)V9(6).
019000     05  WS-SUM-XY                     PIC S9(13)V9(6).
019100     05  WS-SUM-SQDIFF                 PIC S9(13)V9(6).
019200     05  WS-IC-NUM                     PIC S9(15)V9(6).
019300     05  WS-IC-DENOM-X                 PIC S9(15)V9(6).
019400     05  WS-IC-DENOM-Y                 PIC S9(15)V9(6).
019500     05  WS-IC-DENOM                   PIC S9(15)V9(6).
019600     05  WS-FOLD-N                     PIC S9(9)V9(6).
019700     05  WS-FOLD-IC                    PIC S9(3)V9(6).
019800     05  WS-FOLD-RANK-IC               PIC S9(3)V9(6).
019900     05  WS-FOLD-MSE                   PIC S9(9)V9(6).
020000     05  FILLER                     PIC X(1).
020100
020200*                                                                    
020300* RUN TOTALS FOR THE 9000-TERMINATE CLOSING DISPLAY.                
020400* WS-RUN-DATE-R REDEFINES THE HELD FOLD DATE FOR THE JOB LOG'S      
020500* CCYY/MM/DD-BROKEN-OUT DISPLAY FORMAT.                             
020600*                                                                    
020700 01  WS-RUN-TOTALS.
020800     05  WS-FOLDS-SCORED               PIC 9(4)  COMP VALUE 0.
020900     05  WS-TOTAL-EVAL-PAIRS           PIC 9(9)  COMP VALUE 0.
021000     05  FILLER                     PIC X(1).
021100 01  WS-RUN-DATE-HOLD              PIC 9(8)  VALUE 0.
021200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-HOLD.
021300     05  WS-RUN-DATE-CCYY              PIC 9(4).
021400     05  WS-RUN-DATE-MM                PIC 9(2).
021500     05  WS-RUN-DATE-DD                PIC 9(2).
021600
021700*                                                                    
021800* PROCEDURE DIVISION                                                
021900*                                                                    
022000 PROCEDURE DIVISION.
022100 0000-MAIN-CONTROL.
022200     PERFORM 1000-LOAD-DATE-TABLE THRU 1000-EXIT.
022300     PERFORM 2000-BUILD-FOLD-TABLE THRU 2000-EXIT.
022400     PERFORM 3000-EVALUATE-ALL-FOLDS THRU 3000-EXIT.
022500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
022600     STOP RUN.
022700
022800*    FIRST PASS - ONE READ OF FACTOR-IN, CONTROL-BROKEN ON FA-DATE, 
022900*    BUILDS THE DISTINCT-DATE TABLE THAT DRIVES THE FOLD CARVE.     
023000 1000-LOAD-DATE-TABLE.
023100     OPEN INPUT FACTOR-IN.
023200     MOVE 'N' TO WS-FAC-EOF-SW.
023300     READ FACTOR-IN
023400         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
023500     PERFORM 1050-SCAN-ONE-FACTOR-REC THRU 1050-EXIT
023600         UNTIL WS-FAC-EOF.
023700     CLOSE FACTOR-IN.
023800 1000-EXIT.
023900     EXIT.
024000
024100 1050-SCAN-ONE-FACTOR-REC.
024200     IF FA-DATE NOT = WS-LAST-DATE-SEEN
024300         ADD 1 TO WS-DATE-COUNT
024400         MOVE FA-DATE TO WS-DATE-ENTRY (WS-DATE-COUNT)
024500         MOVE FA-DATE TO WS-LAST-DATE-SEEN.
024600     READ FACTOR-IN
024700         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
024800 1050-EXIT.
024900     EXIT.
025000
025100*    SECOND STEP - CARVE FOLDS OUT OF THE DISTINCT-DATE TABLE BY    
025200*    INDEX ARITHMETIC.  NO FILE ACTIVITY HERE.                      
025300 2000-BUILD-FOLD-TABLE.
025400     MOVE 'N' TO WS-FOLDS-DONE-SW.
025500     MOVE 1 TO WS-TRAIN-START-IDX.
025600     PERFORM 2050-BUILD-ONE-FOLD THRU 2050-EXIT
025700         UNTIL WS-FOLDS-DONE.
025800 2000-EXIT.
025900     EXIT.
026000
026100 2050-BUILD-ONE-FOLD.
026200     COMPUTE WS-TRAIN-END-IDX =
026300         WS-TRAIN-START-IDX + WS-TRAIN-DATES - 1.
026400     COMPUTE WS-TEST-START-IDX =
026500         WS-TRAIN-END-IDX + WS-PURGE-DATES + 1.
026600     COMPUTE WS-TEST-END-IDX =
026700         WS-TEST-START-IDX + WS-TEST-DATES - 1.
026800     IF WS-TEST-END-IDX > WS-DATE-COUNT
026900         MOVE 'Y' TO WS-FOLDS-DONE-SW
027000     ELSE
027100         PERFORM 2100-STORE-ONE-FOLD THRU 2100-EXIT
027200         COMPUTE WS-TRAIN-START-IDX =
027300             WS-TEST-END-IDX + WS-EMBARGO-DATES + 1.
027400 2050-EXIT.
027500     EXIT.
027600
027700 2100-STORE-ONE-FOLD.
027800     ADD 1 TO WS-FOLD-COUNT.
027900     MOVE WS-DATE-ENTRY (WS-TRAIN-START-IDX)
028000         TO FL-TRAIN-START-DATE (WS-FOLD-COUNT).
028100     MOVE WS-DATE-ENTRY (WS-TRAIN-END-IDX)
028200         TO FL-TRAIN-END-DATE (WS-FOLD-COUNT).
028300     MOVE WS-TRAIN-DATES TO FL-TRAIN-COUNT (WS-FOLD-COUNT).
028400     MOVE WS-DATE-ENTRY (WS-TEST-START-IDX)
028500         TO FL-TEST-START-DATE (WS-FOLD-COUNT).
028600     MOVE WS-DATE-ENTRY (WS-TEST-END-IDX)
028700         TO FL-TEST-END-DATE (WS-FOLD-COUNT).
028800     MOVE WS-TEST-DATES TO FL-TEST-COUNT (WS-FOLD-COUNT).
028900 2100-EXIT.
029000     EXIT.
029100
029200*    THIRD STEP - ONE MORE PASS OF FACTOR-IN, HELD FORWARD FOLD BY  
029300*    FOLD (THE TEST WINDOWS ONLY MOVE FORWARD, SO THE FILE IS NEVER 
029400*    REWOUND) - COLLECTS EACH FOLD'S PREDICTION/OUTCOME PAIRS AND   
029500*    SCORES THEM.                                                   
029600 3000-EVALUATE-ALL-FOLDS.
029700     OPEN INPUT FACTOR-IN.
029800     MOVE 'N' TO WS-FAC-EOF-SW.
029900     READ FACTOR-IN
030000         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
030100     MOVE 1 TO WS-FOLD-IDX.
030200     PERFORM 3100-EVALUATE-ONE-FOLD THRU 3100-EXIT
030300         UNTIL WS-FOLD-IDX > WS-FOLD-COUNT.
030400     CLOSE FACTOR-IN.
030500 3000-EXIT.
030600     EXIT.
030700
030800 3100-EVALUATE-ONE-FOLD.
030900     MOVE FL-TEST-START-DATE (WS-FOLD-IDX) TO WS-CUR-TEST-START.
031000     MOVE FL-TEST-END-DATE   (WS-FOLD-IDX) TO WS-CUR-TEST-END.
031100     PERFORM 3150-SKIP-TO-TEST-WINDOW THRU 3150-EXIT
031200         UNTIL WS-FAC-EOF
031300         OR FA-DATE NOT LESS THAN WS-CUR-TEST-START.
031400     MOVE 0 TO WS-EVAL-COUNT.
031500     PERFORM 3200-COLLECT-ONE-EVAL-REC THRU 3200-EXIT
031600         UNTIL WS-FAC-EOF
031700         OR FA-DATE > WS-CUR-TEST-END.
031800     PERFORM 4000-COMPUTE-FOLD-METRICS THRU 4000-EXIT.
031900     PERFORM 5000-DISPLAY-FOLD-REPORT THRU 5000-EXIT.
032000     ADD 1 TO WS-FOLDS-SCORED.
032100     ADD WS-EVAL-COUNT TO WS-TOTAL-EVAL-PAIRS.
032200     ADD 1 TO WS-FOLD-IDX.
032300 3100-EXIT.
032400     EXIT.
032500
032600*    RECORDS AHEAD OF THE TEST WINDOW (STILL INSIDE THE TRAINING OR 
032700*    PURGE SPAN) ARE READ AND DISCARDED - THIS STEP DOES NOT FIT A  
032800*    MODEL, SO THE TRAINING SPAN ITSELF IS NEVER MATERIALIZED.      
032900 3150-SKIP-TO-TEST-WINDOW.
033000     READ FACTOR-IN
033100         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
033200 3150-EXIT.
033300     EXIT.
033400
033500 3200-COLLECT-ONE-EVAL-REC.
033600     ADD 1 TO WS-EVAL-COUNT.
033700     MOVE FA-COMPOSITE-ALPHA TO EV-PRED    (WS-EVAL-COUNT).
033800     MOVE FA-FWD-EXCESS      TO EV-OUTCOME (WS-EVAL-COUNT).
033900     READ FACTOR-IN
034000         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
034100 3200-EXIT.
034200     EXIT.
034300
034400*    IC AND MSE COME OFF ONE ACCUMULATION PASS OVER THE EVAL TABLE  
034500*    (COMPUTATIONAL-FORMULA PEARSON, SAME TECHNIQUE AS B14BTR'S     
034600*    SAMPLE VARIANCE).  RANK IC NEEDS THE AVERAGE-METHOD RANKS      
034700*    BUILT FIRST, THEN A SECOND ACCUMULATION PASS OVER THE RANKS.   
034800 4000-COMPUTE-FOLD-METRICS.
034900     MOVE 0 TO WS-SUM-X, WS-SUM-Y, WS-SUM-XX, WS-SUM-YY, WS-SUM-XY.
035000     MOVE 0 TO WS-SUM-SQDIFF.
035100     MOVE 1 TO WS-EV-IDX.
035200     PERFORM 4100-ACCUM-ONE-PAIR THRU 4100-EXIT
035300         UNTIL WS-EV-IDX > WS-EVAL-COUNT.
035400     MOVE WS-EVAL-COUNT TO WS-FOLD-N.
035500     PERFORM 4200-DERIVE-IC THRU 4200-EXIT.
035600     IF WS-EVAL-COUNT > 0
035700         COMPUTE WS-FOLD-MSE = WS-SUM-SQDIFF / WS-FOLD-N
035800     ELSE
035900         MOVE 0 TO WS-FOLD-MSE.
036000     PERFORM 4300-COMPUTE-RANKS THRU 4300-EXIT.
036100     MOVE 0 TO WS-SUM-X, WS-SUM-Y, WS-SUM-XX, WS-SUM-YY, WS-SUM-XY.
036200     MOVE 1 TO WS-EV-IDX.
036300     PERFORM 4500-ACCUM-ONE-RANK-PAIR THRU 4500-EXIT
036400         UNTIL WS-EV-IDX > WS-EVAL-COUNT.
036500     PERFORM 4600-DERIVE-RANK-IC THRU 4600-EXIT.
036600 4000-EXIT.
036700     EXIT.
036800
036900 4100-ACCUM-ONE-PAIR.
037000     ADD EV-PRED (WS-EV-IDX)    TO WS-SUM-X.
037100     ADD EV-OUTCOME (WS-EV-IDX) TO WS-SUM-Y.
037200     COMPUTE WS-SUM-XX = WS-SUM-XX +
037300         EV-PRED (WS-EV-IDX) * EV-PRED (WS-EV-IDX).
037400     COMPUTE WS-SUM-YY = WS-SUM-YY +
037500         EV-OUTCOME (WS-EV-IDX) * EV-OUTCOME (WS-EV-IDX).
037600     COMPUTE WS-SUM-XY = WS-SUM-XY +
037700         EV-PRED (WS-EV-IDX) * EV-OUTCOME (WS-EV-IDX).
037800     COMPUTE WS-SUM-SQDIFF = WS-SUM-SQDIFF +
037900         (EV-PRED (WS-EV-IDX) - EV-OUTCOME (WS-EV-IDX)) ** 2.
038000     ADD 1 TO WS-EV-IDX.
038100 4100-EXIT.
038200     EXIT.
038300
038400*    CR-2402 - A FOLD WHOSE PREDICTION OR OUTCOME COLUMN IS         
038500*    CONSTANT (ZERO VARIANCE) OR THAT HAS FEWER THAN TWO PAIRS      
038600*    REPORTS AN IC OF ZERO RATHER THAN DIVIDING BY ZERO.            
038700 4200-DERIVE-IC.
038800     IF WS-FOLD-N < 2
038900         MOVE 0 TO WS-FOLD-IC
039000     ELSE
039100         COMPUTE WS-IC-NUM =
039200             (WS-FOLD-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y)
039300         COMPUTE WS-IC-DENOM-X =
039400             (WS-FOLD-N * WS-SUM-XX) - (WS-SUM-X * WS-SUM-X)
039500         COMPUTE WS-IC-DENOM-Y =
039600             (WS-FOLD-N * WS-SUM-YY) - (WS-SUM-Y * WS-SUM-Y)
039700         IF WS-IC-DENOM-X <= 0 OR WS-IC-DENOM-Y <= 0
039800             MOVE 0 TO WS-FOLD-IC
039900         ELSE
040000             COMPUTE WS-IC-DENOM =
040100                 (WS-IC-DENOM-X * WS-IC-DENOM-Y) ** 0.5
040200             COMPUTE WS-FOLD-IC = WS-IC-NUM / WS-IC-DENOM.
040300 4200-EXIT.
040400     EXIT.
040500
040600*    AVERAGE-METHOD RANK BY DIRECT COMPARISON COUNT (CR-1189) -     
040700*    FOR EACH ENTRY, RANK = COUNT STRICTLY LESS, PLUS THE MIDPOINT  
040800*    OF ITS OWN TIE GROUP.  NO INTRINSIC FUNCTION AND NO SORT       
040900*    NEEDED - THE SAME COUNTING TECHNIQUE THE FACTOR ENGINE USES    
041000*    FOR SECTOR PERCENTILES.                                        
041100 4300-COMPUTE-RANKS.
041200     MOVE 1 TO WS-EV-IDX.
041300     PERFORM 4350-RANK-ONE-ENTRY THRU 4350-EXIT
041400         UNTIL WS-EV-IDX > WS-EVAL-COUNT.
041500 4300-EXIT.
041600     EXIT.
041700
041800 4350-RANK-ONE-ENTRY.
041900     MOVE 0 TO WS-PRED-LESS-CT, WS-PRED-EQ-CT.
042000     MOVE 0 TO WS-OUT-LESS-CT, WS-OUT-EQ-CT.
042100     MOVE 1 TO WS-EV-JDX.
042200     PERFORM 4400-COMPARE-ONE-OTHER THRU 4400-EXIT
042300         UNTIL WS-EV-JDX > WS-EVAL-COUNT.
042400     COMPUTE EV-PRED-RANK (WS-EV-IDX) =
042500         WS-PRED-LESS-CT + (WS-PRED-EQ-CT + 1) / 2.
042600     COMPUTE EV-OUT-RANK (WS-EV-IDX) =
042700         WS-OUT-LESS-CT + (WS-OUT-EQ-CT + 1) / 2.
042800     ADD 1 TO WS-EV-IDX.
042900 4350-EXIT.
043000     EXIT.
043100
043200 4400-COMPARE-ONE-OTHER.
043300     IF EV-PRED (WS-EV-JDX) < EV-PRED (WS-EV-IDX)
043400         ADD 1 TO WS-PRED-LESS-CT
043500     ELSE
043600         IF EV-PRED (WS-EV-JDX) = EV-PRED (WS-EV-IDX)
043700             ADD 1 TO WS-PRED-EQ-CT.
043800     IF EV-OUTCOME (WS-EV-JDX) < EV-OUTCOME (WS-EV-IDX)
043900         ADD 1 TO WS-OUT-LESS-CT
044000     ELSE
044100         IF EV-OUTCOME (WS-EV-JDX) = EV-OUTCOME (WS-EV-IDX)
044200             ADD 1 TO WS-OUT-EQ-CT.
044300     ADD 1 TO WS-EV-JDX.
044400 4400-EXIT.
044500     EXIT.
044600
044700 4500-ACCUM-ONE-RANK-PAIR.
044800     ADD EV-PRED-RANK (WS-EV-IDX) TO WS-SUM-X.
044900     ADD EV-OUT-RANK (WS-EV-IDX)  TO WS-SUM-Y.
045000     COMPUTE WS-SUM-XX = WS-SUM-XX +
045100         EV-PRED-RANK (WS-EV-IDX) * EV-PRED-RANK (WS-EV-IDX).
045200     COMPUTE WS-SUM-YY = WS-SUM-YY +
045300         EV-OUT-RANK (WS-EV-IDX) * EV-OUT-RANK (WS-EV-IDX).
045400     COMPUTE WS-SUM-XY = WS-SUM-XY +
045500         EV-PRED-RANK (WS-EV-IDX) * EV-OUT-RANK (WS-EV-IDX).
045600     ADD 1 TO WS-EV-IDX.
045700 4500-EXIT.
045800     EXIT.
045900
046000 4600-DERIVE-RANK-IC.
046100     IF WS-FOLD-N < 2
046200         MOVE 0 TO WS-FOLD-RANK-IC
046300     ELSE
046400         COMPUTE WS-IC-NUM =
046500             (WS-FOLD-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y)
046600         COMPUTE WS-IC-DENOM-X =
046700             (WS-FOLD-N * WS-SUM-XX) - (WS-SUM-X * WS-SUM-X)
046800         COMPUTE WS-IC-DENOM-Y =
046900             (WS-FOLD-N * WS-SUM-YY) - (WS-SUM-Y * WS-SUM-Y)
047000         IF WS-IC-DENOM-X <= 0 OR WS-IC-DENOM-Y <= 0
047100             MOVE 0 TO WS-FOLD-RANK-IC
047200         ELSE
047300             COMPUTE WS-IC-DENOM =
047400                 (WS-IC-DENOM-X * WS-IC-DENOM-Y) ** 0.5
047500             COMPUTE WS-FOLD-RANK-IC = WS-IC-NUM / WS-IC-DENOM.
047600 4600-EXIT.
047700     EXIT.
047800
047900*    THE FOLD REPORT ITSELF IS A JOB-LOG DIAGNOSTIC ONLY - SPEC     
048000*    DEFINES NO PERSISTED RECORD LAYOUT FOR U7, SO NOTHING HERE     
048100*    GOES TO CONTROL-OUT.                                           
048200 5000-DISPLAY-FOLD-REPORT.
048300     MOVE FL-TRAIN-START-DATE (WS-FOLD-IDX) TO WS-RUN-DATE-HOLD.
048400     DISPLAY 'B15WLK - FOLD ' WS-FOLD-IDX ' TRAIN START.. '
048500         WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM '-' WS-RUN-DATE-DD.
048600     MOVE FL-TRAIN-END-DATE (WS-FOLD-IDX) TO WS-RUN-DATE-HOLD.
048700     DISPLAY 'B15WLK - FOLD ' WS-FOLD-IDX ' TRAIN END.... '
048800         WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM '-' WS-RUN-DATE-DD
048900         ' (' FL-TRAIN-COUNT (WS-FOLD-IDX) ' DATES)'.
049000     MOVE FL-TEST-START-DATE (WS-FOLD-IDX) TO WS-RUN-DATE-HOLD.
049100     DISPLAY 'B15WLK - FOLD ' WS-FOLD-IDX ' TEST START... '
049200         WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM '-' WS-RUN-DATE-DD.
049300     MOVE FL-TEST-END-DATE (WS-FOLD-IDX) TO WS-RUN-DATE-HOLD.
049400     DISPLAY 'B15WLK - FOLD ' WS-FOLD-IDX ' TEST END..... '
049500         WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM '-' WS-RUN-DATE-DD
049600         ' (' FL-TEST-COUNT (WS-FOLD-IDX) ' DATES, '
049700         WS-EVAL-COUNT ' SAMPLES)'.
049800     DISPLAY 'B15WLK - FOLD ' WS-FOLD-IDX ' IC.......... ' WS-FOLD-IC.
049900     DISPLAY 'B15WLK - FOLD ' WS-FOLD-IDX ' RANK IC..... '
050000         WS-FOLD-RANK-IC.
050100     DISPLAY 'B15WLK - FOLD ' WS-FOLD-IDX ' MSE......... ' WS-FOLD-MSE.
050200 5000-EXIT.
050300     EXIT.
050400
050500 9000-TERMINATE.
050600     DISPLAY 'B15WLK - DATES ON FILE.......... ' WS-DATE-COUNT.
050700     DISPLAY 'B15WLK - FOLDS CARVED........... ' WS-FOLD-COUNT.
050800     DISPLAY 'B15WLK - FOLDS SCORED........... ' WS-FOLDS-SCORED.
050900     DISPLAY 'B15WLK - TOTAL EVALUATION PAIRS. ' WS-TOTAL-EVAL-PAIRS.
051000 9000-EXIT.
051100     EXIT.
