000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-SUMMARY-REPORT.
000600 AUTHOR.        R. HOLLOWAY.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  05/09/1988.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B17RPT  -  RUN SUMMARY REPORT                                      
001300*                                                                    
001400* LAST STEP OF THE NIGHTLY ALPHA RUN.  PRINTS THE U6 BACKTEST         
001500* METRICS WRITTEN BY THE BACKTEST RUNNER (B14BTR), THE MEAN-          
001600* REVERSION TRADE DETAIL AND SUBTOTALS WRITTEN BY THE MEAN-           
001700* REVERSION RULE (B16MNR), AND A SET OF FINAL CONTROL TOTALS -        
001800* RECORDS READ FROM THE PRICE AND FUNDAMENTALS FILES, CROSS-          
001900* SECTIONS PROCESSED BY THE FACTOR ENGINE, AND REBALANCES             
002000* EXECUTED.  CONTROL-IN IS A JCL DD CONCATENATION OF THE TWO          
002100* SEPARATE CTLOUT DATASETS B14BTR AND B16MNR EACH PRODUCE, IN         
002200* JOB-STEP ORDER - B14BTR'S METRIC RECORDS ARRIVE FIRST, FOLLOWED     
002300* BY B16MNR'S TRADE, TICKER-SUBTOTAL AND GRAND-TOTAL RECORDS.  THIS   
002400* STEP DOES NOT RE-READ THE FACTOR OR WEIGHT FILES FOR THEIR OWN      
002500* CONTENT - ONLY TO CONFIRM RECORD AND CROSS-SECTION COUNTS AGAINST   
002600* THE OPERATOR'S RUN LOG.                                            
002700*                                                                    
002800* CHANGE LOG                                                        
002900* ----------                                                        
003000* DATE       INIT  TICKET      DESCRIPTION                          
003100* ---------  ----  ----------  ---------------------------------    
003200* 05/09/88   RH    NEW         ORIGINAL PROGRAM - METRIC LINES AND   
003300*                              FINAL CONTROL TOTALS ONLY.            
003400* 06/14/91   DA    CR-1288     ADDED THE MEAN-REVERSION SECTION -    
003500*                              TRADE DETAIL, TICKER SUBTOTAL AND     
003600*                              GRAND-TOTAL LINES - WHEN B16MNR WAS   
003700*                              INTRODUCED AS A SEPARATE STEP.        
003800* 11/13/98   RH    Y2K-0091    YEAR 2000 REMEDIATION - RUN DATE      
003900*                              NOW ACCEPTED AS A NATIVE FOUR-DIGIT   
004000*                              CCYY DATE; THE OLD TWO-DIGIT WINDOW   
004100*                              ROUTINE WAS REMOVED.                  
004200* 05/22/01   MO    CR-3410     CROSS-SECTION AND REBALANCE COUNTS    
004300*                              ADDED TO THE FINAL CONTROL TOTALS -   
004400*                              PREVIOUSLY ONLY RECORD COUNTS PER     
004500*                              INPUT FILE WERE PRINTED.              
004600*                                                                    
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-3090.
005100 OBJECT-COMPUTER.   IBM-3090.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PRICE-IN        ASSIGN TO PRICEIN.
005600     SELECT FUND-IN         ASSIGN TO FUNDIN.
005700     SELECT FACTOR-IN       ASSIGN TO FACTIN.
005800     SELECT CONTROL-IN      ASSIGN TO CTLIN.
005900     SELECT REPORT-OUT      ASSIGN TO RPTOUT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  PRICE-IN.
006400*    QEA.C01PRC  -  OPENED HERE ONLY TO TALLY A RECORD COUNT FOR    
006500*    THE FINAL CONTROL TOTALS.  CONTENT IS NOT REPRINTED.           
006600     COPY C01PRC.
006700 FD  FUND-IN.
006800*    QEA.C02FND  -  OPENED HERE ONLY TO TALLY A RECORD COUNT FOR    
006900*    THE FINAL CONTROL TOTALS.  CONTENT IS NOT REPRINTED.           
007000     COPY C02FND.
007100 FD  FACTOR-IN.
007200*    QEA.C03FAC  -  OPENED HERE ONLY TO COUNT DISTINCT FA-DATE      
007300*    VALUES (CROSS-SECTIONS PROCESSED) FOR THE FINAL CONTROL        
007400*    TOTALS.  SORTED ASCENDING BY DATE SO A SIMPLE CONTROL BREAK    
007500*    ON FA-DATE IS ALL THAT IS NEEDED - NO INTERNAL SORT.           
007600     COPY C03FAC.
007700 FD  CONTROL-IN.
007800*    QEA.C08CTL  -  JCL DD CONCATENATION OF B14BTR'S AND B16MNR'S   
007900*    CTLOUT DATASETS (SEE THE PROGRAM BANNER ABOVE).  MET RECORDS   
008000*    ARRIVE FIRST, THEN ZERO OR MORE TRD RECORDS AND ONE TKS        
008100*    RECORD PER TICKER, THEN ONE FINAL GRD RECORD.                  
008200     COPY C08CTL.
008300 FD  REPORT-OUT.
008400*    QEA.C06RPT  -  80-COLUMN LINE-SEQUENTIAL PRINT FILE.  THE      
008500*    ONLY OUTPUT THIS STEP PRODUCES.                                
008600     COPY C06RPT.
008700
008800 WORKING-STORAGE SECTION.
008900*                                                                    
009000* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
009100* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
009200* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
009300*                                                                    
009400     77  WS-FND-EOF-SW                PIC X(1)  VALUE 'N'.
009500         88  WS-FND-EOF                            VALUE 'Y'.
009600     77  WS-FAC-EOF-SW                PIC X(1)  VALUE 'N'.
009700         88  WS-FAC-EOF                            VALUE 'Y'.
009800
009900*                                                                    
010000* SWITCHES                                                          
010100*                                                                    
010200 01  WS-SWITCHES.
010300     05  WS-CTL-EOF-SW                PIC X(1)  VALUE 'N'.
010400         88  WS-CTL-EOF                            VALUE 'Y'.
010500     05  WS-PRC-EOF-SW                PIC X(1)  VALUE 'N'.
010600         88  WS-PRC-EOF                            VALUE 'Y'.
010700     05  FILLER                     PIC X(1).
010800
010900*                                                                    
011000* RUN-DATE WORK AREA                                                
011100*                                                                    
011200 01  WS-RUN-DATE                  PIC 9(8)  VALUE 0.
011300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011400     05  WS-RUN-DATE-CCYY             PIC 9(4).
011500     05  WS-RUN-DATE-MM               PIC 9(2).
011600     05  WS-RUN-DATE-DD               PIC 9(2).
011700
011800*                                                                    
011900* METRIC-LINE COUNTERS AND CAPTURED VALUES                          
012000*                                                                    
012100 01  WS-COUNTERS.
012200     05  WS-PRICE-REC-COUNT           PIC 9(9) COMP  VALUE 0.
012300     05  WS-FUND-REC-COUNT            PIC 9(9) COMP  VALUE 0.
012400     05  WS-XSECTION-COUNT            PIC 9(7) COMP  VALUE 0.
012500     05  WS-REBAL-COUNT               PIC 9(7) COMP  VALUE 0.
012600     05  FILLER                     PIC X(1).
012700 01  WS-LAST-FAC-DATE             PIC 9(8)  VALUE 0.
012800
012900*                                                                    
013000* METRIC-VALUE EDITING WORK AREA - CT-METRIC-VALUE IS SCALED AND    
013100* ROUNDED HERE ACCORDING TO CT-METRIC-FORMAT-CDE, THEN MOVED INTO   
013200* THE APPROPRIATE NUMERIC-EDITED FIELD BELOW FOR PRINTING.          
013300* PERCENT AND HIT-RATE METRICS ARRIVE AS DECIMAL FRACTIONS (SEE     
013400* B14BTR) AND ARE SCALED BY 100 BEFORE EDITING; RATIO, CURRENCY     
013500* AND COUNT METRICS ARE ALREADY IN DISPLAY SCALE.                   
013600*                                                                    
013700 01  WS-EDIT-SCALE-WORK.
013800     05  WS-PCT-SCALED                PIC S9(5)V99.
013900     05  WS-RATIO-SCALED              PIC S9(9)V99.
014000     05  WS-CURRENCY-SCALED           PIC S9(11).
014100     05  WS-COUNT-SCALED              PIC S9(11).
014200     05  FILLER                     PIC X(1).
014300
014400*                                                                    
014500* NUMERIC-EDITED PRINT FIELDS - EACH SIZED TO THE FULL 20-BYTE      
014600* RC-METRIC-VALUE WIDTH SO THE FORMATTED FIGURE COMES OUT           
014700* RIGHT-JUSTIFIED WITH NO SEPARATE PADDING STEP.                    
014800*                                                                    
014900 01  WS-EDIT-PCT2-GRP.
015000     05  WS-EDIT-PCT2                 PIC -Z(14)9.99.
015100     05  WS-EDIT-PCT2-SFX             PIC X(1).
015200     05  FILLER                     PIC X(1).
015300 01  WS-EDIT-PCT1-GRP.
015400     05  WS-EDIT-PCT1                 PIC Z(16)9.9.
015500     05  WS-EDIT-PCT1-SFX             PIC X(1).
015600     05  FILLER                     PIC X(1).
015700 01  WS-EDIT-RATIO                PIC -Z(12),ZZ9.99.
015800 01  WS-EDIT-CURRENCY             PIC $Z(15),ZZ9.
015900 01  WS-EDIT-COUNT                PIC Z(16),ZZ9.
016000
016100*                                                                    
016200* TICKER-SUBTOTAL AND GRAND-TOTAL EDITING WORK AREA - CT-TKS AND    
016300* CT-GRD WIN-RATE/TOTAL-RETURN ARE ALSO DECIMAL FRACTIONS AND ARE   
016400* SCALED BY 100 THE SAME WAY BEFORE EDITING.                        
016500*                                                                    
016600 01  WS-SUB-EDIT-WORK.
016700     05  WS-SUB-WIN-RATE-SCALED       PIC S9(5)V9.
016800     05  WS-SUB-RETURN-SCALED         PIC S9(5)V99.
016900     05  FILLER                     PIC X(1).
017000
017100 PROCEDURE DIVISION.
017200*                                                                    
017300* 0000-MAIN-CONTROL - OPEN, PRINT THE THREE REPORT SECTIONS IN      
017400* ORDER, TAKE THE FINAL CONTROL-TOTAL COUNTS, PRINT THEM, CLOSE.    
017500*                                                                    
017600 0000-MAIN-CONTROL.
017700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017800     PERFORM 2000-PRINT-REPORT-HEADER THRU 2000-EXIT.
017900     PERFORM 3000-PRINT-BACKTEST-METRICS THRU 3000-EXIT.
018000     PERFORM 4000-PRINT-MEAN-REVERSION-SECTION THRU 4000-EXIT.
018100     PERFORM 5000-COUNT-PRICE-RECORDS THRU 5000-EXIT.
018200     PERFORM 5100-COUNT-FUND-RECORDS THRU 5100-EXIT.
018300     PERFORM 5200-COUNT-CROSS-SECTIONS THRU 5200-EXIT.
018400     PERFORM 6000-PRINT-CONTROL-TOTALS THRU 6000-EXIT.
018500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018600     STOP RUN.
018700
018800 1000-INITIALIZE.
018900     OPEN INPUT  CONTROL-IN.
019000     OPEN OUTPUT REPORT-OUT.
019100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019200     MOVE 'N' TO WS-CTL-EOF-SW.
019300     READ CONTROL-IN
019400         AT END MOVE 'Y' TO WS-CTL-EOF-SW.
019500 1000-EXIT.
019600     EXIT.
019700
019800*                                                                    
019900* TITLE, RUN-DATE AND COLUMN-HEADER LINES.                          
020000*                                                                    
020100 2000-PRINT-REPORT-HEADER.
020200     MOVE SPACES TO REPORT-LINE.
020300     MOVE 'ALPHA NIGHTLY RUN - SUMMARY REPORT' TO RC-METRIC-NAME.
020400     WRITE REPORT-LINE.
020500     MOVE SPACES TO REPORT-LINE.
020600     STRING 'RUN DATE ' WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM '-'
020700         WS-RUN-DATE-DD DELIMITED BY SIZE INTO RC-METRIC-NAME.
020800     WRITE REPORT-LINE.
020900     MOVE SPACES TO REPORT-LINE.
021000     MOVE 'METRIC' TO RC-METRIC-NAME.
021100     MOVE 'VALUE' TO RC-METRIC-VALUE.
021200     WRITE REPORT-LINE.
021300 2000-EXIT.
021400     EXIT.
021500
021600*                                                                    
021700* U6 METRIC LINES - ONE PER MET RECORD, IN THE ORDER B14BTR WROTE   
021800* THEM.  THE NUM-REBALANCES VALUE IS ALSO SAVED HERE FOR REUSE ON   
021900* THE FINAL CONTROL TOTALS BELOW SO IT IS NOT RECOMPUTED.           
022000* A NON-MET RECORD TYPE ENDS THIS SECTION WITHOUT CONSUMING IT.     
022100* (CR-1288, DA, 06/14/91)                                           
022200* (CR-3410, MO, 05/22/01)                                           
022300* (Y2K-0091, RH, 11/13/98)                                          
022400*                                                                    
022500 3000-PRINT-BACKTEST-METRICS.
022600     PERFORM 3050-PRINT-ONE-METRIC THRU 3050-EXIT
022700         UNTIL WS-CTL-EOF OR NOT CT-TYPE-METRIC.
022800 3000-EXIT.
022900     EXIT.
023000
023100 3050-PRINT-ONE-METRIC.
023200     MOVE SPACES TO REPORT-LINE.
023300     MOVE CT-METRIC-NAME TO RC-METRIC-NAME.
023400     IF CT-METRIC-NAME = 'NUM REBALANCES'
023500         MOVE CT-METRIC-VALUE TO WS-REBAL-COUNT.
023600     IF CT-FMT-PERCENT-2D OR CT-FMT-PERCENT-1D
023700         COMPUTE WS-PCT-SCALED ROUNDED = CT-METRIC-VALUE * 100
023800         IF CT-FMT-PERCENT-2D
023900             MOVE WS-PCT-SCALED TO WS-EDIT-PCT2
024000             MOVE '%' TO WS-EDIT-PCT2-SFX
024100             MOVE WS-EDIT-PCT2-GRP TO RC-METRIC-VALUE
024200         ELSE
024300             MOVE WS-PCT-SCALED TO WS-EDIT-PCT1
024400             MOVE '%' TO WS-EDIT-PCT1-SFX
024500             MOVE WS-EDIT-PCT1-GRP TO RC-METRIC-VALUE
024600     ELSE
024700         IF CT-FMT-RATIO
024800             COMPUTE WS-RATIO-SCALED ROUNDED = CT-METRIC-VALUE
024900             MOVE WS-RATIO-SCALED TO WS-EDIT-RATIO
025000             MOVE WS-EDIT-RATIO TO RC-METRIC-VALUE
025100         ELSE
025200             IF CT-FMT-CURRENCY
025300                 COMPUTE WS-CURRENCY-SCALED ROUNDED = CT-METRIC-VALUE
025400                 MOVE WS-CURRENCY-SCALED TO WS-EDIT-CURRENCY
025500                 MOVE WS-EDIT-CURRENCY TO RC-METRIC-VALUE
025600             ELSE
025700                 COMPUTE WS-COUNT-SCALED ROUNDED = CT-METRIC-VALUE
025800                 MOVE WS-COUNT-SCALED TO WS-EDIT-COUNT
025900                 MOVE WS-EDIT-COUNT TO RC-METRIC-VALUE.
026000     WRITE REPORT-LINE.
026100     READ CONTROL-IN
026200         AT END MOVE 'Y' TO WS-CTL-EOF-SW.
026300 3050-EXIT.
026400     EXIT.
026500
026600*                                                                    
026700* MEAN-REVERSION SECTION - PER-TICKER CONTROL BREAK OVER B16MNR'S   
026800* TRD/TKS RECORDS, TERMINATED BY THE SINGLE GRD RECORD.             
026900* (CR-1288, DA, 06/14/91)                                           
027000*                                                                    
027100 4000-PRINT-MEAN-REVERSION-SECTION.
027200     PERFORM 4100-PRINT-ONE-TICKER-GROUP THRU 4100-EXIT
027300         UNTIL WS-CTL-EOF OR CT-TYPE-GRAND-TOTAL.
027400     IF CT-TYPE-GRAND-TOTAL
027500         PERFORM 4300-PRINT-GRAND-TOTAL THRU 4300-EXIT.
027600 4000-EXIT.
027700     EXIT.
027800
027900 4100-PRINT-ONE-TICKER-GROUP.
028000     PERFORM 4150-PRINT-ONE-TRADE THRU 4150-EXIT
028100         UNTIL WS-CTL-EOF OR NOT CT-TYPE-TRADE.
028200     IF CT-TYPE-TICKER-SUM
028300         PERFORM 4200-PRINT-TICKER-SUBTOTAL THRU 4200-EXIT.
028400 4100-EXIT.
028500     EXIT.
028600
028700 4150-PRINT-ONE-TRADE.
028800     MOVE SPACES TO REPORT-LINE.
028900     MOVE CT-TRD-TICKER TO RC-TRD-TICKER.
029000     MOVE CT-TRD-ENTRY-DATE TO RC-TRD-ENTRY-DATE.
029100     MOVE CT-TRD-ENTRY-PRICE TO RC-TRD-ENTRY-PRICE.
029200     MOVE CT-TRD-EXIT-DATE TO RC-TRD-EXIT-DATE.
029300     MOVE CT-TRD-EXIT-PRICE TO RC-TRD-EXIT-PRICE.
029400     MOVE CT-TRD-RETURN-PCT TO RC-TRD-RETURN-PCT.
029500     WRITE REPORT-LINE.
029600     READ CONTROL-IN
029700         AT END MOVE 'Y' TO WS-CTL-EOF-SW.
029800 4150-EXIT.
029900     EXIT.
030000
030100 4200-PRINT-TICKER-SUBTOTAL.
030200     MOVE SPACES TO REPORT-LINE.
030300     MOVE CT-TKS-TICKER TO RC-SUB-LABEL.
030400     MOVE CT-TKS-TRADE-COUNT TO RC-SUB-TRADE-COUNT.
030500     COMPUTE WS-SUB-WIN-RATE-SCALED ROUNDED = CT-TKS-WIN-RATE * 100
030600     MOVE WS-SUB-WIN-RATE-SCALED TO RC-SUB-WIN-RATE.
030700     MOVE '%' TO RC-SUB-WIN-RATE-PCT.
030800     COMPUTE WS-SUB-RETURN-SCALED ROUNDED = CT-TKS-TOTAL-RETURN * 100
030900     MOVE WS-SUB-RETURN-SCALED TO RC-SUB-TOTAL-RETURN.
031000     MOVE '%' TO RC-SUB-RETURN-PCT.
031100     WRITE REPORT-LINE.
031200     READ CONTROL-IN
031300         AT END MOVE 'Y' TO WS-CTL-EOF-SW.
031400 4200-EXIT.
031500     EXIT.
031600
031700 4300-PRINT-GRAND-TOTAL.
031800     MOVE SPACES TO REPORT-LINE.
031900     MOVE 'GRAND TOTAL' TO RC-SUB-LABEL.
032000     MOVE CT-GRD-TRADE-COUNT TO RC-SUB-TRADE-COUNT.
032100     COMPUTE WS-SUB-WIN-RATE-SCALED ROUNDED = CT-GRD-WIN-RATE * 100
032200     MOVE WS-SUB-WIN-RATE-SCALED TO RC-SUB-WIN-RATE.
032300     MOVE '%' TO RC-SUB-WIN-RATE-PCT.
032400     COMPUTE WS-SUB-RETURN-SCALED ROUNDED = CT-GRD-TOTAL-RETURN * 100
032500     MOVE WS-SUB-RETURN-SCALED TO RC-SUB-TOTAL-RETURN.
032600     MOVE '%' TO RC-SUB-RETURN-PCT.
032700     WRITE REPORT-LINE.
032800     READ CONTROL-IN
032900         AT END MOVE 'Y' TO WS-CTL-EOF-SW.
033000 4300-EXIT.
033100     EXIT.
033200
033300*                                                                    
033400* FINAL CONTROL TOTALS - RECONCILIATION COUNTS, NOT REPRINTED       
033500* CONTENT.  EACH PASS BELOW IS A LIGHTWEIGHT COUNT-ONLY READ OF ITS 
033600* OWN FILE, INDEPENDENT OF THE CONTROL-IN PASSES ABOVE.             
033700* (CR-3410, MO, 05/22/01)                                           
033800*                                                                    
033900 5000-COUNT-PRICE-RECORDS.
034000     OPEN INPUT PRICE-IN.
034100     MOVE 'N' TO WS-PRC-EOF-SW.
034200     READ PRICE-IN
034300         AT END MOVE 'Y' TO WS-PRC-EOF-SW.
034400     PERFORM 5050-COUNT-ONE-PRICE-REC THRU 5050-EXIT
034500         UNTIL WS-PRC-EOF.
034600     CLOSE PRICE-IN.
034700 5000-EXIT.
034800     EXIT.
034900
035000 5050-COUNT-ONE-PRICE-REC.
035100     ADD 1 TO WS-PRICE-REC-COUNT.
035200     READ PRICE-IN
035300         AT END MOVE 'Y' TO WS-PRC-EOF-SW.
035400 5050-EXIT.
035500     EXIT.
035600
035700 5100-COUNT-FUND-RECORDS.
035800     OPEN INPUT FUND-IN.
035900     MOVE 'N' TO WS-FND-EOF-SW.
036000     READ FUND-IN
036100         AT END MOVE 'Y' TO WS-FND-EOF-SW.
036200     PERFORM 5150-COUNT-ONE-FUND-REC THRU 5150-EXIT
036300         UNTIL WS-FND-EOF.
036400     CLOSE FUND-IN.
036500 5100-EXIT.
036600     EXIT.
036700
036800 5150-COUNT-ONE-FUND-REC.
036900     ADD 1 TO WS-FUND-REC-COUNT.
037000     READ FUND-IN
037100         AT END MOVE 'Y' TO WS-FND-EOF-SW.
037200 5150-EXIT.
037300     EXIT.
037400
037500*                                                                    
037600* CROSS-SECTIONS PROCESSED - A CONTROL BREAK ON FA-DATE COUNTS      
037700* DISTINCT DATES.  FACTOR-IN ARRIVES SORTED ASCENDING BY DATE SO    
037800* NO TABLE OF DATES SEEN IS NEEDED, ONLY THE LAST DATE SEEN.        
037900*                                                                    
038000 5200-COUNT-CROSS-SECTIONS.
038100     OPEN INPUT FACTOR-IN.
038200     MOVE 'N' TO WS-FAC-EOF-SW.
038300     MOVE 0 TO WS-LAST-FAC-DATE.
038400     READ FACTOR-IN
038500         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
038600     PERFORM 5250-COUNT-ONE-FACTOR-REC THRU 5250-EXIT
038700         UNTIL WS-FAC-EOF.
038800     CLOSE FACTOR-IN.
038900 5200-EXIT.
039000     EXIT.
039100
039200 5250-COUNT-ONE-FACTOR-REC.
039300     IF FA-DATE NOT = WS-LAST-FAC-DATE
039400         ADD 1 TO WS-XSECTION-COUNT
039500         MOVE FA-DATE TO WS-LAST-FAC-DATE.
039600     READ FACTOR-IN
039700         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
039800 5250-EXIT.
039900     EXIT.
040000
040100 6000-PRINT-CONTROL-TOTALS.
040200     MOVE SPACES TO REPORT-LINE.
040300     MOVE 'PRICE RECORDS READ' TO RC-TOT-LABEL.
040400     MOVE WS-PRICE-REC-COUNT TO RC-TOT-COUNT.
040500     WRITE REPORT-LINE.
040600     MOVE SPACES TO REPORT-LINE.
040700     MOVE 'FUND RECORDS READ' TO RC-TOT-LABEL.
040800     MOVE WS-FUND-REC-COUNT TO RC-TOT-COUNT.
040900     WRITE REPORT-LINE.
041000     MOVE SPACES TO REPORT-LINE.
041100     MOVE 'CROSS-SECTIONS PROCESSED' TO RC-TOT-LABEL.
041200     MOVE WS-XSECTION-COUNT TO RC-TOT-COUNT.
041300     WRITE REPORT-LINE.
041400     MOVE SPACES TO REPORT-LINE.
041500     MOVE 'REBALANCES EXECUTED' TO RC-TOT-LABEL.
041600     MOVE WS-REBAL-COUNT TO RC-TOT-COUNT.
041700     WRITE REPORT-LINE.
041800 6000-EXIT.
041900     EXIT.
042000
042100 9000-TERMINATE.
042200     CLOSE CONTROL-IN.
042300     CLOSE REPORT-OUT.
042400     DISPLAY 'B17RPT - SUMMARY REPORT COMPLETE.'.
042500     DISPLAY 'PRICE RECORDS READ    - ' WS-PRICE-REC-COUNT.
042600     DISPLAY 'FUND RECORDS READ     - ' WS-FUND-REC-COUNT.
042700     DISPLAY 'CROSS-SECTIONS        - ' WS-XSECTION-COUNT.
042800     DISPLAY 'REBALANCES EXECUTED   - ' WS-REBAL-COUNT.
042900 9000-EXIT.
043000     EXIT.
