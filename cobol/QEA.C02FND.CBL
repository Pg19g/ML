000100*                                                                  
000200* QEA.C02FND  -  POINT-IN-TIME FUNDAMENTALS RECORD                 
000300* ONE OCCURRENCE PER TICKER PER FILING.  ARRIVES SORTED ASCENDING  
000400* BY FD-TICKER THEN FD-FILING-DATE.  FD-EFFECTIVE-DATE ARRIVES     
000500* ZERO AND IS STAMPED BY THE PIT MERGE STEP BEFORE THE FILE IS     
000600* RE-SORTED BY FD-TICKER THEN FD-EFFECTIVE-DATE FOR THE AS-OF      
000700* JOIN AGAINST PRICE-REC.                                          
000800*                                                                  
000900* CR-4180 - DROPPED THE FD-MISSING-SWITCHES BYTES.  NO PROGRAM IN  
001000* THE SUITE EVER SET OR TESTED THEM - A MISSING TTM FIGURE COMES   
001100* INTO THE PIT MERGE STEP AS ZERO AND IS TREATED THAT WAY BY THE   
001200* FACTOR ENGINE, SO A SEPARATE INDICATOR BYTE WAS DEAD WEIGHT.     
001300*                                                                  
001400 01  FUND-REC.
001500     05  FD-TICKER                     PIC X(8).
001600     05  FD-FILING-DATE                PIC 9(8).
001700     05  FD-FILING-DATE-R REDEFINES FD-FILING-DATE.
001800         10  FD-FILING-CCYY             PIC 9(4).
001900         10  FD-FILING-MM               PIC 9(2).
002000         10  FD-FILING-DD               PIC 9(2).
002100     05  FD-EFFECTIVE-DATE             PIC 9(8).
002200     05  FD-EFFECTIVE-DATE-R REDEFINES FD-EFFECTIVE-DATE.
002300         10  FD-EFFECTIVE-CCYY          PIC 9(4).
002400         10  FD-EFFECTIVE-MM            PIC 9(2).
002500         10  FD-EFFECTIVE-DD            PIC 9(2).
002600     05  FD-NET-INCOME-TTM             PIC S9(13)V99.
002700     05  FD-FCF-TTM                    PIC S9(13)V99.
002800     05  FD-EBITDA-TTM                 PIC S9(13)V99.
002900     05  FD-REVENUE-TTM                PIC S9(13)V99.
003000     05  FD-GROSS-PROFIT               PIC S9(13)V99.
003100     05  FD-OPER-INCOME                PIC S9(13)V99.
003200     05  FD-TOTAL-ASSETS               PIC S9(13)V99.
003300     05  FD-TOTAL-LIAB                 PIC S9(13)V99.
003400     05  FD-CUR-ASSETS                 PIC S9(13)V99.
003500     05  FD-CASH                       PIC S9(13)V99.
003600     05  FD-TOTAL-DEBT                 PIC S9(13)V99.
003700     05  FD-SHARES-OUT                 PIC S9(13).
003800     05  FD-SHARES-CHG                 PIC S9(13).
003900     05  FD-DIV-CHG-PCT                PIC S9(3)V9(6).
004000     05  FILLER                        PIC X(1).
