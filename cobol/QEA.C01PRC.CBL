000100*                                                                  
000200* QEA.C01PRC  -  DAILY PRICE RECORD                                
000300* ONE OCCURRENCE PER TICKER PER TRADING DATE.  FILE IS SORTED      
000400* ASCENDING BY PR-TICKER THEN PR-DATE FOR THE PIT MERGE STEP AND   
000500* RE-SORTED ASCENDING BY PR-DATE THEN PR-TICKER FOR CROSS-SECTION  
000600* PROCESSING IN THE FACTOR ENGINE.                                 
000700*                                                                  
000800* CR-4180 - TRIMMED BACK TO THE SIX FIELDS ON THE RESEARCH DESK'S  
000900* PRICE-REC LAYOUT SHEET, PLUS A ONE-BYTE FILLER PAD.  THE EARLIER 
001000* PR-VALID-CDE INDICATOR BYTE WAS DROPPED - IT WAS NEVER READ, THE 
001100* PRICE-DROP RULE IS APPLIED BY COMPARING PR-CLOSE/PR-ADJ-CLOSE TO 
001200* ZERO DIRECTLY WHEREVER IT IS NEEDED.                              
001300*                                                                  
001400 01  PRICE-REC.
001500     05  PR-DATE                       PIC 9(8).
001600     05  PR-DATE-R REDEFINES PR-DATE.
001700         10  PR-DATE-CCYY               PIC 9(4).
001800         10  PR-DATE-MM                 PIC 9(2).
001900         10  PR-DATE-DD                 PIC 9(2).
002000     05  PR-TICKER                     PIC X(8).
002100     05  PR-SECTOR                     PIC X(12).
002200     05  PR-CLOSE                      PIC S9(7)V9(4).
002300     05  PR-ADJ-CLOSE                  PIC S9(7)V9(4).
002400     05  PR-VOLUME                     PIC 9(12).
002500     05  FILLER                        PIC X(1).
