000100*                                                                  
000200* QEA.C03FAC  -  FACTOR CROSS-SECTION RECORD                       
000300* ONE OCCURRENCE PER SURVIVING TICKER PER CROSS-SECTION DATE.      
000400* WRITTEN BY THE FACTOR ENGINE, READ BACK BY PORTFOLIO             
000500* CONSTRUCTION AND BY THE WALK-FORWARD EVALUATION STEP.            
000600* FA-...-Z FIELDS REDEFINE THE CORRESPONDING RAW FIELDS SO THE     
000700* ENGINE CAN OVERLAY WINSORIZED Z-SCORES IN PLACE ONCE THE RAW     
000800* VALUE HAS BEEN CONSUMED FOR THE SECTOR STATISTICS PASS.          
000900*                                                                  
001000 01  FACTOR-REC.
001100     05  FA-DATE                       PIC 9(8).
001200     05  FA-TICKER                     PIC X(8).
001300     05  FA-SECTOR                     PIC X(12).
001400     05  FA-MKT-CAP                    PIC S9(13)V99.
001500     05  FA-RAW-FACTORS.
001600         10  FA-EARN-YIELD              PIC S9(3)V9(6).
001700         10  FA-FCF-YIELD               PIC S9(3)V9(6).
001800         10  FA-EBITDA-EV               PIC S9(3)V9(6).
001900         10  FA-ROIC                    PIC S9(3)V9(6).
002000         10  FA-GROSS-MARGIN            PIC S9(3)V9(6).
002100         10  FA-OPER-MARGIN             PIC S9(3)V9(6).
002200         10  FA-ACCRUALS-FCT            PIC S9(3)V9(6).
002300         10  FA-MOM-12-1                PIC S9(3)V9(6).
002400         10  FA-REV-5D                  PIC S9(3)V9(6).
002500         10  FA-BUYBACK-YLD             PIC S9(3)V9(6).
002600         10  FA-DIV-CHG                 PIC S9(3)V9(6).
002700     05  FA-ZSCORE-FACTORS REDEFINES FA-RAW-FACTORS.
002800         10  FA-EARN-YIELD-Z            PIC S9(3)V9(6).
002900         10  FA-FCF-YIELD-Z             PIC S9(3)V9(6).
003000         10  FA-EBITDA-EV-Z             PIC S9(3)V9(6).
003100         10  FA-ROIC-Z                  PIC S9(3)V9(6).
003200         10  FA-GROSS-MARGIN-Z          PIC S9(3)V9(6).
003300         10  FA-OPER-MARGIN-Z           PIC S9(3)V9(6).
003400         10  FA-ACCRUALS-FCT-Z          PIC S9(3)V9(6).
003500         10  FA-MOM-12-1-Z              PIC S9(3)V9(6).
003600         10  FA-REV-5D-Z                PIC S9(3)V9(6).
003700         10  FA-BUYBACK-YLD-Z           PIC S9(3)V9(6).
003800         10  FA-DIV-CHG-Z               PIC S9(3)V9(6).
003900     05  FA-MISSING-FLAGS.
004000         10  FA-EARN-YIELD-MF           PIC X(1).
004100         10  FA-FCF-YIELD-MF            PIC X(1).
004200         10  FA-EBITDA-EV-MF            PIC X(1).
004300         10  FA-ROIC-MF                 PIC X(1).
004400         10  FA-GROSS-MARGIN-MF         PIC X(1).
004500         10  FA-OPER-MARGIN-MF          PIC X(1).
004600         10  FA-ACCRUALS-FCT-MF         PIC X(1).
004700         10  FA-MOM-12-1-MF             PIC X(1).
004800         10  FA-REV-5D-MF               PIC X(1).
004900         10  FA-BUYBACK-YLD-MF          PIC X(1).
005000         10  FA-DIV-CHG-MF              PIC X(1).
005100     05  FA-COMPOSITES.
005200         10  FA-VALUE-COMP              PIC S9(3)V9(6).
005300         10  FA-QUAL-COMP               PIC S9(3)V9(6).
005400         10  FA-MOM-COMP                PIC S9(3)V9(6).
005500         10  FA-REV-COMP                PIC S9(3)V9(6).
005600     05  FA-COMPOSITE-ALPHA            PIC S9(3)V9(6).
005700     05  FA-FWD-RETURN                 PIC S9(3)V9(6).
005800     05  FA-FWD-EXCESS                 PIC S9(3)V9(6).
005900     05  FILLER                        PIC X(6).
