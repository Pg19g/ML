000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-BACKTEST-RUNNER.
000600 AUTHOR.        R. HOLLOWAY.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  03/21/1988.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B14BTR  -  TRANSACTION-COST-AWARE BACKTEST RUNNER                  
001300*                                                                    
001400* DRIVES THE TRADING CALENDAR FORWARD ONE REBALANCE AT A TIME.  AT   
001500* EACH REBALANCE, TARGET WEIGHTS FROM THE PORTFOLIO CONSTRUCTION     
001600* STEP (QEA.C04WGT) ARE COMPARED TO THE CURRENT BOOK TO DERIVE       
001700* PER-TICKER TRADES, THE TRADE COST IS COMPUTED (FIXED BPS PLUS A    
001800* SQUARE-ROOT MARKET-IMPACT TERM) AND CHARGED AGAINST THE PORTFOLIO, 
001900* AND THE BOOK IS WALKED FORWARD DAY BY DAY - MARKING EACH HELD      
002000* POSITION TO THE CLOSE - UNTIL THE NEXT REBALANCE DATE.  ONE        
002100* DAILY-REC (QEA.C05DLY) IS WRITTEN PER TRADING DAY SIMULATED.  AT   
002200* END OF RUN THE STANDARD PERFORMANCE METRIC SET IS COMPUTED AND     
002300* HANDED FORWARD TO THE SUMMARY REPORT STEP AS QEA.C08CTL METRIC     
002400* RECORDS.  INITIAL CAPITAL, THE EXECUTION LAG, AND THE COST         
002500* SCHEDULE ARE DESK-STANDARD DEFAULTS, NOT ON THE RUN PARM CARD.     
002600*                                                                    
002700* CHANGE LOG                                                        
002800* ----------                                                        
002900* DATE       INIT  TICKET      DESCRIPTION                          
003000* ---------  ----  ----------  ---------------------------------    
003100* 03/21/88   RH    NEW         ORIGINAL PROGRAM.                    
003200* 09/12/90   RH    CR-0955     UNWIND OF A DROPPED TICKER'S OLD      
003300*                              WEIGHT NOW COSTED AS ITS OWN TRADE -  
003400*                              PRIOR VERSION LOST TURNOVER ON        
003500*                              TICKERS THAT FELL OUT OF THE BOOK.    
003600* 06/03/95   TV    CR-2244     MARKET IMPACT RATIO CAPPED AT 1.0.    
003700* 11/09/98   DA    Y2K-0091    YEAR 2000 REMEDIATION - CONFIRMED     
003800*                              FOUR-DIGIT CCYY THROUGHOUT.           
003900* 04/17/01   MO    CR-3401     SORTINO NOW FALLS BACK TO SHARPE WHEN 
004000*                              THERE ARE NO DOWN DAYS IN THE RUN.    
004100*                                                                    
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-3090.
004600 OBJECT-COMPUTER.   IBM-3090.
004700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CAL-IN          ASSIGN TO CALIN.
005100     SELECT WEIGHT-IN       ASSIGN TO WGTIN.
005200     SELECT PRICE-IN        ASSIGN TO PRICEIN.
005300     SELECT PRICE-SORT-WORK ASSIGN TO SORTWK1.
005400     SELECT PRICE-SRT-FILE  ASSIGN TO PRCSRT.
005500     SELECT DAILY-OUT       ASSIGN TO DLYOUT.
005600     SELECT CONTROL-OUT     ASSIGN TO CTLOUT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CAL-IN.
006100*    QEA.C07CAL  -  TRADING CALENDAR, ASCENDING BY DATE.  READ ONCE 
006200*    AT STARTUP TO BUILD THE IN-MEMORY TRADING-DAY TABLE.           
006300     COPY C07CAL.
006400 FD  WEIGHT-IN.
006500*    QEA.C04WGT  -  TARGET WEIGHTS FROM PORTFOLIO CONSTRUCTION, ONE 
006600*    GROUP OF RECORDS PER REBALANCE DATE.                           
006700     COPY C04WGT.
006800 FD  PRICE-IN.
006900*    QEA.C01PRC  -  RAW DAILY PRICES, SORTED TICKER/DATE ON THE     
007000*    INBOUND FEED.                                                  
007100     COPY C01PRC.
007200 SD  PRICE-SORT-WORK.
007300*    SORT WORK FILE, RE-SEQUENCING PRICES TO DATE/TICKER FOR THE    
007400*    DAY-BY-DAY MARK AND THE EXECUTION-DATE PRICE JOIN.             
007500     COPY C01PRC REPLACING ==PRICE-REC== BY ==PRICE-SORT-REC==
007600                           ==PR-==       BY ==PS-==.
007700 FD  PRICE-SRT-FILE.
007800*    PRICE-IN RE-SORTED DATE/TICKER.                                
007900     COPY C01PRC REPLACING ==PRICE-REC== BY ==PRICE-SRT-REC==
008000                           ==PR-==       BY ==PZ-==.
008100 FD  DAILY-OUT.
008200*    QEA.C05DLY  -  HEADER, ONE DETAIL PER SIMULATED TRADING DAY,   
008300*    TRAILER.                                                       
008400     COPY C05DLY.
008500 FD  CONTROL-OUT.
008600*    QEA.C08CTL  -  END-OF-RUN METRIC SET, ONE MET RECORD EACH, IN  
008700*    THE ORDER THE SUMMARY REPORT STEP PRINTS THEM.                 
008800     COPY C08CTL.
008900
009000 WORKING-STORAGE SECTION.
009100*                                                                    
009200* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
009300* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
009400* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
009500*                                                                    
009600     77  WS-PRICE-FOUND-SW             PIC X(1).
009700         88  WS-PRICE-FOUND                  VALUE 'Y'.
009800     77  WS-BOTH-FOUND-SW              PIC X(1).
009900         88  WS-BOTH-FOUND                   VALUE 'Y'.
010000
010100*                                                                    
010200* SWITCHES                                                          
010300*                                                                    
010400 01  WS-SWITCHES.
010500     05  WS-WGT-EOF-SW                 PIC X(1)  VALUE 'N'.
010600         88  WS-WGT-EOF                     VALUE 'Y'.
010700     05  WS-PXS-EOF-SW                 PIC X(1)  VALUE 'N'.
010800         88  WS-PXS-EOF                     VALUE 'Y'.
010900     05  WS-RUN-STOP-SW                PIC X(1)  VALUE 'N'.
011000         88  WS-RUN-STOP                     VALUE 'Y'.
011100     05  FILLER                     PIC X(1).
011200
011300*                                                                    
011400* DESK-STANDARD DEFAULTS - NOT ON A PARM CARD (SEE QEA.C09PRM).     
011500*                                                                    
011600 01  WS-DEFAULT-PARMS.
011700     05  WS-INITIAL-CAPITAL            PIC S9(13)V99 VALUE 1000000.00.
011800     05  WS-EXEC-LAG-DAYS              PIC 9(3)  COMP VALUE 1.
011900     05  WS-COST-BPS-PER-SIDE          PIC S9(3)V9(2) VALUE 5.00.
012000     05  WS-COST-SPREAD-BPS            PIC S9(3)V9(2) VALUE 3.00.
012100     05  WS-COST-TOTAL-BPS             PIC S9(3)V9(2).
012200     05  WS-IMPACT-COEFF               PIC V9(4) VALUE 0.1000.
012300     05  FILLER                     PIC X(1).
012400
012500*                                                                    
012600* IN-MEMORY TRADING-DAY TABLE - BUILT ONCE FROM QEA.C07CAL SO THE   
012700* EXECUTION-LAG AND DAY-BY-DAY WALK ARE SIMPLE ARRAY-INDEX MATH      
012800* RATHER THAN REPEATED CALENDAR FILE PASSES.  SIZED FOR EIGHT YEARS  
012900* OF TRADING DAYS.                                                   
013000*                                                                    
013100 01  WS-TRADING-DAY-CONTROLS.
013200     05  WS-TRADE-DAY-COUNT            PIC 9(4)  COMP VALUE 0.
013300     05  WS-DAY-IDX                    PIC 9(4)  COMP.
013400     05  WS-EXEC-IDX                   PIC 9(4)  COMP.
013500     05  WS-WALK-END-IDX               PIC 9(4)  COMP.
013600     05  FILLER                     PIC X(1).
013700 01  WS-TRADING-DAY-TABLE.
013800     05  WS-TRADING-DAY-ENTRY OCCURS 2500 TIMES
013900             PIC 9(8).
014000     05  FILLER                     PIC X(1).
014100
014200*                                                                    
014300* CURRENT-BOOK TABLE - CARRIED FOR THE LIFE OF THE RUN.  A NONZERO  
014400* WEIGHT WHOSE LAST-TOUCHED SEQUENCE IS BEHIND THE CURRENT           
014500* REBALANCE SEQUENCE FELL OUT OF THE NEW TARGET SET AND IS UNWOUND   
014600* (CR-0955).  SIZED FOR A 1000-TICKER TRADING UNIVERSE.             
014700*                                                                    
014800 01  WS-REBAL-SEQ                  PIC 9(5)  COMP VALUE 0.
014900 01  WS-CUR-WGT-CONTROLS.
015000     05  WS-CUR-WGT-COUNT              PIC 9(4)  COMP VALUE 0.
015100     05  WS-CW-IDX                     PIC 9(4)  COMP.
015200     05  FILLER                     PIC X(1).
015300 01  WS-CUR-WGT-TABLE.
015400     05  WS-CUR-WGT-ENTRY OCCURS 1000 TIMES.
015500         10  CW-TICKER                  PIC X(8).
015600         10  CW-WEIGHT                  PIC S9(1)V9(6).
015700         10  CW-LAST-SEQ                PIC 9(5)  COMP.
015800     05  FILLER                     PIC X(1).
015900
016000*                                                                    
016100* TARGET-WEIGHT TABLE - RELOADED FROM WEIGHT-IN FOR EACH REBALANCE. 
016200*                                                                    
016300 01  WS-TARGET-CONTROLS.
016400     05  WS-TARGET-COUNT               PIC 9(3)  COMP VALUE 0.
016500     05  WS-TARGET-IDX                 PIC 9(3)  COMP.
016600     05  FILLER                     PIC X(1).
016700 01  WS-TARGET-TABLE.
016800     05  WS-TARGET-ENTRY OCCURS 400 TIMES.
016900         10  TG-TICKER                  PIC X(8).
017000         10  TG-WEIGHT                  PIC S9(1)V9(6).
017100     05  FILLER                     PIC X(1).
017200
017300*                                                                    
017400* TRADE TABLE - THIS REBALANCE'S PRICED TRADES (TARGET-VS-CURRENT   
017500* JOINS PLUS UNWINDS), BUILT FOR THE COST CALCULATION.               
017600*                                                                    
017700 01  WS-TRADE-CONTROLS.
017800     05  WS-TRADE-COUNT                PIC 9(4)  COMP VALUE 0.
017900     05  WS-TRADE-IDX                  PIC 9(4)  COMP.
018000     05  FILLER                     PIC X(1).
018100 01  WS-TRADE-TABLE.
018200     05  WS-TRADE-ENTRY OCCURS 1000 TIMES.
018300         10  TR-TICKER                  PIC X(8).
018400         10  TR-TRADE                   PIC S9(1)V9(6).
018500         10  TR-CLOSE                   PIC S9(7)V9(4).
018600         10  TR-VOLUME                  PIC 9(12).
018700     05  FILLER                     PIC X(1).
018800
018900*                                                                    
019000* TODAY'S AND YESTERDAY'S PRICE SNAPSHOT, RELOADED EACH TRADING DAY 
019100* FOR THE MARK-TO-CLOSE WALK.  IDENTICALLY SHAPED SO THE WHOLE       
019200* TABLE CAN BE GROUP-MOVED FROM TODAY TO YESTERDAY IN ONE STATEMENT 
019300* (SAME GROUP-MOVE TECHNIQUE AS QEA.B12FAC.CBL'S FACTOR ARRAYS).     
019400* NOTE: THIS PROGRAM'S ONLY DATE-KEYED PRICE ACCESS IS ITS OWN      
019500* INTERNAL DATE/TICKER RE-SORT (1500-SORT-PRICES) - IT DOES NOT     
019600* READ QEA.C10PXF OR QEA.C03FAC.                                    
019700*                                                                    
019800 01  WS-PRICE-DATE-CONTROLS.
019900     05  WS-PRICE-DATE-COUNT           PIC 9(3)  COMP VALUE 0.
020000     05  WS-PRICE-DATE-IDX             PIC 9(3)  COMP.
020100     05  FILLER                     PIC X(1).
020200 01  WS-PRICE-DATE-GRP.
020300     05  WS-PRICE-DATE-TABLE.
020400         10  WS-PRICE-DATE-ENTRY OCCURS 400 TIMES.
020500             15  PD-TICKER               PIC X(8).
020600             15  PD-CLOSE                PIC S9(7)V9(4).
020700             15  PD-VOLUME               PIC 9(12).
020800     05  FILLER                     PIC X(1).
020900 01  WS-PREV-PRICE-GRP.
021000     05  WS-PREV-PRICE-TABLE.
021100         10  WS-PREV-PRICE-ENTRY OCCURS 400 TIMES.
021200             15  PP-TICKER               PIC X(8).
021300             15  PP-CLOSE                PIC S9(7)V9(4).
021400             15  PP-VOLUME               PIC 9(12).
021500     05  FILLER                     PIC X(1).
021600
021700*                                                                    
021800* SCRATCH AND ACCUMULATOR FIELDS.                                   
021900*                                                                    
022000 01  WS-CALC-WORK.
022100     05  WS-REBAL-DATE                 PIC 9(8).
022200     05  WS-REBAL-DATE-R REDEFINES WS-REBAL-DATE.
022300         10  WS-REBAL-DATE-CCYY         PIC 9(4).
022400         10  WS-REBAL-DATE-MM           PIC 9(2).
022500         10  WS-REBAL-DATE-DD           PIC 9(2).
022600     05  WS-EXEC-DATE                  PIC 9(8).
022700     05  WS-WALK-END-DATE              PIC 9(8).
022800     05  WS-CUR-DAY-DATE               PIC 9(8).
022900     05  WS-RUN-DATE-SAVE              PIC 9(8).
023000     05  WS-LOOKUP-TICKER              PIC X(8).
023100     05  WS-JOIN-CLOSE                 PIC S9(7)V9(4).
023200     05  WS-JOIN-VOLUME                PIC 9(12).
023300     05  WS-OLD-WEIGHT                 PIC S9(1)V9(6).
023400     05  WS-ONE-TRADE                  PIC S9(1)V9(6).
023500     05  WS-PORT-VALUE                 PIC S9(13)V99.
023600     05  WS-TOTAL-REBAL-COST           PIC S9(13)V99.
023700     05  WS-TRADE-NOTIONAL             PIC S9(13)V9(6).
023800     05  WS-DOLLAR-VOL                 PIC S9(15)V9(4).
023900     05  WS-IMPACT-RATIO               PIC V9(6).
024000     05  WS-FIXED-COST                 PIC S9(13)V9(6).
024100     05  WS-IMPACT-COST                PIC S9(13)V9(6).
024200     05  WS-ONE-TRADE-COST             PIC S9(13)V9(6).
024300     05  WS-CUR-CLOSE                  PIC S9(7)V9(4).
024400     05  WS-PREV-CLOSE                 PIC S9(7)V9(4).
024500     05  WS-POS-RET                    PIC S9(1)V9(8).
024600     05  WS-DAILY-RET                  PIC S9(1)V9(8).
024700     05  FILLER                     PIC X(1).
024800
024900*                                                                    
025000* RUN-LONG METRIC ACCUMULATORS - ROLLED FORWARD ONE TRADING DAY AT  
025100* A TIME AS EACH DAILY-REC IS WRITTEN, RATHER THAN RE-READING        
025200* DAILY-OUT AFTER THE FACT.                                          
025300*                                                                    
025400 01  WS-METRIC-ACCUM.
025500     05  WS-TOTAL-DAY-COUNT            PIC 9(5)  COMP VALUE 0.
025600     05  WS-POS-COUNT                  PIC 9(5)  COMP VALUE 0.
025700     05  WS-NEG-COUNT                  PIC 9(5)  COMP VALUE 0.
025800     05  WS-SUM-RET                    PIC S9(9)V9(8).
025900     05  WS-SUMSQ-RET                  PIC S9(9)V9(8).
026000     05  WS-SUM-NEG-RET                PIC S9(9)V9(8).
026100     05  WS-SUMSQ-NEG-RET              PIC S9(9)V9(8).
026200     05  WS-CUM-WEALTH                 PIC S9(9)V9(8) VALUE 1.
026300     05  WS-RUN-MAX-WEALTH             PIC S9(9)V9(8) VALUE 1.
026400     05  WS-CUR-DRAWDOWN               PIC S9(3)V9(6).
026500     05  WS-MAX-DRAWDOWN               PIC S9(3)V9(6) VALUE 0.
026600     05  WS-NUM-REBAL                  PIC 9(5)  COMP VALUE 0.
026700     05  WS-DETAIL-COUNT               PIC 9(7)  COMP VALUE 0.
026800     05  WS-TOTAL-COST                 PIC S9(13)V99 VALUE 0.
026900     05  WS-TOTAL-FIXED-COST           PIC S9(13)V9(6) VALUE 0.
027000     05  WS-TOTAL-IMPACT-COST          PIC S9(13)V9(6) VALUE 0.
027100     05  FILLER                     PIC X(1).
027200
027300*                                                                    
027400* CR-3966 - COST-SENSITIVITY MULTIPLIER TABLE.  THE MARKET-IMPACT   
027500* TERM DOES NOT DEPEND ON WS-COST-TOTAL-BPS, SO ONLY THE FIXED-COST 
027600* HALF OF THE RUN TOTAL SCALES WITH EACH MULTIPLIER - 3100 ADDS THE 
027700* UNSCALED IMPACT TOTAL BACK IN AFTER SCALING THE FIXED TOTAL.      
027800*                                                                    
027900 01  WS-SENS-MULT-LIST.
028000     05  FILLER                        PIC 9V9  VALUE 0.5.
028100     05  FILLER                        PIC 9V9  VALUE 1.0.
028200     05  FILLER                        PIC 9V9  VALUE 2.0.
028300 01  WS-SENS-MULT-TABLE REDEFINES WS-SENS-MULT-LIST.
028400     05  WS-SENS-MULT                  PIC 9V9  OCCURS 3 TIMES.
028500
028600 01  WS-SENS-LABEL-LIST.
028700     05  FILLER                        PIC X(20)  VALUE 'COST SENS X0.5'.
028800     05  FILLER                        PIC X(20)  VALUE 'COST SENS X1.0'.
028900     05  FILLER                        PIC X(20)  VALUE 'COST SENS X2.0'.
029000 01  WS-SENS-LABEL-TABLE REDEFINES WS-SENS-LABEL-LIST.
029100     05  WS-SENS-LABEL                 PIC X(20)  OCCURS 3 TIMES.
029200
029300 01  WS-SENS-WORK.
029400     05  WS-SENS-IDX                   PIC 9(1)  COMP VALUE 0.
029500     05  WS-SENS-RESULT                PIC S9(13)V9(6)  OCCURS 3 TIMES.
029600     05  FILLER                     PIC X(1).
029700
029800*                                                                    
029900* FINAL METRIC VALUES - COMPUTED ONCE AT END OF RUN AND WRITTEN TO  
030000* QEA.C08CTL FOR THE SUMMARY REPORT STEP.                            
030100*                                                                    
030200 01  WS-FINAL-METRICS.
030300     05  WS-TOTAL-RETURN               PIC S9(3)V9(6).
030400     05  WS-YEARS                      PIC S9(3)V9(6).
030500     05  WS-CAGR                       PIC S9(3)V9(6).
030600     05  WS-RET-MEAN                   PIC S9(3)V9(8).
030700     05  WS-VARIANCE                   PIC S9(5)V9(8).
030800     05  WS-VOLATILITY                 PIC S9(3)V9(6).
030900     05  WS-DOWNSIDE-VOL               PIC S9(3)V9(6).
031000     05  WS-SHARPE                     PIC S9(3)V9(6).
031100     05  WS-SORTINO                    PIC S9(3)V9(6).
031200     05  WS-HIT-RATE                   PIC S9(3)V9(6).
031300     05  WS-AVG-REBAL-COST             PIC S9(13)V99.
031400     05  WS-IMPLIED-TURNOVER           PIC S9(3)V9(6).
031500     05  WS-AVG-TURNOVER               PIC S9(3)V9(6).
031600     05  FILLER                     PIC X(1).
031700
031800*                                                                    
031900* PROCEDURE DIVISION.                                               
032000*                                                                    
032100 PROCEDURE DIVISION.
032200 0000-MAIN-CONTROL.
032300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
032400     PERFORM 1500-SORT-PRICES THRU 1500-EXIT.
032500     PERFORM 1000-RUN-BACKTEST THRU 1000-EXIT.
032600     PERFORM 6000-COMPUTE-RUN-METRICS THRU 6000-EXIT.
032700     PERFORM 3100-CALCULATE-COST-SENSITIVITY THRU 3100-EXIT.
032800     PERFORM 7000-WRITE-CONTROL-METRICS THRU 7000-EXIT.
032900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
033000     STOP RUN.
033100
033200 0100-INITIALIZE.
033300     OPEN INPUT CAL-IN.
033400     READ CAL-IN
033500         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
033600     PERFORM 0150-LOAD-ONE-TRADING-DAY THRU 0150-EXIT
033700         UNTIL WS-PXS-EOF.
033800     CLOSE CAL-IN.
033900     MOVE 'N' TO WS-PXS-EOF-SW.
034000     MOVE WS-INITIAL-CAPITAL TO WS-PORT-VALUE.
034100     COMPUTE WS-COST-TOTAL-BPS =
034200         WS-COST-BPS-PER-SIDE + WS-COST-SPREAD-BPS.
034300 0100-EXIT.
034400     EXIT.
034500
034600 0150-LOAD-ONE-TRADING-DAY.
034700     IF CL-IS-TRADING-DAY
034800         ADD 1 TO WS-TRADE-DAY-COUNT
034900         MOVE CL-DATE TO WS-TRADING-DAY-ENTRY (WS-TRADE-DAY-COUNT).
035000     READ CAL-IN
035100         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
035200 0150-EXIT.
035300     EXIT.
035400
035500 1500-SORT-PRICES.
035600     SORT PRICE-SORT-WORK
035700         ON ASCENDING KEY PS-DATE
035800         ON ASCENDING KEY PS-TICKER
035900         USING PRICE-IN
036000         GIVING PRICE-SRT-FILE.
036100 1500-EXIT.
036200     EXIT.
036300
036400*    DRIVES ONE REBALANCE AT A TIME OFF WEIGHT-IN.  EACH GROUP OF   
036500*    RECORDS SHARING ONE WT-DATE IS ONE REBALANCE.                  
036600 1000-RUN-BACKTEST.
036700     OPEN INPUT  WEIGHT-IN.
036800     OPEN INPUT  PRICE-SRT-FILE.
036900     OPEN OUTPUT DAILY-OUT.
037000     MOVE 1 TO WS-DAY-IDX.
037100     READ WEIGHT-IN
037200         AT END MOVE 'Y' TO WS-WGT-EOF-SW.
037300     READ PRICE-SRT-FILE
037400         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
037500     IF WS-WGT-EOF
037600         MOVE WS-TRADING-DAY-ENTRY (1) TO WS-RUN-DATE-SAVE
037700     ELSE
037800         MOVE WT-DATE TO WS-RUN-DATE-SAVE.
037900     MOVE 'H' TO DY-RECORD-TYPE-CDE.
038000     MOVE WS-RUN-DATE-SAVE TO DY-RUN-DATE.
038100     MOVE WS-INITIAL-CAPITAL TO DY-INITIAL-CAPITAL.
038200     WRITE DAILY-REC.
038300     PERFORM 1050-PROCESS-ONE-REBALANCE THRU 1050-EXIT
038400         UNTIL WS-WGT-EOF OR WS-RUN-STOP.
038500     MOVE 'T' TO DY-RECORD-TYPE-CDE.
038600     MOVE WS-DETAIL-COUNT TO DY-DETAIL-COUNT.
038700     WRITE DAILY-REC.
038800     CLOSE WEIGHT-IN.
038900     CLOSE PRICE-SRT-FILE.
039000     CLOSE DAILY-OUT.
039100 1000-EXIT.
039200     EXIT.
039300
039400 1050-PROCESS-ONE-REBALANCE.
039500     MOVE WT-DATE TO WS-REBAL-DATE.
039600     MOVE 0 TO WS-TARGET-COUNT.
039700     PERFORM 1100-LOAD-TARGET-GROUP THRU 1100-EXIT
039800         UNTIL WS-WGT-EOF OR WT-DATE NOT = WS-REBAL-DATE.
039900     IF WS-WGT-EOF
040000         MOVE WS-TRADING-DAY-ENTRY (WS-TRADE-DAY-COUNT)
040100             TO WS-WALK-END-DATE
040200     ELSE
040300         MOVE WT-DATE TO WS-WALK-END-DATE.
040400     PERFORM 1200-FIND-EXEC-DATE THRU 1200-EXIT.
040500     IF NOT WS-RUN-STOP
040600         MOVE 0 TO WS-PRICE-DATE-COUNT
040700         PERFORM 1310-SKIP-PRICE-TO-DAY THRU 1310-EXIT
040800             UNTIL WS-PXS-EOF OR PZ-DATE >= WS-EXEC-DATE
040900         PERFORM 1320-LOAD-PRICE-GROUP THRU 1320-EXIT
041000             UNTIL WS-PXS-EOF OR PZ-DATE NOT = WS-EXEC-DATE
041100         MOVE WS-PRICE-DATE-GRP TO WS-PREV-PRICE-GRP
041200         IF WS-PRICE-DATE-COUNT > 0
041300             PERFORM 1400-COMPUTE-TRADES-AND-COST THRU 1400-EXIT
041400             PERFORM 1600-WALK-DAILY-RETURNS THRU 1600-EXIT.
041500 1050-EXIT.
041600     EXIT.
041700
041800 1100-LOAD-TARGET-GROUP.
041900     ADD 1 TO WS-TARGET-COUNT.
042000     MOVE WT-TICKER TO TG-TICKER (WS-TARGET-COUNT).
042100     MOVE WT-WEIGHT TO TG-WEIGHT (WS-TARGET-COUNT).
042200     READ WEIGHT-IN
042300         AT END MOVE 'Y' TO WS-WGT-EOF-SW.
042400 1100-EXIT.
042500     EXIT.
042600
042700*    EXECUTION DATE = REBALANCE DATE ADVANCED BY THE EXECUTION LAG  
042800*    IN TRADING DAYS.  WS-DAY-IDX IS A HELD POINTER INTO THE        
042900*    TRADING-DAY TABLE THAT ONLY EVER MOVES FORWARD, THE SAME AS-OF 
043000*    TECHNIQUE AS QEA.B11PIT.CBL, HERE WALKING AN IN-MEMORY ARRAY   
043100*    INSTEAD OF A FILE.                                             
043200 1200-FIND-EXEC-DATE.
043300     PERFORM 1210-ADVANCE-DAY-PTR THRU 1210-EXIT
043400         UNTIL WS-DAY-IDX >= WS-TRADE-DAY-COUNT
043500            OR WS-TRADING-DAY-ENTRY (WS-DAY-IDX)
043600               NOT LESS THAN WS-REBAL-DATE.
043700     COMPUTE WS-EXEC-IDX = WS-DAY-IDX + WS-EXEC-LAG-DAYS.
043800     IF WS-EXEC-IDX > WS-TRADE-DAY-COUNT
043900         MOVE 'Y' TO WS-RUN-STOP-SW
044000     ELSE
044100         MOVE WS-TRADING-DAY-ENTRY (WS-EXEC-IDX) TO WS-EXEC-DATE
044200         MOVE WS-EXEC-IDX TO WS-DAY-IDX.
044300 1200-EXIT.
044400     EXIT.
044500
044600 1210-ADVANCE-DAY-PTR.
044700     ADD 1 TO WS-DAY-IDX.
044800 1210-EXIT.
044900     EXIT.
045000
045100 1310-SKIP-PRICE-TO-DAY.
045200     READ PRICE-SRT-FILE
045300         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
045400 1310-EXIT.
045500     EXIT.
045600
045700 1320-LOAD-PRICE-GROUP.
045800     ADD 1 TO WS-PRICE-DATE-COUNT.
045900     MOVE PZ-TICKER TO PD-TICKER (WS-PRICE-DATE-COUNT).
046000     MOVE PZ-CLOSE  TO PD-CLOSE (WS-PRICE-DATE-COUNT).
046100     MOVE PZ-VOLUME TO PD-VOLUME (WS-PRICE-DATE-COUNT).
046200     READ PRICE-SRT-FILE
046300         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
046400 1320-EXIT.
046500     EXIT.
046600
046700*    TARGET WEIGHTS ARE RESTRICTED TO TICKERS PRICED ON THE         
046800*    EXECUTION DATE (1420); A TICKER FROM THE OLD BOOK THAT IS NOT  
046900*    IN THE NEW TARGET SET IS UNWOUND (1450, CR-0955) UNLESS IT     
047000*    ALSO HAS NO PRICE TODAY, IN WHICH CASE IT IS LEFT FOR THE      
047100*    NEXT REBALANCE TO RECONSIDER.                                  
047200 1400-COMPUTE-TRADES-AND-COST.
047300     ADD 1 TO WS-REBAL-SEQ.
047400     MOVE 0 TO WS-TRADE-COUNT.
047500     MOVE 1 TO WS-TARGET-IDX.
047600     PERFORM 1410-PROCESS-ONE-TARGET THRU 1410-EXIT
047700         UNTIL WS-TARGET-IDX > WS-TARGET-COUNT.
047800     MOVE 1 TO WS-CW-IDX.
047900     PERFORM 1450-UNWIND-ONE-UNTOUCHED THRU 1450-EXIT
048000         UNTIL WS-CW-IDX > WS-CUR-WGT-COUNT.
048100     PERFORM 3000-CALCULATE-TRADE-COSTS THRU 3000-EXIT.
048200     SUBTRACT WS-TOTAL-REBAL-COST FROM WS-PORT-VALUE.
048300     ADD WS-TOTAL-REBAL-COST TO WS-TOTAL-COST.
048400     ADD 1 TO WS-NUM-REBAL.
048500 1400-EXIT.
048600     EXIT.
048700
048800 1410-PROCESS-ONE-TARGET.
048900     MOVE TG-TICKER (WS-TARGET-IDX) TO WS-LOOKUP-TICKER.
049000     PERFORM 1420-FIND-PRICE-BY-LOOKUP THRU 1420-EXIT.
049100     IF WS-PRICE-FOUND
049200         PERFORM 1430-FIND-OR-ADD-CUR-WGT THRU 1430-EXIT
049300         COMPUTE WS-ONE-TRADE =
049400             TG-WEIGHT (WS-TARGET-IDX) - WS-OLD-WEIGHT
049500         ADD 1 TO WS-TRADE-COUNT
049600         MOVE WS-LOOKUP-TICKER TO TR-TICKER (WS-TRADE-COUNT)
049700         MOVE WS-ONE-TRADE     TO TR-TRADE (WS-TRADE-COUNT)
049800         MOVE WS-JOIN-CLOSE    TO TR-CLOSE (WS-TRADE-COUNT)
049900         MOVE WS-JOIN-VOLUME   TO TR-VOLUME (WS-TRADE-COUNT)
050000         MOVE TG-WEIGHT (WS-TARGET-IDX) TO CW-WEIGHT (WS-CW-IDX)
050100         MOVE WS-REBAL-SEQ TO CW-LAST-SEQ (WS-CW-IDX).
050200     ADD 1 TO WS-TARGET-IDX.
050300 1410-EXIT.
050400     EXIT.
050500
050600*    LINEAR SCAN OF TODAY'S PRICE SNAPSHOT BY AN ARBITRARY TICKER   
050700*    IN WS-LOOKUP-TICKER - SHARED BY THE TARGET JOIN (1410) AND THE 
050800*    UNWIND JOIN (1450).                                            
050900 1420-FIND-PRICE-BY-LOOKUP.
051000     MOVE 'N' TO WS-PRICE-FOUND-SW.
051100     MOVE 1 TO WS-PRICE-DATE-IDX.
051200     PERFORM 1425-SCAN-ONE-PRICE-ENTRY THRU 1425-EXIT
051300         UNTIL WS-PRICE-DATE-IDX > WS-PRICE-DATE-COUNT
051400            OR PD-TICKER (WS-PRICE-DATE-IDX) = WS-LOOKUP-TICKER.
051500     IF WS-PRICE-DATE-IDX <= WS-PRICE-DATE-COUNT
051600         MOVE 'Y' TO WS-PRICE-FOUND-SW
051700         MOVE PD-CLOSE (WS-PRICE-DATE-IDX)  TO WS-JOIN-CLOSE
051800         MOVE PD-VOLUME (WS-PRICE-DATE-IDX) TO WS-JOIN-VOLUME.
051900 1420-EXIT.
052000     EXIT.
052100
052200 1425-SCAN-ONE-PRICE-ENTRY.
052300     ADD 1 TO WS-PRICE-DATE-IDX.
052400 1425-EXIT.
052500     EXIT.
052600
052700*    FIND-OR-ADD INTO THE RUN-LONG CURRENT-BOOK TABLE.  RETURNS THE 
052800*    TICKER'S WEIGHT BEFORE THIS REBALANCE IN WS-OLD-WEIGHT (ZERO   
052900*    FOR A BRAND NEW TICKER).                                       
053000 1430-FIND-OR-ADD-CUR-WGT.
053100     MOVE 1 TO WS-CW-IDX.
053200     PERFORM 1435-SCAN-ONE-CUR-WGT THRU 1435-EXIT
053300         UNTIL WS-CW-IDX > WS-CUR-WGT-COUNT
053400            OR CW-TICKER (WS-CW-IDX) = WS-LOOKUP-TICKER.
053500     IF WS-CW-IDX > WS-CUR-WGT-COUNT
053600         ADD 1 TO WS-CUR-WGT-COUNT
053700         MOVE WS-LOOKUP-TICKER TO CW-TICKER (WS-CUR-WGT-COUNT)
053800         MOVE 0 TO CW-WEIGHT (WS-CUR-WGT-COUNT)
053900         MOVE 0 TO CW-LAST-SEQ (WS-CUR-WGT-COUNT)
054000         MOVE WS-CUR-WGT-COUNT TO WS-CW-IDX.
054100     MOVE CW-WEIGHT (WS-CW-IDX) TO WS-OLD-WEIGHT.
054200 1430-EXIT.
054300     EXIT.
054400
054500 1435-SCAN-ONE-CUR-WGT.
054600     ADD 1 TO WS-CW-IDX.
054700 1435-EXIT.
054800     EXIT.
054900
055000 1450-UNWIND-ONE-UNTOUCHED.
055100     IF CW-WEIGHT (WS-CW-IDX) NOT = 0
055200        AND CW-LAST-SEQ (WS-CW-IDX) NOT = WS-REBAL-SEQ
055300         MOVE CW-TICKER (WS-CW-IDX) TO WS-LOOKUP-TICKER
055400         PERFORM 1420-FIND-PRICE-BY-LOOKUP THRU 1420-EXIT
055500         IF WS-PRICE-FOUND
055600             ADD 1 TO WS-TRADE-COUNT
055700             MOVE WS-LOOKUP-TICKER TO TR-TICKER (WS-TRADE-COUNT)
055800             COMPUTE TR-TRADE (WS-TRADE-COUNT) =
055900                 0 - CW-WEIGHT (WS-CW-IDX)
056000             MOVE WS-JOIN-CLOSE  TO TR-CLOSE (WS-TRADE-COUNT)
056100             MOVE WS-JOIN-VOLUME TO TR-VOLUME (WS-TRADE-COUNT)
056200             MOVE 0 TO CW-WEIGHT (WS-CW-IDX)
056300             MOVE WS-REBAL-SEQ TO CW-LAST-SEQ (WS-CW-IDX).
056400     ADD 1 TO WS-CW-IDX.
056500 1450-EXIT.
056600     EXIT.
056700
056800*    U5 TRANSACTION COST FORMULA - FIXED BPS PLUS A SQUARE-ROOT     
056900*    MARKET-IMPACT TERM, CAPPED AT A DOLLAR-VOLUME PARTICIPATION    
057000*    RATIO OF 1.0 (CR-2244).  SQUARE ROOT TAKEN VIA THE NATIVE **   
057100*    OPERATOR, THE SAME AS THE FACTOR ENGINE'S STANDARD DEVIATION.  
057200 3000-CALCULATE-TRADE-COSTS.
057300     MOVE 0 TO WS-TOTAL-REBAL-COST.
057400     MOVE 1 TO WS-TRADE-IDX.
057500     PERFORM 3050-COST-ONE-TRADE THRU 3050-EXIT
057600         UNTIL WS-TRADE-IDX > WS-TRADE-COUNT.
057700 3000-EXIT.
057800     EXIT.
057900
058000 3050-COST-ONE-TRADE.
058100     IF TR-TRADE (WS-TRADE-IDX) < 0
058200         COMPUTE WS-TRADE-NOTIONAL =
058300             (0 - TR-TRADE (WS-TRADE-IDX)) * WS-PORT-VALUE
058400     ELSE
058500         COMPUTE WS-TRADE-NOTIONAL =
058600             TR-TRADE (WS-TRADE-IDX) * WS-PORT-VALUE.
058700     COMPUTE WS-FIXED-COST =
058800         WS-TRADE-NOTIONAL * WS-COST-TOTAL-BPS / 10000.
058900     COMPUTE WS-DOLLAR-VOL =
059000         TR-VOLUME (WS-TRADE-IDX) * TR-CLOSE (WS-TRADE-IDX).
059100     IF WS-DOLLAR-VOL = 0
059200         MOVE 0 TO WS-IMPACT-RATIO
059300     ELSE
059400         COMPUTE WS-IMPACT-RATIO = WS-TRADE-NOTIONAL / WS-DOLLAR-VOL
059500         IF WS-IMPACT-RATIO > 1
059600             MOVE 1 TO WS-IMPACT-RATIO.
059700     COMPUTE WS-IMPACT-COST =
059800         WS-IMPACT-COEFF * (WS-IMPACT-RATIO ** 0.5) * WS-TRADE-NOTIONAL.
059900     COMPUTE WS-ONE-TRADE-COST = WS-FIXED-COST + WS-IMPACT-COST.
060000     ADD WS-ONE-TRADE-COST TO WS-TOTAL-REBAL-COST.
060100     ADD WS-FIXED-COST TO WS-TOTAL-FIXED-COST.
060200     ADD WS-IMPACT-COST TO WS-TOTAL-IMPACT-COST.
060300     ADD 1 TO WS-TRADE-IDX.
060400 3050-EXIT.
060500     EXIT.
060600
060700*    U5 COST-SENSITIVITY ANALYSIS - CR-3966.  RECOMPUTES THE RUN'S  
060800*    TOTAL TRANSACTION COST WITH THE BPS PARAMETERS SCALED BY EACH  
060900*    OF 0.5, 1.0 AND 2.0.  ONLY THE FIXED-BPS HALF OF THE COST      
061000*    SCALES WITH THE MULTIPLIER - THE MARKET-IMPACT HALF DOES NOT   
061100*    DEPEND ON WS-COST-TOTAL-BPS AT ALL - SO WS-TOTAL-IMPACT-COST   
061200*    IS ADDED BACK IN UNSCALED AFTER THE FIXED TOTAL IS SCALED.     
061300*    THE 1.0X ROW REPRODUCES WS-TOTAL-COST EXACTLY AND IS KEPT      
061400*    ANYWAY, AS A CHECK FIGURE FOR THE JOB LOG.                     
061500 3100-CALCULATE-COST-SENSITIVITY.
061600     MOVE 1 TO WS-SENS-IDX.
061700     PERFORM 3150-CALC-ONE-SENSITIVITY THRU 3150-EXIT
061800         UNTIL WS-SENS-IDX > 3.
061900 3100-EXIT.
062000     EXIT.
062100
062200 3150-CALC-ONE-SENSITIVITY.
062300     COMPUTE WS-SENS-RESULT (WS-SENS-IDX) =
062400         (WS-TOTAL-FIXED-COST * WS-SENS-MULT (WS-SENS-IDX))
062500             + WS-TOTAL-IMPACT-COST.
062600     ADD 1 TO WS-SENS-IDX.
062700 3150-EXIT.
062800     EXIT.
062900
063000*    WALKS EVERY TRADING DAY FROM THE DAY AFTER EXECUTION THROUGH   
063100*    AND INCLUDING THE NEXT REBALANCE DATE (OR THE LAST DAY OF DATA 
063200*    ON THE FINAL PERIOD), MARKING THE BOOK TO EACH DAY'S CLOSE.    
063300 1600-WALK-DAILY-RETURNS.
063400     PERFORM 1605-ADVANCE-WALK-END THRU 1605-EXIT
063500         UNTIL WS-WALK-END-IDX >= WS-TRADE-DAY-COUNT
063600            OR WS-TRADING-DAY-ENTRY (WS-WALK-END-IDX)
063700               NOT LESS THAN WS-WALK-END-DATE.
063800     PERFORM 1610-PROCESS-ONE-DAY THRU 1610-EXIT
063900         UNTIL WS-DAY-IDX >= WS-WALK-END-IDX.
064000 1600-EXIT.
064100     EXIT.
064200
064300 1605-ADVANCE-WALK-END.
064400     IF WS-WALK-END-IDX < WS-DAY-IDX
064500         MOVE WS-DAY-IDX TO WS-WALK-END-IDX
064600     ELSE
064700         ADD 1 TO WS-WALK-END-IDX.
064800 1605-EXIT.
064900     EXIT.
065000
065100 1610-PROCESS-ONE-DAY.
065200     ADD 1 TO WS-DAY-IDX.
065300     MOVE WS-TRADING-DAY-ENTRY (WS-DAY-IDX) TO WS-CUR-DAY-DATE.
065400     MOVE 0 TO WS-PRICE-DATE-COUNT.
065500     PERFORM 1310-SKIP-PRICE-TO-DAY THRU 1310-EXIT
065600         UNTIL WS-PXS-EOF OR PZ-DATE >= WS-CUR-DAY-DATE.
065700     PERFORM 1320-LOAD-PRICE-GROUP THRU 1320-EXIT
065800         UNTIL WS-PXS-EOF OR PZ-DATE NOT = WS-CUR-DAY-DATE.
065900     PERFORM 1640-COMPUTE-DAILY-RETURN THRU 1640-EXIT.
066000     MOVE 'D' TO DY-RECORD-TYPE-CDE.
066100     MOVE WS-CUR-DAY-DATE TO DY-DATE.
066200     MOVE WS-DAILY-RET    TO DY-RETURN.
066300     MOVE WS-PORT-VALUE   TO DY-VALUE.
066400     WRITE DAILY-REC.
066500     ADD 1 TO WS-DETAIL-COUNT.
066600     PERFORM 6100-ACCUM-DAILY-METRIC THRU 6100-EXIT.
066700     MOVE WS-PRICE-DATE-GRP TO WS-PREV-PRICE-GRP.
066800 1610-EXIT.
066900     EXIT.
067000
067100 1640-COMPUTE-DAILY-RETURN.
067200     MOVE 0 TO WS-DAILY-RET.
067300     MOVE 1 TO WS-CW-IDX.
067400     PERFORM 1650-ACCUM-ONE-POSITION-RETURN THRU 1650-EXIT
067500         UNTIL WS-CW-IDX > WS-CUR-WGT-COUNT.
067600     COMPUTE WS-PORT-VALUE = WS-PORT-VALUE * (1 + WS-DAILY-RET).
067700 1640-EXIT.
067800     EXIT.
067900
068000 1650-ACCUM-ONE-POSITION-RETURN.
068100     IF CW-WEIGHT (WS-CW-IDX) NOT = 0
068200         MOVE CW-TICKER (WS-CW-IDX) TO WS-LOOKUP-TICKER
068300         PERFORM 1660-FIND-CUR-AND-PREV THRU 1660-EXIT
068400         IF WS-BOTH-FOUND AND WS-PREV-CLOSE > 0
068500             COMPUTE WS-POS-RET =
068600                 (WS-CUR-CLOSE / WS-PREV-CLOSE - 1)
068700                     * CW-WEIGHT (WS-CW-IDX)
068800             ADD WS-POS-RET TO WS-DAILY-RET.
068900     ADD 1 TO WS-CW-IDX.
069000 1650-EXIT.
069100     EXIT.
069200
069300 1660-FIND-CUR-AND-PREV.
069400     MOVE 'N' TO WS-BOTH-FOUND-SW.
069500     MOVE 1 TO WS-PRICE-DATE-IDX.
069600     PERFORM 1425-SCAN-ONE-PRICE-ENTRY THRU 1425-EXIT
069700         UNTIL WS-PRICE-DATE-IDX > WS-PRICE-DATE-COUNT
069800            OR PD-TICKER (WS-PRICE-DATE-IDX) = WS-LOOKUP-TICKER.
069900     IF WS-PRICE-DATE-IDX <= WS-PRICE-DATE-COUNT
070000         MOVE PD-CLOSE (WS-PRICE-DATE-IDX) TO WS-CUR-CLOSE
070100         MOVE 1 TO WS-PRICE-DATE-IDX
070200         PERFORM 1665-SCAN-ONE-PREV-ENTRY THRU 1665-EXIT
070300             UNTIL WS-PRICE-DATE-IDX > WS-PRICE-DATE-COUNT
070400                OR PP-TICKER (WS-PRICE-DATE-IDX) = WS-LOOKUP-TICKER
070500         IF WS-PRICE-DATE-IDX <= WS-PRICE-DATE-COUNT
070600             MOVE 'Y' TO WS-BOTH-FOUND-SW
070700             MOVE PP-CLOSE (WS-PRICE-DATE-IDX) TO WS-PREV-CLOSE.
070800 1660-EXIT.
070900     EXIT.
071000
071100*    A SEPARATE SCAN PARAGRAPH FROM 1425 BECAUSE THIS ONE WALKS THE 
071200*    PREVIOUS-DAY TABLE (PP- PREFIX) RATHER THAN TODAY'S (PD-).     
071300 1665-SCAN-ONE-PREV-ENTRY.
071400     ADD 1 TO WS-PRICE-DATE-IDX.
071500 1665-EXIT.
071600     EXIT.
071700
071800*    U6 METRIC ACCUMULATION - ROLLED FORWARD ONE DAY AT A TIME.     
071900 6100-ACCUM-DAILY-METRIC.
072000     ADD 1 TO WS-TOTAL-DAY-COUNT.
072100     ADD WS-DAILY-RET TO WS-SUM-RET.
072200     COMPUTE WS-SUMSQ-RET =
072300         WS-SUMSQ-RET + (WS-DAILY-RET * WS-DAILY-RET).
072400     IF WS-DAILY-RET < 0
072500         ADD 1 TO WS-NEG-COUNT
072600         ADD WS-DAILY-RET TO WS-SUM-NEG-RET
072700         COMPUTE WS-SUMSQ-NEG-RET =
072800             WS-SUMSQ-NEG-RET + (WS-DAILY-RET * WS-DAILY-RET).
072900     IF WS-DAILY-RET > 0
073000         ADD 1 TO WS-POS-COUNT.
073100     COMPUTE WS-CUM-WEALTH = WS-CUM-WEALTH * (1 + WS-DAILY-RET).
073200     IF WS-CUM-WEALTH > WS-RUN-MAX-WEALTH
073300         MOVE WS-CUM-WEALTH TO WS-RUN-MAX-WEALTH.
073400     COMPUTE WS-CUR-DRAWDOWN =
073500         (WS-CUM-WEALTH - WS-RUN-MAX-WEALTH) / WS-RUN-MAX-WEALTH.
073600     IF WS-CUR-DRAWDOWN < WS-MAX-DRAWDOWN
073700         MOVE WS-CUR-DRAWDOWN TO WS-MAX-DRAWDOWN.
073800 6100-EXIT.
073900     EXIT.
074000
074100 6000-COMPUTE-RUN-METRICS.
074200     IF WS-TOTAL-DAY-COUNT > 0
074300         COMPUTE WS-TOTAL-RETURN =
074400             (WS-PORT-VALUE / WS-INITIAL-CAPITAL) - 1
074500         COMPUTE WS-YEARS = WS-TOTAL-DAY-COUNT / 252
074600         IF WS-YEARS > 0
074700             COMPUTE WS-CAGR =
074800                 ((1 + WS-TOTAL-RETURN) ** (1 / WS-YEARS)) - 1
074900         ELSE
075000             MOVE 0 TO WS-CAGR
075100         PERFORM 6200-COMPUTE-VOLATILITY THRU 6200-EXIT
075200         PERFORM 6250-COMPUTE-DOWNSIDE-VOL THRU 6250-EXIT
075300         IF WS-VOLATILITY = 0
075400             MOVE 0 TO WS-SHARPE
075500         ELSE
075600             COMPUTE WS-SHARPE = WS-CAGR / WS-VOLATILITY
075700         IF WS-DOWNSIDE-VOL = 0
075800             IF WS-NEG-COUNT = 0
075900                 MOVE WS-SHARPE TO WS-SORTINO
076000             ELSE
076100                 MOVE 0 TO WS-SORTINO
076200         ELSE
076300             COMPUTE WS-SORTINO = WS-CAGR / WS-DOWNSIDE-VOL
076400         COMPUTE WS-HIT-RATE = WS-POS-COUNT / WS-TOTAL-DAY-COUNT
076500     ELSE
076600         MOVE 0 TO WS-TOTAL-RETURN
076700         MOVE 0 TO WS-CAGR
076800         MOVE 0 TO WS-VOLATILITY
076900         MOVE 0 TO WS-SHARPE
077000         MOVE 0 TO WS-SORTINO
077100         MOVE 0 TO WS-HIT-RATE.
077200     IF WS-NUM-REBAL > 0
077300         COMPUTE WS-AVG-REBAL-COST = WS-TOTAL-COST / WS-NUM-REBAL
077400         COMPUTE WS-IMPLIED-TURNOVER =
077500             (WS-TOTAL-COST / WS-INITIAL-CAPITAL)
077600                 / (WS-COST-TOTAL-BPS / 10000)
077700         COMPUTE WS-AVG-TURNOVER = WS-IMPLIED-TURNOVER / WS-NUM-REBAL
077800     ELSE
077900         MOVE 0 TO WS-AVG-REBAL-COST
078000         MOVE 0 TO WS-IMPLIED-TURNOVER
078100         MOVE 0 TO WS-AVG-TURNOVER.
078200 6000-EXIT.
078300     EXIT.
078400
078500*    SAMPLE STANDARD DEVIATION (N-1 DIVISOR) OF THE DAILY RETURNS,  
078600*    ANNUALIZED BY THE SQUARE ROOT OF 252 - SAME SUM/SUM-OF-SQUARES 
078700*    TECHNIQUE AS THE FACTOR ENGINE'S CROSS-SECTIONAL STD DEV.      
078800 6200-COMPUTE-VOLATILITY.
078900     IF WS-TOTAL-DAY-COUNT > 1
079000         COMPUTE WS-RET-MEAN = WS-SUM-RET / WS-TOTAL-DAY-COUNT
079100         COMPUTE WS-VARIANCE =
079200             (WS-SUMSQ-RET
079300                 - (WS-TOTAL-DAY-COUNT * WS-RET-MEAN * WS-RET-MEAN))
079400             / (WS-TOTAL-DAY-COUNT - 1)
079500         IF WS-VARIANCE < 0
079600             MOVE 0 TO WS-VARIANCE
079700         COMPUTE WS-VOLATILITY = (WS-VARIANCE ** 0.5) * (252 ** 0.5)
079800     ELSE
079900         MOVE 0 TO WS-VOLATILITY.
080000 6200-EXIT.
080100     EXIT.
080200
080300 6250-COMPUTE-DOWNSIDE-VOL.
080400     IF WS-NEG-COUNT > 1
080500         COMPUTE WS-RET-MEAN = WS-SUM-NEG-RET / WS-NEG-COUNT
080600         COMPUTE WS-VARIANCE =
080700             (WS-SUMSQ-NEG-RET
080800                 - (WS-NEG-COUNT * WS-RET-MEAN * WS-RET-MEAN))
080900             / (WS-NEG-COUNT - 1)
081000         IF WS-VARIANCE < 0
081100             MOVE 0 TO WS-VARIANCE
081200         COMPUTE WS-DOWNSIDE-VOL = (WS-VARIANCE ** 0.5) * (252 ** 0.5)
081300     ELSE
081400         MOVE 0 TO WS-DOWNSIDE-VOL.
081500 6250-EXIT.
081600     EXIT.
081700
081800*    WRITES THE METRIC SET IN THE ORDER QEA.B17RPT.CBL PRINTS IT.   
081900 7000-WRITE-CONTROL-METRICS.
082000     OPEN OUTPUT CONTROL-OUT.
082100     MOVE 'MET' TO CT-RECORD-TYPE-CDE.
082200     MOVE 'TOTAL RETURN'         TO CT-METRIC-NAME.
082300     MOVE '2'                    TO CT-METRIC-FORMAT-CDE.
082400     MOVE WS-TOTAL-RETURN        TO CT-METRIC-VALUE.
082500     WRITE CONTROL-REC.
082600     MOVE 'CAGR'                 TO CT-METRIC-NAME.
082700     MOVE '2'                    TO CT-METRIC-FORMAT-CDE.
082800     MOVE WS-CAGR                TO CT-METRIC-VALUE.
082900     WRITE CONTROL-REC.
083000     MOVE 'MAX DRAWDOWN'         TO CT-METRIC-NAME.
083100     MOVE '2'                    TO CT-METRIC-FORMAT-CDE.
083200     MOVE WS-MAX-DRAWDOWN        TO CT-METRIC-VALUE.
083300     WRITE CONTROL-REC.
083400     MOVE 'HIT RATE'             TO CT-METRIC-NAME.
083500     MOVE '1'                    TO CT-METRIC-FORMAT-CDE.
083600     MOVE WS-HIT-RATE            TO CT-METRIC-VALUE.
083700     WRITE CONTROL-REC.
083800     MOVE 'SHARPE'               TO CT-METRIC-NAME.
083900     MOVE 'R'                    TO CT-METRIC-FORMAT-CDE.
084000     MOVE WS-SHARPE              TO CT-METRIC-VALUE.
084100     WRITE CONTROL-REC.
084200     MOVE 'SORTINO'              TO CT-METRIC-NAME.
084300     MOVE 'R'                    TO CT-METRIC-FORMAT-CDE.
084400     MOVE WS-SORTINO             TO CT-METRIC-VALUE.
084500     WRITE CONTROL-REC.
084600     MOVE 'TURNOVER'             TO CT-METRIC-NAME.
084700     MOVE 'R'                    TO CT-METRIC-FORMAT-CDE.
084800     MOVE WS-IMPLIED-TURNOVER    TO CT-METRIC-VALUE.
084900     WRITE CONTROL-REC.
085000     MOVE 'TOTAL COSTS'          TO CT-METRIC-NAME.
085100     MOVE 'C'                    TO CT-METRIC-FORMAT-CDE.
085200     MOVE WS-TOTAL-COST          TO CT-METRIC-VALUE.
085300     WRITE CONTROL-REC.
085400     MOVE 'AVG REBALANCE COST'   TO CT-METRIC-NAME.
085500     MOVE 'C'                    TO CT-METRIC-FORMAT-CDE.
085600     MOVE WS-AVG-REBAL-COST      TO CT-METRIC-VALUE.
085700     WRITE CONTROL-REC.
085800     MOVE 'NUM REBALANCES'       TO CT-METRIC-NAME.
085900     MOVE 'N'                    TO CT-METRIC-FORMAT-CDE.
086000     MOVE WS-NUM-REBAL           TO CT-METRIC-VALUE.
086100     WRITE CONTROL-REC.
086200     MOVE 1 TO WS-SENS-IDX.
086300     PERFORM 7050-WRITE-ONE-SENS-METRIC THRU 7050-EXIT
086400         UNTIL WS-SENS-IDX > 3.
086500     CLOSE CONTROL-OUT.
086600 7000-EXIT.
086700     EXIT.
086800
086900*    THE THREE CR-3966 COST-SENSITIVITY LINES ARE APPENDED AFTER    
087000*    NUM REBALANCES - QEA.B17RPT.CBL'S METRIC LOOP PRINTS EVERY MET 
087100*    RECORD IT FINDS REGARDLESS OF COUNT, SO NO CHANGE WAS NEEDED   
087200*    THERE TO PICK THESE UP.                                       
087300 7050-WRITE-ONE-SENS-METRIC.
087400     MOVE WS-SENS-LABEL (WS-SENS-IDX)  TO CT-METRIC-NAME.
087500     MOVE 'C'                          TO CT-METRIC-FORMAT-CDE.
087600     MOVE WS-SENS-RESULT (WS-SENS-IDX) TO CT-METRIC-VALUE.
087700     WRITE CONTROL-REC.
087800     ADD 1 TO WS-SENS-IDX.
087900 7050-EXIT.
088000     EXIT.
088100
088200*    AVG TURNOVER PER REBALANCE IS A JOB-LOG DIAGNOSTIC ONLY - IT IS 
088300*    NOT ONE OF THE SUMMARY REPORT'S PRINTED METRICS, SO IT IS       
088400*    DISPLAY'D HERE RATHER THAN WRITTEN TO QEA.C08CTL.               
088500 9000-TERMINATE.
088600     DISPLAY 'B14BTR - REBALANCES EXECUTED..... ' WS-NUM-REBAL.
088700     DISPLAY 'B14BTR - TRADING DAYS SIMULATED... ' WS-TOTAL-DAY-COUNT.
088800     DISPLAY 'B14BTR - TOTAL TRANSACTION COSTS.. ' WS-TOTAL-COST.
088900     DISPLAY 'B14BTR - AVG TURNOVER PER REBAL... ' WS-AVG-TURNOVER.
089000     DISPLAY 'B14BTR - FINAL PORTFOLIO VALUE.... ' WS-PORT-VALUE.
089100 9000-EXIT.
089200     EXIT.
