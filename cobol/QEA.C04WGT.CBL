000100*                                                                  
000200* QEA.C04WGT  -  PORTFOLIO WEIGHT RECORD                           
000300* ONE OCCURRENCE PER HELD TICKER PER REBALANCE EXECUTION DATE.     
000400* WRITTEN BY PORTFOLIO CONSTRUCTION, READ BY THE BACKTEST RUNNER   
000500* AS THE TARGET WEIGHT FOR THE TRADE/COST CALCULATION.             
000600*                                                                  
000700 01  WEIGHT-REC.
000800     05  WT-DATE                       PIC 9(8).
000900     05  WT-TICKER                     PIC X(8).
001000     05  WT-SECTOR                     PIC X(12).
001100     05  WT-WEIGHT                     PIC S9(1)V9(6).
001200     05  WT-TRADE                      PIC S9(1)V9(6).
001300     05  WT-SIDE-CDE                   PIC X(1).
001400         88  WT-SIDE-LONG                  VALUE 'L'.
001500         88  WT-SIDE-SHORT                 VALUE 'S'.
001600         88  WT-SIDE-FLAT                  VALUE ' '.
001700     05  FILLER                        PIC X(8).
