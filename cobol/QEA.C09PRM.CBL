000100*                                                                  
000200* QEA.C09PRM  -  RUN PARAMETER CARD                                
000300* ONE RECORD, READ ONCE AT THE TOP OF EACH BATCH STEP, GIVING THE  
000400* CALENDAR RANGE AND REBALANCE FREQUENCY FOR THE NIGHT'S RUN.      
000500* PUBLICATION LAG, EXECUTION LAG, GROSS LEVERAGE TARGET AND        
000600* STARTING CAPITAL ARE SHOP DEFAULTS AND ARE NOT ON THE CARD;      
000700* SEE THE 0100-DEFAULT-PARAMETERS PARAGRAPH OF EACH STEP.          
000800*                                                                  
000900 01  PARM-REC.
001000     05  PM-START-DATE                 PIC 9(8).
001100     05  PM-END-DATE                   PIC 9(8).
001200     05  PM-REBAL-FREQ-CDE             PIC X(1).
001300         88  PM-REBAL-WEEKLY               VALUE 'W'.
001400         88  PM-REBAL-BIWEEKLY             VALUE 'B'.
001500         88  PM-REBAL-MONTHLY              VALUE 'M'.
001600     05  PM-RUN-DATE                   PIC 9(8).
001700     05  FILLER                        PIC X(24).
