000100*                                                                  
000200* QEA.C08CTL  -  CROSS-STEP CONTROL/RESULTS RECORD                 
000300* CARRIES END-OF-RUN METRICS AND CONTROL TOTALS FROM THE BACKTEST  
000400* RUNNER AND THE MEAN-REVERSION STEP FORWARD TO THE SUMMARY        
000500* REPORT STEP.  CT-RECORD-TYPE-CDE SELECTS WHICH OF THE FOUR       
000600* REDEFINED AREAS IS IN EFFECT FOR A GIVEN OCCURRENCE.             
000700*                                                                  
000800 01  CONTROL-REC.
000900     05  CT-RECORD-TYPE-CDE            PIC X(3).
001000         88  CT-TYPE-METRIC                VALUE 'MET'.
001100         88  CT-TYPE-TRADE                 VALUE 'TRD'.
001200         88  CT-TYPE-TICKER-SUM            VALUE 'TKS'.
001300         88  CT-TYPE-GRAND-TOTAL           VALUE 'GRD'.
001400     05  CT-METRIC-AREA.
001500         10  CT-METRIC-NAME             PIC X(20).
001600         10  CT-METRIC-FORMAT-CDE       PIC X(1).
001700             88  CT-FMT-PERCENT-2D          VALUE '2'.
001800             88  CT-FMT-PERCENT-1D          VALUE '1'.
001900             88  CT-FMT-RATIO               VALUE 'R'.
002000             88  CT-FMT-CURRENCY            VALUE 'C'.
002100             88  CT-FMT-COUNT               VALUE 'N'.
002200         10  CT-METRIC-VALUE            PIC S9(13)V9(6).
002300         10  FILLER                     PIC X(30).
002400     05  CT-TRADE-AREA REDEFINES CT-METRIC-AREA.
002500         10  CT-TRD-TICKER              PIC X(8).
002600         10  CT-TRD-ENTRY-DATE          PIC 9(8).
002700         10  CT-TRD-ENTRY-PRICE         PIC S9(7)V9(4).
002800         10  CT-TRD-EXIT-DATE           PIC 9(8).
002900         10  CT-TRD-EXIT-PRICE          PIC S9(7)V9(4).
003000         10  CT-TRD-RETURN-PCT          PIC S9(3)V9(4).
003100         10  FILLER                     PIC X(16).
003200     05  CT-TICKER-SUM-AREA REDEFINES CT-METRIC-AREA.
003300         10  CT-TKS-TICKER              PIC X(8).
003400         10  CT-TKS-TRADE-COUNT         PIC 9(5) COMP.
003500         10  CT-TKS-WIN-RATE            PIC S9(3)V9(6).
003600         10  CT-TKS-TOTAL-RETURN        PIC S9(3)V9(6).
003700         10  FILLER                     PIC X(30).
003800     05  CT-GRAND-TOTAL-AREA REDEFINES CT-METRIC-AREA.
003900         10  CT-GRD-TRADE-COUNT         PIC 9(7) COMP.
004000         10  CT-GRD-WIN-RATE            PIC S9(3)V9(6).
004100         10  CT-GRD-TOTAL-RETURN        PIC S9(3)V9(6).
004200         10  FILLER                     PIC X(36).
