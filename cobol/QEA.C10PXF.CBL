000100*                                                                  
000200* QEA.C10PXF  -  PRICE-WITH-FUNDAMENTALS MERGED WORK RECORD        
000300* WRITTEN BY THE PIT MERGE STEP, ONE PER PRICE-REC INPUT ROW,      
000400* CARRYING THE AS-OF FUNDAMENTALS ATTACHED TO IT.  PX-FD-FOUND-    
000500* CDE IS 'N' WHEN NO EFFECTIVE FUNDAMENTALS RECORD EXISTED YET     
000600* FOR THE TICKER, IN WHICH CASE THE FUNDAMENTALS AREA IS ZERO      
000700* AND IS TREATED AS MISSING BY THE FACTOR ENGINE.                  
000800*                                                                  
000900 01  PRICE-FUND-REC.
001000     05  PX-DATE                       PIC 9(8).
001100     05  PX-TICKER                     PIC X(8).
001200     05  PX-SECTOR                     PIC X(12).
001300     05  PX-CLOSE                      PIC S9(7)V9(4).
001400     05  PX-ADJ-CLOSE                  PIC S9(7)V9(4).
001500     05  PX-VOLUME                     PIC 9(12).
001600     05  PX-FD-FOUND-CDE               PIC X(1).
001700         88  PX-FD-WAS-FOUND               VALUE 'Y'.
001800         88  PX-FD-NOT-FOUND               VALUE 'N'.
001900     05  PX-FD-EFFECTIVE-DATE          PIC 9(8).
002000     05  PX-FD-NET-INCOME-TTM          PIC S9(13)V99.
002100     05  PX-FD-FCF-TTM                 PIC S9(13)V99.
002200     05  PX-FD-EBITDA-TTM              PIC S9(13)V99.
002300     05  PX-FD-REVENUE-TTM             PIC S9(13)V99.
002400     05  PX-FD-GROSS-PROFIT            PIC S9(13)V99.
002500     05  PX-FD-OPER-INCOME             PIC S9(13)V99.
002600     05  PX-FD-TOTAL-ASSETS            PIC S9(13)V99.
002700     05  PX-FD-TOTAL-LIAB              PIC S9(13)V99.
002800     05  PX-FD-CUR-ASSETS              PIC S9(13)V99.
002900     05  PX-FD-CASH                    PIC S9(13)V99.
003000     05  PX-FD-TOTAL-DEBT              PIC S9(13)V99.
003100     05  PX-FD-SHARES-OUT              PIC S9(13).
003200     05  PX-FD-SHARES-CHG              PIC S9(13).
003300     05  PX-FD-DIV-CHG-PCT             PIC S9(3)V9(6).
003400     05  FILLER                        PIC X(9).
