000100*                                                                  
000200* QEA.C11STG  -  FACTOR ENGINE STAGE-1 WORK RECORD                 
000300* ONE OCCURRENCE PER TICKER PER TRADING DATE, WRITTEN BY THE       
000400* FIRST PASS OF THE FACTOR ENGINE (RAW FACTORS AND THE FORWARD     
000500* RETURN LABEL, STILL IN TICKER/DATE SEQUENCE) AND READ BACK, ONCE 
000600* RE-SORTED INTO DATE/TICKER SEQUENCE, BY THE CROSS-SECTION PASS.  
000700* THIS MEMBER IS COPIED THREE TIMES IN QEA.B12FAC.CBL, ONCE WITH   
000800* EACH PREFIX BELOW, SO THE THREE FILE-SECTION ENTRIES NEVER       
000900* COLLIDE ON AN UNQUALIFIED DATA NAME - S1- THE FIRST-PASS OUTPUT, 
001000* S2- THE SORT WORK FILE, S3- THE RE-SORTED INPUT TO THE CROSS-    
001100* SECTION PASS.  THE ELEVEN-ELEMENT ARRAYS CARRY THE RAW FACTORS   
001200* AND THEIR MISSING-VALUE FLAGS IN THE SAME ORDER AS QEA.C03FAC.   
001300*                                                                  
001400 01  STAGE1-REC.
001500     05  S1-DATE                       PIC 9(8).
001600     05  S1-DATE-R REDEFINES S1-DATE.
001700         10  S1-DATE-CCYY               PIC 9(4).
001800         10  S1-DATE-MM                 PIC 9(2).
001900         10  S1-DATE-DD                 PIC 9(2).
002000     05  S1-TICKER                     PIC X(8).
002100     05  S1-SECTOR                     PIC X(12).
002200     05  S1-MKT-CAP                    PIC S9(13)V99.
002300     05  S1-RAW-FACTORS-GRP.
002400         10  S1-RAW-FACTORS OCCURS 11 TIMES
002500                 PIC S9(3)V9(6).
002600     05  S1-MISSING-FLAGS-GRP.
002700         10  S1-MISSING-FLAGS OCCURS 11 TIMES
002800                 PIC X(1).
002900     05  S1-FWD-RETURN                 PIC S9(3)V9(6).
003000     05  S1-FWD-RESOLVED-CDE           PIC X(1).
003100         88  S1-FWD-IS-RESOLVED            VALUE 'Y'.
003200         88  S1-FWD-NOT-RESOLVED           VALUE 'N'.
003300     05  FILLER                        PIC X(10).
