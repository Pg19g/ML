000100*                                                                  
000200* QEA.C06RPT  -  SUMMARY REPORT PRINT LINE                         
000300* 80-COLUMN LINE-SEQUENTIAL PRINT RECORD.  RC-METRIC-AREA CARRIES  
000400* THE U6/U9 TWO-COLUMN METRIC LINES; RC-TRADE-AREA AND             
000500* RC-TOTAL-AREA REDEFINE THE SAME 80 BYTES FOR THE MEAN-REVERSION  
000600* DETAIL LINE AND THE FINAL CONTROL-TOTAL LINE.                    
000700* RC-SUBTOTAL-AREA REDEFINES THE SAME BYTES AGAIN FOR THE PER-      
000800* TICKER AND GRAND-TOTAL SUBTOTAL LINES (CR-3410, MO, 05/22/01).   
000900*                                                                  
001000 01  REPORT-LINE.
001100     05  RC-METRIC-AREA.
001200         10  RC-METRIC-NAME             PIC X(30).
001300         10  FILLER                     PIC X(1).
001400         10  RC-METRIC-VALUE            PIC X(20).
001500         10  FILLER                     PIC X(29).
001600     05  RC-TRADE-AREA REDEFINES RC-METRIC-AREA.
001700         10  RC-TRD-TICKER              PIC X(8).
001800         10  RC-TRD-ENTRY-DATE          PIC 9(8).
001900         10  RC-TRD-ENTRY-PRICE         PIC ZZZ9.9999.
002000         10  RC-TRD-EXIT-DATE           PIC 9(8).
002100         10  RC-TRD-EXIT-PRICE          PIC ZZZ9.9999.
002200         10  RC-TRD-RETURN-PCT          PIC -ZZ9.99.
002300         10  FILLER                     PIC X(28).
002400     05  RC-TOTAL-AREA REDEFINES RC-METRIC-AREA.
002500         10  RC-TOT-LABEL               PIC X(30).
002600         10  RC-TOT-COUNT               PIC ZZ,ZZ9.
002700         10  FILLER                     PIC X(43).
002800     05  RC-SUBTOTAL-AREA REDEFINES RC-METRIC-AREA.
002900         10  RC-SUB-LABEL               PIC X(20).
003000         10  FILLER                     PIC X(2).
003100         10  RC-SUB-TRADE-COUNT         PIC Z,ZZ9.
003200         10  FILLER                     PIC X(2).
003300         10  RC-SUB-WIN-RATE            PIC ZZ9.9.
003400         10  RC-SUB-WIN-RATE-PCT        PIC X(1).
003500         10  FILLER                     PIC X(2).
003600         10  RC-SUB-TOTAL-RETURN        PIC -ZZ9.99.
003700         10  RC-SUB-RETURN-PCT          PIC X(1).
003800         10  FILLER                     PIC X(35).
