000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-MEAN-REVERSION-RULE.
000600 AUTHOR.        R. HALVERSEN.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  09/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B16MNR  -  MEAN-REVERSION TRADING RULE                             
001300*                                                                    
001400* READS THE DAILY PRICE FILE (QEA.C01PRC), WHICH ARRIVES SORTED      
001500* ASCENDING BY TICKER THEN DATE, AND WALKS EACH TICKER'S BARS IN     
001600* DATE ORDER.  A 20-BAR SIMPLE MOVING AVERAGE AND A 14-BAR RELATIVE  
001700* STRENGTH INDEX ARE MAINTAINED AS RUNNING QUEUES.  ONCE BOTH ARE    
001800* ESTABLISHED A TICKER MAY BE FLAGGED LONG - CLOSE AT LEAST 5 PCT    
001900* UNDER ITS SMA WITH RSI UNDER 30 - AND IS CLOSED OUT WHEN THE       
002000* CLOSE CROSSES BACK ABOVE THE SMA OR AFTER 10 BARS HELD, WHICHEVER  
002100* COMES FIRST.  ONE TRADE IS AT MOST OPEN PER TICKER AT A TIME - NO  
002200* PYRAMIDING AND NO SHORT SIDE.  A CONTROL-REC IS WRITTEN FOR EVERY  
002300* CLOSED TRADE, ONE MORE FOR EVERY TICKER'S SUBTOTAL ONCE ITS BARS   
002400* ARE EXHAUSTED, AND A FINAL GRAND-TOTAL RECORD ACROSS ALL TICKERS - 
002500* THESE FEED THE MEAN-REVERSION SECTION OF THE SUMMARY REPORT        
002600* (B17RPT).  THIS STEP DOES NOT SIZE POSITIONS OR CHARGE COSTS - IT  
002700* REPORTS THE RULE'S OWN ROUND-TRIP TRADES ONLY.                     
002800*                                                                    
002900* CHANGE LOG                                                        
003000* ----------                                                        
003100* DATE       INIT  TICKET      DESCRIPTION                          
003200* ---------  ----  ----------  ---------------------------------    
003300* 09/02/89   RH    NEW         ORIGINAL PROGRAM.                    
003400* 03/11/92   RH    CR-1367     ADDED THE 10-BAR MAXIMUM HOLD -       
003500*                              WITHOUT IT A TICKER THAT NEVER        
003600*                              RECOVERED TIED UP THE RULE'S ONE      
003700*                              OPEN SLOT INDEFINITELY.               
003800* 07/30/95   DA    CR-2118     DENOMINATOR GUARD ON THE PERCENT-     
003900*                              BELOW-SMA CALCULATION - A TICKER      
004000*                              WITH A ZERO-VALUE SMA WAS ABENDING    
004100*                              THE STEP ON A DIVIDE EXCEPTION.       
004200* 11/09/98   RH    Y2K-0091    YEAR 2000 REMEDIATION - CONFIRMED     
004300*                              FOUR-DIGIT CCYY THROUGHOUT.           
004400* 05/22/01   MO    CR-3410     TICKER SUBTOTAL AND GRAND TOTAL       
004500*                              RECORDS ADDED FOR THE ENLARGED        
004600*                              SUMMARY REPORT - PREVIOUSLY ONLY      
004700*                              TRADE DETAIL RECORDS WERE WRITTEN.    
004800*                                                                    
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-3090.
005300 OBJECT-COMPUTER.   IBM-3090.
005400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PRICE-IN        ASSIGN TO PRICEIN.
005800     SELECT CONTROL-OUT     ASSIGN TO CTLOUT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PRICE-IN.
006300*    QEA.C01PRC  -  DAILY PRICE RECORD, SORTED ASCENDING BY TICKER  
006400*    THEN DATE.  NO INTERNAL SORT IS NEEDED - EACH TICKER'S BARS    
006500*    ARRIVE ALREADY IN DATE ORDER.                                  
006600     COPY C01PRC.
006700 FD  CONTROL-OUT.
006800*    QEA.C08CTL  -  ONE TRD RECORD PER CLOSED TRADE, ONE TKS        
006900*    RECORD PER TICKER SUBTOTAL, ONE GRD RECORD FOR THE RUN GRAND   
007000*    TOTAL.  CONSUMED BY THE SUMMARY REPORT STEP (B17RPT).          
007100     COPY C08CTL.
007200
007300 WORKING-STORAGE SECTION.
007400*                                                                    
007500* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
007600* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
007700* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
007800*                                                                    
007900     77  WS-HAVE-PREV-RAW-SW          PIC X(1)  VALUE 'N'.
008000         88  WS-HAVE-PREV-RAW                     VALUE 'Y'.
008100     77  WS-HAVE-PREV-IND-SW          PIC X(1)  VALUE 'N'.
008200         88  WS-HAVE-PREV-IND                     VALUE 'Y'.
008300
008400*                                                                    
008500* SWITCHES                                                          
008600*                                                                    
008700 01  WS-SWITCHES.
008800     05  WS-PRICE-EOF-SW              PIC X(1)  VALUE 'N'.
008900         88  WS-PRICE-EOF                         VALUE 'Y'.
009000     05  FILLER                     PIC X(1).
009100
009200*                                                                    
009300* INDICATOR AND ENTRY/EXIT PARAMETERS - DESK-STANDARD DEFAULTS, NOT 
009400* ON A PARM CARD.  SEE SPEC BUSINESS RULES FOR U8.                  
009500*                                                                    
009600 01  WS-RULE-PARMS.
009700     05  WS-SMA-PERIOD                PIC 9(3)  COMP VALUE 20.
009800     05  WS-RSI-PERIOD                PIC 9(3)  COMP VALUE 14.
009900     05  WS-ENTRY-PCT-BELOW-SMA       PIC S9(3)V9(2)  VALUE +5.00.
010000     05  WS-ENTRY-RSI-MAX             PIC S9(3)V9(2)  VALUE +30.00.
010100     05  WS-MAX-BARS-HELD             PIC 9(3)  COMP VALUE 10.
010200     05  FILLER                     PIC X(1).
010300
010400*                                                                    
010500* CURRENT-TICKER CONTROLS.  WS-CUR-TICKER-R IS A COSMETIC SPLIT OF  
010600* THE 8-BYTE SYMBOL INTO A ROOT AND A SHARE-CLASS SUFFIX FOR THE    
010700* JOB LOG - MOST TICKERS CARRY BLANKS IN THE CLASS BYTES.           
010800*                                                                    
010900 01  WS-TICKER-CONTROLS.
011000     05  WS-CUR-TICKER                PIC X(8).
011100     05  WS-CUR-TICKER-R REDEFINES WS-CUR-TICKER.
011200         10  WS-CUR-TICKER-ROOT         PIC X(6).
011300         10  WS-CUR-TICKER-CLASS        PIC X(2).
011400     05  WS-BAR-COUNT                 PIC 9(5)  COMP VALUE 0.
011500     05  FILLER                     PIC X(1).
011600
011700*                                                                    
011800* 20-BAR CLOSE QUEUE FOR THE SIMPLE MOVING AVERAGE.  A NEW ENTRY IS 
011900* APPENDED EACH BAR - ONCE THE QUEUE IS FULL THE OLDEST ENTRY IS    
012000* DROPPED FIRST BY SHIFTING THE REMAINDER LEFT ONE POSITION.        
012100*                                                                    
012200 01  WS-SMA-QUEUE-CONTROLS.
012300     05  WS-SMA-COUNT                 PIC 9(3)  COMP VALUE 0.
012400     05  WS-SMA-IDX                   PIC 9(3)  COMP.
012500     05  WS-SMA-SUM                   PIC S9(9)V9(4)  VALUE 0.
012600     05  FILLER                     PIC X(1).
012700 01  WS-SMA-QUEUE.
012800     05  WS-SMA-ENTRY  OCCURS 20 TIMES           PIC S9(7)V9(4).
012900     05  FILLER                     PIC X(1).
013000
013100*                                                                    
013200* 14-BAR GAIN AND LOSS QUEUES FOR THE RELATIVE STRENGTH INDEX - A   
013300* PLAIN ROLLING AVERAGE OF UP MOVES AND DOWN MOVES, NOT WILDER'S    
013400* SMOOTHED VERSION.  SAME SHIFT-LEFT TECHNIQUE AS THE SMA QUEUE.    
013500*                                                                    
013600 01  WS-RSI-QUEUE-CONTROLS.
013700     05  WS-RSI-COUNT                 PIC 9(3)  COMP VALUE 0.
013800     05  WS-RSI-IDX                   PIC 9(3)  COMP.
013900     05  WS-GAIN-SUM                  PIC S9(9)V9(4)  VALUE 0.
014000     05  WS-LOSS-SUM                  PIC S9(9)V9(4)  VALUE 0.
014100     05  FILLER                     PIC X(1).
014200 01  WS-RSI-QUEUES.
014300     05  WS-GAIN-ENTRY  OCCURS 14 TIMES          PIC S9(7)V9(4).
014400     05  WS-LOSS-ENTRY  OCCURS 14 TIMES          PIC S9(7)V9(4).
014500     05  FILLER                     PIC X(1).
014600
014700*                                                                    
014800* ONE-BAR DELTA WORK - THE DAY-OVER-DAY CLOSE CHANGE THAT FEEDS THE 
014900* GAIN/LOSS QUEUES.  UNDEFINED ON A TICKER'S VERY FIRST BAR.        
015000*                                                                    
015100 01  WS-DELTA-WORK.
015200     05  WS-PREV-RAW-CLOSE            PIC S9(7)V9(4).
015300     05  WS-CUR-DELTA                 PIC S9(7)V9(4).
015400     05  WS-CUR-GAIN                  PIC S9(7)V9(4).
015500     05  WS-CUR-LOSS                  PIC S9(7)V9(4).
015600     05  FILLER                     PIC X(1).
015700
015800*                                                                    
015900* CURRENT AND PRIOR-BAR INDICATOR VALUES.  THE PRIOR-BAR SMA AND    
016000* CLOSE ARE HELD OVER SO THE EXIT RULE CAN DETECT THE CLOSE         
016100* CROSSING BACK ABOVE THE SMA BETWEEN ONE BAR AND THE NEXT.         
016200*                                                                    
016300 01  WS-INDICATOR-VALUES.
016400     05  WS-CUR-SMA                   PIC S9(7)V9(4).
016500     05  WS-AVG-GAIN                  PIC S9(7)V9(4).
016600     05  WS-AVG-LOSS                  PIC S9(7)V9(4).
016700     05  WS-CUR-RSI                   PIC S9(3)V9(2).
016800     05  WS-PCT-BELOW-SMA             PIC S9(3)V9(2).
016900     05  WS-PREV-CLOSE-SAVED          PIC S9(7)V9(4).
017000     05  WS-PREV-SMA-SAVED            PIC S9(7)V9(4).
017100     05  FILLER                     PIC X(1).
017200
017300*                                                                    
017400* POSITION STATE - AT MOST ONE OPEN TRADE PER TICKER AT A TIME.     
017500*                                                                    
017600 01  WS-POSITION-CONTROLS.
017700     05  WS-POSITION-CDE              PIC X(1)  VALUE 'F'.
017800         88  WS-POSITION-FLAT                     VALUE 'F'.
017900         88  WS-POSITION-LONG                     VALUE 'L'.
018000     05  WS-ENTRY-DATE                PIC 9(8).
018100     05  WS-ENTRY-DATE-R REDEFINES WS-ENTRY-DATE.
018200         10  WS-ENTRY-DATE-CCYY         PIC 9(4).
018300         10  WS-ENTRY-DATE-MM           PIC 9(2).
018400         10  WS-ENTRY-DATE-DD           PIC 9(2).
018500     05  WS-ENTRY-PRICE               PIC S9(7)V9(4).
018600     05  WS-ENTRY-BAR-COUNT           PIC 9(5)  COMP.
018700     05  FILLER                     PIC X(1).
018800
018900*                                                                    
019000* TRADE-CLOSE WORK - FILLED IN WHEN AN OPEN POSITION IS EXITED.     
019100*                                                                    
019200 01  WS-TRADE-WORK.
019300     05  WS-EXIT-DATE                 PIC 9(8).
019400     05  WS-EXIT-DATE-R REDEFINES WS-EXIT-DATE.
019500         10  WS-EXIT-DATE-CCYY          PIC 9(4).
019600         10  WS-EXIT-DATE-MM            PIC 9(2).
019700         10  WS-EXIT-DATE-DD            PIC 9(2).
019800     05  WS-EXIT-PRICE                PIC S9(7)V9(4).
019900     05  WS-BARS-HELD                 PIC 9(5)  COMP.
020000     05  WS-TRADE-RETURN-FRACTION     PIC S9(3)V9(6).
020100     05  WS-TRADE-RETURN-PCT          PIC S9(3)V9(4).
020200     05  FILLER                     PIC X(1).
020300
020400*                                                                    
020500* PER-TICKER SUBTOTAL ACCUMULATORS - RESET AT THE START OF EACH     
020600* TICKER'S BARS, WRITTEN OUT AS A TKS RECORD WHEN THEY END.         
020700*                                                                    
020800 01  WS-TICKER-TOTALS.
020900     05  WS-TICKER-TRADE-COUNT        PIC 9(5)  COMP VALUE 0.
021000     05  WS-TICKER-WIN-COUNT          PIC 9(5)  COMP VALUE 0.
021100     05  WS-TICKER-RETURN-SUM         PIC S9(5)V9(6)  VALUE 0.
021200     05  WS-TICKER-WIN-RATE           PIC S9(3)V9(6).
021300     05  FILLER                     PIC X(1).
021400
021500*                                                                    
021600* RUN-WIDE GRAND TOTALS - ACCUMULATED AS EACH TICKER'S SUBTOTAL IS  
021700* ROLLED UP, WRITTEN OUT AS THE ONE GRD RECORD AT THE END OF RUN.   
021800*                                                                    
021900 01  WS-GRAND-TOTALS.
022000     05  WS-GRAND-TICKER-COUNT        PIC 9(5)  COMP VALUE 0.
022100     05  WS-GRAND-TRADE-COUNT         PIC 9(7)  COMP VALUE 0.
022200     05  WS-GRAND-WIN-COUNT           PIC 9(7)  COMP VALUE 0.
022300     05  WS-GRAND-RETURN-SUM          PIC S9(7)V9(6)  VALUE 0.
022400     05  WS-GRAND-WIN-RATE            PIC S9(3)V9(6).
022500     05  FILLER                     PIC X(1).
022600
022700 PROCEDURE DIVISION.
022800
022900*                                                                    
023000* 0000-MAIN-CONTROL - OPENS BOTH FILES, DRIVES ONE TICKER GROUP AT  
023100* A TIME UNTIL PRICE-IN IS EXHAUSTED, THEN CLOSES OUT THE RUN.      
023200*                                                                    
023300 0000-MAIN-CONTROL.
023400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
023500     PERFORM 2000-PROCESS-ONE-TICKER-GROUP THRU 2000-EXIT
023600         UNTIL WS-PRICE-EOF.
023700     PERFORM 8000-WRITE-GRAND-TOTAL THRU 8000-EXIT.
023800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023900     STOP RUN.
024000
024100 1000-INITIALIZE.
024200     OPEN INPUT  PRICE-IN.
024300     OPEN OUTPUT CONTROL-OUT.
024400     PERFORM 1050-READ-ONE-PRICE THRU 1050-EXIT.
024500 1000-EXIT.
024600     EXIT.
024700
024800 1050-READ-ONE-PRICE.
024900     READ PRICE-IN
025000         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.
025100 1050-EXIT.
025200     EXIT.
025300
025400*                                                                    
025500* 2000-PROCESS-ONE-TICKER-GROUP - RUNS ONE TICKER'S BARS FROM ITS   
025600* FIRST DATE TO ITS LAST, THEN WRITES THAT TICKER'S SUBTOTAL.       
025700*                                                                    
025800 2000-PROCESS-ONE-TICKER-GROUP.
025900     MOVE PR-TICKER TO WS-CUR-TICKER.
026000     PERFORM 2100-INIT-TICKER-STATE THRU 2100-EXIT.
026100     PERFORM 2200-PROCESS-ONE-BAR THRU 2200-EXIT
026200         UNTIL WS-PRICE-EOF OR PR-TICKER NOT = WS-CUR-TICKER.
026300     PERFORM 2900-WRITE-TICKER-SUMMARY THRU 2900-EXIT.
026400 2000-EXIT.
026500     EXIT.
026600
026700 2100-INIT-TICKER-STATE.
026800     MOVE 0   TO WS-BAR-COUNT.
026900     MOVE 0   TO WS-SMA-COUNT.
027000     MOVE 0   TO WS-SMA-SUM.
027100     MOVE 0   TO WS-RSI-COUNT.
027200     MOVE 0   TO WS-GAIN-SUM.
027300     MOVE 0   TO WS-LOSS-SUM.
027400     MOVE 'N' TO WS-HAVE-PREV-RAW-SW.
027500     MOVE 'N' TO WS-HAVE-PREV-IND-SW.
027600     MOVE 'F' TO WS-POSITION-CDE.
027700     MOVE 0   TO WS-TICKER-TRADE-COUNT.
027800     MOVE 0   TO WS-TICKER-WIN-COUNT.
027900     MOVE 0   TO WS-TICKER-RETURN-SUM.
028000 2100-EXIT.
028100     EXIT.
028200
028300*                                                                    
028400* 2200-PROCESS-ONE-BAR - ADVANCES BOTH ROLLING QUEUES, THEN ONCE    
028500* THE SMA WINDOW IS FULL DERIVES THE INDICATORS AND APPLIES THE     
028600* ENTRY/EXIT RULE.  THE RSI QUEUES ARE ALREADY FULL BY THE TIME THE 
028700* SMA WINDOW FILLS, SINCE 14 DELTAS EXIST WELL BEFORE 20 CLOSES DO. 
028800*                                                                    
028900 2200-PROCESS-ONE-BAR.
029000     ADD 1 TO WS-BAR-COUNT.
029100     PERFORM 2300-UPDATE-SMA-QUEUE THRU 2300-EXIT.
029200     IF WS-HAVE-PREV-RAW
029300         PERFORM 2400-ACCUM-ONE-DELTA THRU 2400-EXIT.
029400     MOVE PR-CLOSE TO WS-PREV-RAW-CLOSE.
029500     MOVE 'Y' TO WS-HAVE-PREV-RAW-SW.
029600     IF WS-SMA-COUNT = WS-SMA-PERIOD
029700         PERFORM 2500-COMPUTE-INDICATORS THRU 2500-EXIT
029800         PERFORM 2600-APPLY-TRADING-RULE THRU 2600-EXIT
029900         MOVE PR-CLOSE  TO WS-PREV-CLOSE-SAVED
030000         MOVE WS-CUR-SMA TO WS-PREV-SMA-SAVED
030100         MOVE 'Y' TO WS-HAVE-PREV-IND-SW.
030200     PERFORM 1050-READ-ONE-PRICE THRU 1050-EXIT.
030300 2200-EXIT.
030400     EXIT.
030500
030600 2300-UPDATE-SMA-QUEUE.
030700     IF WS-SMA-COUNT = WS-SMA-PERIOD
030800         SUBTRACT WS-SMA-ENTRY (1) FROM WS-SMA-SUM
030900         PERFORM 2350-SHIFT-SMA-QUEUE-LEFT THRU 2350-EXIT.
031000     ADD 1 TO WS-SMA-COUNT.
031100     MOVE PR-CLOSE TO WS-SMA-ENTRY (WS-SMA-COUNT).
031200     ADD  PR-CLOSE TO WS-SMA-SUM.
031300 2300-EXIT.
031400     EXIT.
031500
031600 2350-SHIFT-SMA-QUEUE-LEFT.
031700     MOVE 1 TO WS-SMA-IDX.
031800     PERFORM 2360-SHIFT-ONE-SMA-ENTRY THRU 2360-EXIT
031900         UNTIL WS-SMA-IDX >= WS-SMA-COUNT.
032000     SUBTRACT 1 FROM WS-SMA-COUNT.
032100 2350-EXIT.
032200     EXIT.
032300
032400 2360-SHIFT-ONE-SMA-ENTRY.
032500     MOVE WS-SMA-ENTRY (WS-SMA-IDX + 1) TO WS-SMA-ENTRY (WS-SMA-IDX).
032600     ADD 1 TO WS-SMA-IDX.
032700 2360-EXIT.
032800     EXIT.
032900
033000*                                                                    
033100* 2400-ACCUM-ONE-DELTA - CALLED ONLY WHEN A PRIOR RAW CLOSE EXISTS. 
033200* SPLITS TODAY'S CHANGE INTO A GAIN LEG AND A LOSS LEG (ONE OF THE  
033300* TWO IS ALWAYS ZERO) AND PUSHES BOTH ONTO THEIR 14-BAR QUEUES.     
033400*                                                                    
033500 2400-ACCUM-ONE-DELTA.
033600     COMPUTE WS-CUR-DELTA = PR-CLOSE - WS-PREV-RAW-CLOSE.
033700     IF WS-CUR-DELTA > 0
033800         MOVE WS-CUR-DELTA TO WS-CUR-GAIN
033900         MOVE 0            TO WS-CUR-LOSS
034000     ELSE
034100         MOVE 0 TO WS-CUR-GAIN
034200         COMPUTE WS-CUR-LOSS = WS-CUR-DELTA * -1.
034300     IF WS-RSI-COUNT = WS-RSI-PERIOD
034400         SUBTRACT WS-GAIN-ENTRY (1) FROM WS-GAIN-SUM
034500         SUBTRACT WS-LOSS-ENTRY (1) FROM WS-LOSS-SUM
034600         PERFORM 2450-SHIFT-RSI-QUEUES-LEFT THRU 2450-EXIT.
034700     ADD 1 TO WS-RSI-COUNT.
034800     MOVE WS-CUR-GAIN TO WS-GAIN-ENTRY (WS-RSI-COUNT).
034900     MOVE WS-CUR-LOSS TO WS-LOSS-ENTRY (WS-RSI-COUNT).
035000     ADD  WS-CUR-GAIN TO WS-GAIN-SUM.
035100     ADD  WS-CUR-LOSS TO WS-LOSS-SUM.
035200 2400-EXIT.
035300     EXIT.
035400
035500 2450-SHIFT-RSI-QUEUES-LEFT.
035600     MOVE 1 TO WS-RSI-IDX.
035700     PERFORM 2460-SHIFT-ONE-RSI-ENTRY THRU 2460-EXIT
035800         UNTIL WS-RSI-IDX >= WS-RSI-COUNT.
035900     SUBTRACT 1 FROM WS-RSI-COUNT.
036000 2450-EXIT.
036100     EXIT.
036200
036300 2460-SHIFT-ONE-RSI-ENTRY.
036400     MOVE WS-GAIN-ENTRY (WS-RSI-IDX + 1) TO WS-GAIN-ENTRY (WS-RSI-IDX).
036500     MOVE WS-LOSS-ENTRY (WS-RSI-IDX + 1) TO WS-LOSS-ENTRY (WS-RSI-IDX).
036600     ADD 1 TO WS-RSI-IDX.
036700 2460-EXIT.
036800     EXIT.
036900
037000*                                                                    
037100* 2500-COMPUTE-INDICATORS - PLAIN ROLLING AVERAGES, NOT WILDER'S    
037200* SMOOTHING.  RSI FALLS BACK TO 100 WHEN THE LOSS LEG IS ZERO, PER  
037300* THE SPEC BUSINESS RULE - A ZERO-LOSS TICKER IS TREATED AS         
037400* MAXIMALLY OVERBOUGHT, NOT AS A DIVIDE EXCEPTION.  CR-2118 ADDED   
037500* THE SAME KIND OF GUARD ON THE PERCENT-BELOW-SMA LEG.              
037600*                                                                    
037700 2500-COMPUTE-INDICATORS.
037800     COMPUTE WS-CUR-SMA  = WS-SMA-SUM  / WS-SMA-PERIOD.
037900     COMPUTE WS-AVG-GAIN = WS-GAIN-SUM / WS-RSI-PERIOD.
038000     COMPUTE WS-AVG-LOSS = WS-LOSS-SUM / WS-RSI-PERIOD.
038100     IF WS-AVG-LOSS = 0
038200         MOVE 100 TO WS-CUR-RSI
038300     ELSE
038400         COMPUTE WS-CUR-RSI =
038500             100 - (100 / (1 + (WS-AVG-GAIN / WS-AVG-LOSS))).
038600     IF WS-CUR-SMA = 0
038700         MOVE 0 TO WS-PCT-BELOW-SMA
038800     ELSE
038900         COMPUTE WS-PCT-BELOW-SMA =
039000             ((WS-CUR-SMA - PR-CLOSE) / WS-CUR-SMA) * 100.
039100 2500-EXIT.
039200     EXIT.
039300
039400 2600-APPLY-TRADING-RULE.
039500     IF WS-POSITION-FLAT
039600         PERFORM 2650-CHECK-ENTRY THRU 2650-EXIT
039700     ELSE
039800         PERFORM 2700-CHECK-EXIT THRU 2700-EXIT.
039900 2600-EXIT.
040000     EXIT.
040100
040200*                                                                    
040300* 2650-CHECK-ENTRY - GOES LONG WHEN THE CLOSE IS DEEPLY ENOUGH      
040400* BELOW THE SMA AND THE RSI CONFIRMS THE TICKER IS OVERSOLD.        
040500*                                                                    
040600 2650-CHECK-ENTRY.
040700     IF WS-PCT-BELOW-SMA NOT < WS-ENTRY-PCT-BELOW-SMA
040800             AND WS-CUR-RSI < WS-ENTRY-RSI-MAX
040900         MOVE 'L'          TO WS-POSITION-CDE
041000         MOVE PR-DATE       TO WS-ENTRY-DATE
041100         MOVE PR-CLOSE      TO WS-ENTRY-PRICE
041200         MOVE WS-BAR-COUNT  TO WS-ENTRY-BAR-COUNT
041300         PERFORM 2660-ANNOUNCE-ENTRY THRU 2660-EXIT.
041400 2650-EXIT.
041500     EXIT.
041600
041700 2660-ANNOUNCE-ENTRY.
041800     DISPLAY 'B16MNR - ENTRY  ' WS-CUR-TICKER ' '
041900         WS-ENTRY-DATE-CCYY '-' WS-ENTRY-DATE-MM '-' WS-ENTRY-DATE-DD
042000         ' AT ' WS-ENTRY-PRICE ' RSI ' WS-CUR-RSI.
042100 2660-EXIT.
042200     EXIT.
042300
042400*                                                                    
042500* 2700-CHECK-EXIT - CLOSES THE POSITION WHEN THE CLOSE CROSSES BACK 
042600* ABOVE THE SMA (YESTERDAY'S CLOSE AT OR BELOW YESTERDAY'S SMA,     
042700* TODAY'S CLOSE ABOVE TODAY'S SMA) OR WHEN THE HOLD PERIOD RUNS OUT 
042800* (CR-1367), WHICHEVER COMES FIRST.                                 
042900*                                                                    
043000 2700-CHECK-EXIT.
043100     IF WS-HAVE-PREV-IND
043200         COMPUTE WS-BARS-HELD = WS-BAR-COUNT - WS-ENTRY-BAR-COUNT
043300         IF (WS-PREV-CLOSE-SAVED NOT > WS-PREV-SMA-SAVED)
043400                 AND (PR-CLOSE > WS-CUR-SMA)
043500             PERFORM 2750-CLOSE-TRADE THRU 2750-EXIT
043600         ELSE
043700             IF WS-BARS-HELD NOT < WS-MAX-BARS-HELD
043800                 PERFORM 2750-CLOSE-TRADE THRU 2750-EXIT.
043900 2700-EXIT.
044000     EXIT.
044100
044200 2750-CLOSE-TRADE.
044300     MOVE 'F'      TO WS-POSITION-CDE.
044400     MOVE PR-DATE  TO WS-EXIT-DATE.
044500     MOVE PR-CLOSE TO WS-EXIT-PRICE.
044600     COMPUTE WS-TRADE-RETURN-FRACTION ROUNDED =
044700         (WS-EXIT-PRICE / WS-ENTRY-PRICE) - 1.
044800     COMPUTE WS-TRADE-RETURN-PCT ROUNDED =
044900         WS-TRADE-RETURN-FRACTION * 100.
045000     PERFORM 2800-WRITE-TRADE-RECORD THRU 2800-EXIT.
045100     ADD 1 TO WS-TICKER-TRADE-COUNT.
045200     IF WS-TRADE-RETURN-FRACTION > 0
045300         ADD 1 TO WS-TICKER-WIN-COUNT.
045400     ADD WS-TRADE-RETURN-FRACTION TO WS-TICKER-RETURN-SUM.
045500 2750-EXIT.
045600     EXIT.
045700
045800 2800-WRITE-TRADE-RECORD.
045900     MOVE 'TRD'          TO CT-RECORD-TYPE-CDE.
046000     MOVE WS-CUR-TICKER  TO CT-TRD-TICKER.
046100     MOVE WS-ENTRY-DATE  TO CT-TRD-ENTRY-DATE.
046200     MOVE WS-ENTRY-PRICE TO CT-TRD-ENTRY-PRICE.
046300     MOVE WS-EXIT-DATE   TO CT-TRD-EXIT-DATE.
046400     MOVE WS-EXIT-PRICE  TO CT-TRD-EXIT-PRICE.
046500     MOVE WS-TRADE-RETURN-PCT TO CT-TRD-RETURN-PCT.
046600     WRITE CONTROL-REC.
046700     PERFORM 2850-ANNOUNCE-TRADE THRU 2850-EXIT.
046800 2800-EXIT.
046900     EXIT.
047000
047100 2850-ANNOUNCE-TRADE.
047200     DISPLAY 'B16MNR - EXIT   ' WS-CUR-TICKER ' '
047300         WS-EXIT-DATE-CCYY '-' WS-EXIT-DATE-MM '-' WS-EXIT-DATE-DD
047400         ' AT ' WS-EXIT-PRICE ' RETURN ' WS-TRADE-RETURN-PCT ' PCT'.
047500 2850-EXIT.
047600     EXIT.
047700
047800*                                                                    
047900* 2900-WRITE-TICKER-SUMMARY - ONE TKS RECORD PER TICKER, WRITTEN    
048000* ONCE ITS BARS ARE EXHAUSTED, THEN FOLDED INTO THE RUN GRAND TOTAL 
048100* (CR-3410).  A TICKER WITH NO CLOSED TRADES REPORTS A ZERO WIN     
048200* RATE RATHER THAN DIVIDING BY A ZERO TRADE COUNT.                  
048300*                                                                    
048400 2900-WRITE-TICKER-SUMMARY.
048500     IF WS-TICKER-TRADE-COUNT > 0
048600         COMPUTE WS-TICKER-WIN-RATE ROUNDED =
048700             WS-TICKER-WIN-COUNT / WS-TICKER-TRADE-COUNT
048800     ELSE
048900         MOVE 0 TO WS-TICKER-WIN-RATE.
049000     MOVE 'TKS'                 TO CT-RECORD-TYPE-CDE.
049100     MOVE WS-CUR-TICKER         TO CT-TKS-TICKER.
049200     MOVE WS-TICKER-TRADE-COUNT TO CT-TKS-TRADE-COUNT.
049300     MOVE WS-TICKER-WIN-RATE    TO CT-TKS-WIN-RATE.
049400     MOVE WS-TICKER-RETURN-SUM  TO CT-TKS-TOTAL-RETURN.
049500     WRITE CONTROL-REC.
049600     ADD 1                     TO WS-GRAND-TICKER-COUNT.
049700     ADD WS-TICKER-TRADE-COUNT TO WS-GRAND-TRADE-COUNT.
049800     ADD WS-TICKER-WIN-COUNT   TO WS-GRAND-WIN-COUNT.
049900     ADD WS-TICKER-RETURN-SUM  TO WS-GRAND-RETURN-SUM.
050000     PERFORM 2950-ANNOUNCE-TICKER-SUMMARY THRU 2950-EXIT.
050100 2900-EXIT.
050200     EXIT.
050300
050400 2950-ANNOUNCE-TICKER-SUMMARY.
050500     DISPLAY 'B16MNR - TICKER ' WS-CUR-TICKER-ROOT
050600         ' TRADES ' WS-TICKER-TRADE-COUNT
050700         ' WIN RATE ' WS-TICKER-WIN-RATE
050800         ' TOTAL RETURN ' WS-TICKER-RETURN-SUM.
050900 2950-EXIT.
051000     EXIT.
051100
051200*                                                                    
051300* 8000-WRITE-GRAND-TOTAL - ONE GRD RECORD SUMMARIZING EVERY TRADE   
051400* ON EVERY TICKER THIS RUN.                                         
051500*                                                                    
051600 8000-WRITE-GRAND-TOTAL.
051700     IF WS-GRAND-TRADE-COUNT > 0
051800         COMPUTE WS-GRAND-WIN-RATE ROUNDED =
051900             WS-GRAND-WIN-COUNT / WS-GRAND-TRADE-COUNT
052000     ELSE
052100         MOVE 0 TO WS-GRAND-WIN-RATE.
052200     MOVE 'GRD'                TO CT-RECORD-TYPE-CDE.
052300     MOVE WS-GRAND-TRADE-COUNT TO CT-GRD-TRADE-COUNT.
052400     MOVE WS-GRAND-WIN-RATE    TO CT-GRD-WIN-RATE.
052500     MOVE WS-GRAND-RETURN-SUM  TO CT-GRD-TOTAL-RETURN.
052600     WRITE CONTROL-REC.
052700 8000-EXIT.
052800     EXIT.
052900
053000 9000-TERMINATE.
053100     CLOSE PRICE-IN.
053200     CLOSE CONTROL-OUT.
053300     DISPLAY 'B16MNR - TICKERS PROCESSED....... ' WS-GRAND-TICKER-COUNT.
053400     DISPLAY 'B16MNR - TRADES WRITTEN.......... ' WS-GRAND-TRADE-COUNT.
053500     DISPLAY 'B16MNR - WINNING TRADES.......... ' WS-GRAND-WIN-COUNT.
053600     DISPLAY 'B16MNR - GRAND WIN RATE.......... ' WS-GRAND-WIN-RATE.
053700     DISPLAY 'B16MNR - GRAND TOTAL RETURN...... ' WS-GRAND-RETURN-SUM.
053800 9000-EXIT.
053900     EXIT.
