000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-FACTOR-ENGINE.
000600 AUTHOR.        D. ANDERSON.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  01/18/1988.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B12FAC  -  CROSS-SECTIONAL ALPHA FACTOR ENGINE                    
001300*                                                                    
001400* READS THE MERGED PRICE-AND-FUNDAMENTALS WORK FILE B11PIT BUILT,    
001500* STILL IN TICKER/DATE SEQUENCE, AND IN ONE PASS COMPUTES THE ELEVEN 
001600* RAW ALPHA FACTORS AND THE FORWARD-RETURN LABEL FOR EVERY ROW - THE 
001700* TWO PRICE-HISTORY FACTORS (12-1 MONTH MOMENTUM AND THE 5-DAY       
001800* REVERSAL) COME OFF A ROLLING PER-TICKER CLOSE-PRICE QUEUE, AND THE 
001900* FORWARD RETURN COMES OFF A SECOND QUEUE THAT HOLDS EACH ROW UNTIL  
002000* THE TWENTY-ONE-TRADING-DAY-AHEAD PRICE IS ACTUALLY IN HAND.  THE   
002100* RESULT IS RE-SORTED INTO DATE/TICKER (CROSS-SECTION) SEQUENCE, AND 
002200* A SECOND PASS WALKS IT ONE TRADING DATE AT A TIME, SECTOR BY       
002300* SECTOR, DROPPING SECTORS TOO THIN TO RANK, MEDIAN-FILLING AND      
002400* WINSORIZING AND Z-SCORING EACH FACTOR, ROLLING THE Z-SCORES UP     
002500* INTO THE FOUR FAMILY COMPOSITES AND THE WEIGHTED COMPOSITE ALPHA,  
002600* AND SUBTRACTING THE SECTOR MEAN FORWARD RETURN TO LABEL EACH       
002700* SURVIVING TICKER WITH ITS FORWARD EXCESS RETURN.                   
002800*                                                                    
002900* CHANGE LOG                                                        
003000* ----------                                                        
003100* DATE       INIT  TICKET      DESCRIPTION                          
003200* ---------  ----  ----------  ---------------------------------    
003300* 01/18/88   DA    NEW         ORIGINAL PROGRAM.                    
003400* 06/07/88   DA    CR-0552     WINSORIZATION ADDED AHEAD OF THE      
003500*                              Z-SCORE STEP - A HANDFUL OF THINLY    
003600*                              TRADED TICKERS WERE BLOWING UP THE    
003700*                              SECTOR STANDARD DEVIATION.            
003800* 04/11/90   RH    CR-1189     SECTOR MEDIAN FILL ADDED FOR MISSING  
003900*                              FUNDAMENTALS FACTORS IN PLACE OF      
004000*                              DROPPING THE TICKER FROM THE SECTOR.  
004100* 09/23/93   TV    CR-2004     FORWARD-RETURN HOLD QUEUE REWRITTEN - 
004200*                              THE OLD TWO-FILE RE-MERGE COULD NOT   
004300*                              KEEP UP WITH THE EXPANDED UNIVERSE.   
004400* 11/09/98   DA    Y2K-0091    YEAR 2000 REMEDIATION - CONFIRMED     
004500*                              FOUR-DIGIT CCYY THROUGHOUT.           
004600* 03/14/01   MO    CR-3355     ACCRUALS SIGN CORRECTED - THE FACTOR  
004700*                              WAS BEING STORED AS RAW ACCRUALS      
004800*                              INSTEAD OF THE NEGATED QUALITY FACTOR 
004900*                              THE RESEARCH DESK ACTUALLY WANTED.    
005000* 02/06/04   TV    CR-3901     PER-SECTOR-PER-FACTOR AVAILABILITY    
005100*                              FLAG ADDED SO A FAMILY COMPOSITE ONLY 
005200*                              SKIPS A MEMBER WHEN THE WHOLE SECTOR  
005300*                              HAS NO DATA FOR IT, NOT WHEN A SINGLE 
005400*                              TICKER WAS MEDIAN-FILLED.             
005500*                                                                    
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-3090.
006000 OBJECT-COMPUTER.   IBM-3090.
006100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PXF-IN          ASSIGN TO PXFIN.
006500     SELECT STAGE1-FILE     ASSIGN TO STG1OUT.
006600     SELECT STAGE1-SORT-WORK ASSIGN TO SORTWK1.
006700     SELECT STAGE1-SRT-FILE ASSIGN TO STG1SRT.
006800     SELECT FACTOR-OUT      ASSIGN TO FACOUT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  PXF-IN.
007300*    QEA.C10PXF  -  PRICE-WITH-FUNDAMENTALS WORK RECORD, SORTED     
007400*    TICKER/DATE - THE B11PIT OUTPUT.                               
007500     COPY C10PXF.
007600 FD  STAGE1-FILE.
007700*    QEA.C11STG  -  STAGE-1 OUTPUT, STILL TICKER/DATE SEQUENCE.     
007800     COPY C11STG.
007900 SD  STAGE1-SORT-WORK.
008000*    SORT WORK FILE, RE-SEQUENCED DATE/TICKER.  SORT USING/GIVING   
008100*    MOVES DATA THROUGH THIS RECORD WITHOUT ANY PROCEDURE DIVISION  
008200*    STATEMENT NAMING ITS FIELDS.                                   
008300     COPY C11STG REPLACING ==STAGE1-REC== BY ==STAGE1-SORT-REC==
008400                           ==S1-==        BY ==S2-==.
008500 FD  STAGE1-SRT-FILE.
008600*    STAGE1-FILE RE-SORTED BY DATE/TICKER - THE CROSS-SECTION PASS  
008700*    READS THIS ONE FIELD BY FIELD, SO ITS PREFIX (S3-) IS DISTINCT 
008800*    FROM STAGE1-FILE'S OWN (S1-).                                  
008900     COPY C11STG REPLACING ==STAGE1-REC== BY ==STAGE1-OUT-REC==
009000                           ==S1-==        BY ==S3-==.
009100 FD  FACTOR-OUT.
009200*    QEA.C03FAC  -  ONE RECORD PER SURVIVING TICKER PER CROSS-      
009300*    SECTION DATE - READ BACK BY PORTFOLIO CONSTRUCTION AND BY THE  
009400*    WALK-FORWARD EVALUATION STEP.                                  
009500     COPY C03FAC.
009600
009700 WORKING-STORAGE SECTION.
009800*                                                                    
009900* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
010000* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
010100* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
010200*                                                                    
010300     77  WS-STG-EOF-SW                 PIC X(1)  VALUE 'N'.
010400         88  WS-STG-EOF                     VALUE 'Y'.
010500
010600*                                                                    
010700* SWITCHES                                                          
010800*                                                                    
010900 01  WS-SWITCHES.
011000     05  WS-PXF-EOF-SW                 PIC X(1)  VALUE 'N'.
011100         88  WS-PXF-EOF                     VALUE 'Y'.
011200     05  FILLER                     PIC X(1).
011300
011400*                                                                    
011500* SHOP DEFAULT PARAMETERS - NOT ON A PARM CARD (SEE QEA.C09PRM).    
011600* LOOKBACK/LOOKAHEAD WINDOWS ARE ALL IN TRADING DAYS.                
011700*                                                                    
011800 01  WS-DEFAULT-PARMS.
011900     05  WS-MIN-SECTOR-SIZE            PIC 9(3)  COMP VALUE 10.
012000     05  WS-MOM-LONG-DAYS              PIC 9(3)  COMP VALUE 252.
012100     05  WS-MOM-SHORT-DAYS             PIC 9(3)  COMP VALUE 21.
012200     05  WS-REV-DAYS                   PIC 9(3)  COMP VALUE 5.
012300     05  WS-BACK-HIST-DEPTH            PIC 9(3)  COMP VALUE 253.
012400     05  WS-FWD-HORIZON-DAYS           PIC 9(3)  COMP VALUE 21.
012500     05  FILLER                     PIC X(1).
012600
012700 01  WS-ALPHA-WEIGHTS.
012800     05  WS-WT-VALUE                   PIC S9V9(6) VALUE 0.350000.
012900     05  WS-WT-QUALITY                 PIC S9V9(6) VALUE 0.250000.
013000     05  WS-WT-MOMENTUM                PIC S9V9(6) VALUE 0.250000.
013100     05  WS-WT-REVERSION               PIC S9V9(6) VALUE 0.150000.
013200     05  FILLER                     PIC X(1).
013300
013400*                                                                    
013500* ROLLING CLOSE-PRICE HISTORY FOR THE TICKER CURRENTLY BEING READ.  
013600* INPUT IS STRICTLY TICKER/DATE SEQUENCE, SO ONLY ONE TICKER'S       
013700* WINDOW IS EVER OPEN AT ONCE - RESET ON EVERY TICKER BREAK.  THE   
013800* NEWEST CLOSE IS ALWAYS AT SUBSCRIPT WS-BACK-COUNT.                
013900*                                                                    
014000 01  WS-BACK-HIST-CONTROLS.
014100     05  WS-BACK-TICKER                PIC X(8)  VALUE SPACES.
014200     05  WS-BACK-COUNT                 PIC 9(3)  COMP VALUE 0.
014300     05  WS-BACK-IDX                   PIC 9(3)  COMP.
014400     05  FILLER                     PIC X(1).
014500 01  WS-BACK-HIST-TABLE.
014600     05  WS-BACK-CLOSE OCCURS 253 TIMES
014700             PIC S9(7)V9(4).
014800     05  FILLER                     PIC X(1).
014900
015000*                                                                    
015100* FORWARD-RETURN HOLD QUEUE - CR-2004.  A ROW CANNOT BE WRITTEN TO  
015200* STAGE1-FILE UNTIL ITS FORWARD RETURN IS KNOWN, SO EACH ROW SITS   
015300* HERE UNTIL THE QUEUE HOLDS WS-FWD-HORIZON-DAYS PLUS ONE ENTRIES -  
015400* AT THAT POINT THE OLDEST ENTRY'S FORWARD RETURN IS RESOLVABLE.    
015500* FLUSHED WITH AN UNRESOLVED FORWARD RETURN AT A TICKER BREAK OR AT 
015600* END OF FILE, WHEN FEWER THAN 22 TRADING DAYS REMAIN FOR A TICKER. 
015700*                                                                    
015800 01  WS-FWDQ-CONTROLS.
015900     05  WS-FWDQ-COUNT                 PIC 9(2)  COMP VALUE 0.
016000     05  WS-FWDQ-IDX                   PIC 9(2)  COMP.
016100     05  WS-FW-FWD-RETURN              PIC S9(3)V9(6).
016200     05  WS-FW-FWD-RESOLVED-SW         PIC X(1).
016300         88  WS-FW-FWD-IS-RESOLVED         VALUE 'Y'.
016400     05  FILLER                     PIC X(1).
016500 01  WS-FWDQ-TABLE.
016600     05  WS-FWDQ-ENTRY OCCURS 22 TIMES.
016700         10  WQ-DATE                    PIC 9(8).
016800         10  WQ-TICKER                  PIC X(8).
016900         10  WQ-SECTOR                  PIC X(12).
017000         10  WQ-MKT-CAP                 PIC S9(13)V99.
017100         10  WQ-ADJ-CLOSE               PIC S9(7)V9(4).
017200         10  WQ-RAW-FACTORS-GRP.
017300             15  WQ-RAW-FACTORS OCCURS 11 TIMES
017400                     PIC S9(3)V9(6).
017500         10  WQ-MISSING-FLAGS-GRP.
017600             15  WQ-MISSING-FLAGS OCCURS 11 TIMES
017700                     PIC X(1).
017800     05  FILLER                     PIC X(1).
017900
018000*                                                                    
018100* RAW FACTORS AND MISSING FLAGS FOR THE ROW CURRENTLY BEING BUILT,  
018200* IN THE SAME ELEVEN-FACTOR ORDER AS QEA.C03FAC:  1 EARNINGS YIELD, 
018300* 2 FCF YIELD, 3 EBITDA/EV, 4 ROIC, 5 GROSS MARGIN, 6 OPERATING     
018400* MARGIN, 7 ACCRUALS (NEGATED), 8 MOMENTUM 12-1, 9 5-DAY REVERSAL,  
018500* 10 BUYBACK YIELD, 11 DIVIDEND CHANGE.                             
018600*                                                                    
018700 01  WS-CURRENT-FACTORS.
018800     05  WS-CUR-MKT-CAP                PIC S9(13)V99.
018900     05  WS-CUR-ENTERPRISE-VALUE       PIC S9(14)V99.
019000     05  WS-CUR-ROIC-DENOM             PIC S9(14)V99.
019100     05  WS-CUR-RAW-GRP.
019200         10  WS-CUR-RAW OCCURS 11 TIMES
019300                 PIC S9(3)V9(6).
019400     05  WS-CUR-MISSING-GRP.
019500         10  WS-CUR-MISSING OCCURS 11 TIMES
019600                 PIC X(1).
019700     05  FILLER                     PIC X(1).
019800
019900*                                                                    
020000* CROSS-SECTION TABLE - ONE DATE'S WORTH OF STAGE-1 ROWS, LOADED    
020100* FROM STAGE1-SRT-FILE (DATE/TICKER SEQUENCE) BETWEEN DATE BREAKS.  
020200* SIZED FOR A 400-TICKER UNIVERSE.  XS-ZSCORE-GRP REDEFINES         
020300* XS-RAW-GRP THE SAME WAY QEA.C03FAC'S OWN Z-SCORE VIEW REDEFINES   
020400* ITS RAW-FACTOR VIEW, SO THE WINSORIZE/Z-SCORE STEP CAN OVERLAY    
020500* EACH FACTOR IN PLACE ONCE ITS RAW VALUE HAS BEEN CONSUMED.        
020600*                                                                    
020700 01  WS-XSEC-CONTROLS.
020800     05  WS-XSEC-COUNT                 PIC 9(3)  COMP VALUE 0.
020900     05  WS-XSEC-IDX                   PIC 9(3)  COMP.
021000     05  WS-XSEC-SECTOR-IDX            PIC 9(2)  COMP.
021100     05  WS-XSEC-DATE                  PIC 9(8).
021200     05  WS-XSEC-DATE-R REDEFINES WS-XSEC-DATE.
021300         10  WS-XSEC-DATE-CCYY          PIC 9(4).
021400         10  WS-XSEC-DATE-MM            PIC 9(2).
021500         10  WS-XSEC-DATE-DD            PIC 9(2).
021600     05  FILLER                     PIC X(1).
021700 01  WS-XSEC-TABLE.
021800     05  WS-XSEC-ENTRY OCCURS 400 TIMES.
021900         10  XS-TICKER                  PIC X(8).
022000         10  XS-SECTOR                  PIC X(12).
022100         10  XS-MKT-CAP                 PIC S9(13)V99.
022200         10  XS-SECTOR-IDX              PIC 9(2)  COMP.
022300         10  XS-VALID-CDE               PIC X(1).
022400             88  XS-TICKER-VALID            VALUE 'Y'.
022500             88  XS-TICKER-INVALID          VALUE 'N'.
022600         10  XS-RAW-GRP.
022700             15  XS-RAW OCCURS 11 TIMES
022800                     PIC S9(3)V9(6).
022900         10  XS-ZSCORE-GRP REDEFINES XS-RAW-GRP.
023000             15  XS-ZSCORE OCCURS 11 TIMES
023100                     PIC S9(3)V9(6).
023200         10  XS-MISSING-GRP.
023300             15  XS-MISSING OCCURS 11 TIMES
023400                     PIC X(1).
023500         10  XS-VALUE-COMP              PIC S9(3)V9(6).
023600         10  XS-QUAL-COMP               PIC S9(3)V9(6).
023700         10  XS-MOM-COMP                PIC S9(3)V9(6).
023800         10  XS-REV-COMP                PIC S9(3)V9(6).
023900         10  XS-COMPOSITE-ALPHA         PIC S9(3)V9(6).
024000         10  XS-FWD-RETURN              PIC S9(3)V9(6).
024100         10  XS-FWD-RESOLVED-CDE        PIC X(1).
024200             88  XS-FWD-IS-RESOLVED         VALUE 'Y'.
024300         10  XS-FWD-EXCESS              PIC S9(3)V9(6).
024400     05  FILLER                     PIC X(1).
024500
024600*                                                                    
024700* SECTOR TABLE - REBUILT FROM SCRATCH AT EVERY DATE BREAK.  SIZED   
024800* FOR THIRTY GICS-LEVEL SECTOR CODES.  SC-FACTOR-AVAIL IS 'N' ONLY  
024900* WHEN THE WHOLE SECTOR HAS NO USABLE VALUE FOR THAT FACTOR ON THIS 
025000* DATE - CR-3901.                                                   
025100*                                                                    
025200 01  WS-SECTOR-CONTROLS.
025300     05  WS-SECTOR-COUNT               PIC 9(2)  COMP VALUE 0.
025400     05  WS-SECTOR-IDX                 PIC 9(2)  COMP.
025500     05  WS-CLR-IDX                    PIC 9(2)  COMP.
025600     05  FILLER                     PIC X(1).
025700 01  WS-SECTOR-TABLE.
025800     05  WS-SECTOR-ENTRY OCCURS 30 TIMES.
025900         10  SC-SECTOR-NAME             PIC X(12).
026000         10  SC-TICKER-COUNT            PIC 9(3)  COMP.
026100         10  SC-VALID-CDE               PIC X(1).
026200             88  SC-SECTOR-VALID            VALUE 'Y'.
026300             88  SC-SECTOR-INVALID          VALUE 'N'.
026400         10  SC-FACTOR-AVAIL-GRP.
026500             15  SC-FACTOR-AVAIL OCCURS 11 TIMES
026600                     PIC X(1).
026700                 88  SC-FACTOR-IS-AVAIL         VALUE 'Y'.
026800         10  SC-FWD-SUM                 PIC S9(9)V9(6).
026900         10  SC-FWD-COUNT               PIC 9(3)  COMP.
027000         10  SC-FWD-MEAN                PIC S9(3)V9(6).
027100     05  FILLER                     PIC X(1).
027200
027300*                                                                    
027400* FACTOR-WORK SCRATCH AREA - REUSED FOR EVERY (SECTOR, FACTOR) PAIR 
027500* TO COLLECT VALUES FOR THE MEDIAN, THE WINSORIZATION PERCENTILES,  
027600* AND THE MEAN/STANDARD DEVIATION.  BUBBLE SORT AND LINEAR-         
027700* INTERPOLATION PERCENTILE - NO INTRINSIC FUNCTIONS ON THIS SHOP'S  
027800* COMPILER.                                                         
027900*                                                                    
028000 01  WS-FACTOR-WORK-CONTROLS.
028100     05  WS-FACTOR-NUM                 PIC 9(2)  COMP VALUE 1.
028200     05  WS-FW-COUNT                   PIC 9(3)  COMP VALUE 0.
028300     05  WS-FW-IDX                     PIC 9(3)  COMP.
028400     05  WS-FW-IDX2                    PIC 9(3)  COMP.
028500     05  WS-FW-SWAPPED-SW              PIC X(1).
028600         88  WS-FW-SWAPPED                 VALUE 'Y'.
028700     05  WS-FW-TEMP                    PIC S9(3)V9(6).
028800     05  WS-FW-MEDIAN                  PIC S9(3)V9(6).
028900     05  WS-FW-MEAN                    PIC S9(3)V9(6).
029000     05  WS-FW-VARIANCE                PIC S9(7)V9(6).
029100     05  WS-FW-STDDEV                  PIC S9(3)V9(6).
029200     05  WS-FW-SUM                     PIC S9(9)V9(6).
029300     05  WS-FW-SUMSQ-DEV               PIC S9(9)V9(6).
029400     05  WS-FW-LOW-CAP                 PIC S9(3)V9(6).
029500     05  WS-FW-HIGH-CAP                PIC S9(3)V9(6).
029600     05  WS-FW-PCT-TARGET              PIC V9(4).
029700     05  WS-FW-PCT-RESULT              PIC S9(3)V9(6).
029800     05  WS-FW-RANK-INT                PIC 9(3)  COMP.
029900     05  WS-FW-RANK-FRAC               PIC SV9(6).
030000     05  FILLER                     PIC X(1).
030100 01  WS-FACTOR-WORK-TABLE.
030200     05  WS-FW-VALUE OCCURS 400 TIMES
030300             PIC S9(3)V9(6).
030400     05  FILLER                     PIC X(1).
030500
030600*                                                                    
030700* RUN COUNTERS                                                      
030800*                                                                    
030900 01  WS-COUNTERS.
031000     05  WS-STAGE1-RECS-WRITTEN        PIC 9(7)  COMP VALUE 0.
031100     05  WS-FACTOR-RECS-WRITTEN        PIC 9(7)  COMP VALUE 0.
031200     05  WS-SECTORS-DROPPED            PIC 9(5)  COMP VALUE 0.
031300     05  WS-TICKERS-DROPPED            PIC 9(7)  COMP VALUE 0.
031400     05  FILLER                     PIC X(1).
031500
031600*                                                                    
031700* PROCEDURE DIVISION.                                               
031800*                                                                    
031900 PROCEDURE DIVISION.
032000 0000-MAIN-CONTROL.
032100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
032200     PERFORM 1000-BUILD-STAGE1-FACTORS THRU 1000-EXIT.
032300     PERFORM 1500-SORT-STAGE1 THRU 1500-EXIT.
032400     PERFORM 2000-BUILD-CROSS-SECTIONS THRU 2000-EXIT.
032500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
032600     STOP RUN.
032700
032800 0100-INITIALIZE.
032900     MOVE SPACES TO WS-BACK-TICKER.
033000     MOVE 0      TO WS-BACK-COUNT.
033100     MOVE 0      TO WS-FWDQ-COUNT.
033200     OPEN INPUT  PXF-IN.
033300     OPEN OUTPUT STAGE1-FILE.
033400     READ PXF-IN
033500         AT END MOVE 'Y' TO WS-PXF-EOF-SW.
033600 0100-EXIT.
033700     EXIT.
033800
033900*    PASS 1 - ONE ROW PER TICKER/DATE.  COMPUTES ALL ELEVEN RAW     
034000*    FACTORS AND ENQUEUES THE ROW FOR FORWARD-RETURN LABELLING.     
034100*    STAGE1-FILE COMES OUT STILL IN TICKER/DATE SEQUENCE.           
034200 1000-BUILD-STAGE1-FACTORS.
034300     PERFORM 1050-PROCESS-ONE-PXF-ROW THRU 1050-EXIT
034400         UNTIL WS-PXF-EOF.
034500     PERFORM 1070-FLUSH-ONE-QUEUE-ENTRY THRU 1070-EXIT
034600         UNTIL WS-FWDQ-COUNT = 0.
034700     CLOSE PXF-IN.
034800     CLOSE STAGE1-FILE.
034900 1000-EXIT.
035000     EXIT.
035100
035200 1050-PROCESS-ONE-PXF-ROW.
035300     IF PX-TICKER NOT = WS-BACK-TICKER
035400         PERFORM 1060-TICKER-BREAK THRU 1060-EXIT.
035500     PERFORM 1100-COMPUTE-FUNDAMENTAL-FACTORS THRU 1100-EXIT.
035600     PERFORM 1200-UPDATE-BACK-HISTORY THRU 1200-EXIT.
035700     PERFORM 1250-COMPUTE-PRICE-FACTORS THRU 1250-EXIT.
035800     PERFORM 1300-ENQUEUE-FORWARD-ROW THRU 1300-EXIT.
035900     PERFORM 1350-RESOLVE-ONE-ENTRY THRU 1350-EXIT
036000         UNTIL WS-FWDQ-COUNT NOT > WS-FWD-HORIZON-DAYS.
036100     READ PXF-IN
036200         AT END MOVE 'Y' TO WS-PXF-EOF-SW.
036300 1050-EXIT.
036400     EXIT.
036500
036600*    FLUSHES WHATEVER IS LEFT IN THE FORWARD QUEUE FOR THE TICKER   
036700*    JUST FINISHED (FEWER THAN 22 TRADING DAYS REMAINED FOR IT),    
036800*    THEN RESETS THE ROLLING HISTORY FOR THE NEW TICKER.            
036900 1060-TICKER-BREAK.
037000     IF WS-BACK-TICKER NOT = SPACES
037100         PERFORM 1070-FLUSH-ONE-QUEUE-ENTRY THRU 1070-EXIT
037200             UNTIL WS-FWDQ-COUNT = 0.
037300     MOVE PX-TICKER TO WS-BACK-TICKER.
037400     MOVE 0 TO WS-BACK-COUNT.
037500 1060-EXIT.
037600     EXIT.
037700
037800 1070-FLUSH-ONE-QUEUE-ENTRY.
037900     MOVE 0   TO WS-FW-FWD-RETURN.
038000     MOVE 'N' TO WS-FW-FWD-RESOLVED-SW.
038100     PERFORM 1360-WRITE-STAGE1-RECORD THRU 1360-EXIT.
038200     PERFORM 1370-SHIFT-QUEUE-LEFT THRU 1370-EXIT.
038300 1070-EXIT.
038400     EXIT.
038500
038600 1100-COMPUTE-FUNDAMENTAL-FACTORS.
038700     PERFORM 1105-COMPUTE-MARKET-CAP-AND-EV THRU 1105-EXIT.
038800     PERFORM 1110-COMPUTE-EARN-YIELD THRU 1110-EXIT.
038900     PERFORM 1115-COMPUTE-FCF-YIELD THRU 1115-EXIT.
039000     PERFORM 1120-COMPUTE-EBITDA-EV THRU 1120-EXIT.
039100     PERFORM 1125-COMPUTE-ROIC THRU 1125-EXIT.
039200     PERFORM 1130-COMPUTE-GROSS-MARGIN THRU 1130-EXIT.
039300     PERFORM 1135-COMPUTE-OPER-MARGIN THRU 1135-EXIT.
039400     PERFORM 1140-COMPUTE-ACCRUALS-FACTOR THRU 1140-EXIT.
039500     PERFORM 1145-COMPUTE-BUYBACK-YIELD THRU 1145-EXIT.
039600     PERFORM 1148-COMPUTE-DIV-CHANGE THRU 1148-EXIT.
039700 1100-EXIT.
039800     EXIT.
039900
040000 1105-COMPUTE-MARKET-CAP-AND-EV.
040100     IF PX-FD-WAS-FOUND
040200         COMPUTE WS-CUR-MKT-CAP =
040300             PX-FD-SHARES-OUT * PX-CLOSE
040400         COMPUTE WS-CUR-ENTERPRISE-VALUE =
040500             WS-CUR-MKT-CAP + PX-FD-TOTAL-DEBT - PX-FD-CASH
040600     ELSE
040700         MOVE 0 TO WS-CUR-MKT-CAP
040800         MOVE 0 TO WS-CUR-ENTERPRISE-VALUE.
040900 1105-EXIT.
041000     EXIT.
041100
041200 1110-COMPUTE-EARN-YIELD.
041300     IF PX-FD-WAS-FOUND AND WS-CUR-MKT-CAP NOT = 0
041400         COMPUTE WS-CUR-RAW (1) =
041500             PX-FD-NET-INCOME-TTM / WS-CUR-MKT-CAP
041600         MOVE 'N' TO WS-CUR-MISSING (1)
041700     ELSE
041800         MOVE 0   TO WS-CUR-RAW (1)
041900         MOVE 'Y' TO WS-CUR-MISSING (1).
042000 1110-EXIT.
042100     EXIT.
042200
042300 1115-COMPUTE-FCF-YIELD.
042400     IF PX-FD-WAS-FOUND AND WS-CUR-MKT-CAP NOT = 0
042500         COMPUTE WS-CUR-RAW (2) =
042600             PX-FD-FCF-TTM / WS-CUR-MKT-CAP
042700         MOVE 'N' TO WS-CUR-MISSING (2)
042800     ELSE
042900         MOVE 0   TO WS-CUR-RAW (2)
043000         MOVE 'Y' TO WS-CUR-MISSING (2).
043100 1115-EXIT.
043200     EXIT.
043300
043400 1120-COMPUTE-EBITDA-EV.
043500     IF PX-FD-WAS-FOUND AND WS-CUR-ENTERPRISE-VALUE NOT = 0
043600         COMPUTE WS-CUR-RAW (3) =
043700             PX-FD-EBITDA-TTM / WS-CUR-ENTERPRISE-VALUE
043800         MOVE 'N' TO WS-CUR-MISSING (3)
043900     ELSE
044000         MOVE 0   TO WS-CUR-RAW (3)
044100         MOVE 'Y' TO WS-CUR-MISSING (3).
044200 1120-EXIT.
044300     EXIT.
044400
044500*    CR-3355 - ROIC IS NET INCOME OVER INVESTED CAPITAL (TOTAL      
044600*    ASSETS LESS TOTAL LIABILITIES), NOT OVER TOTAL ASSETS ALONE.   
044700 1125-COMPUTE-ROIC.
044800     IF PX-FD-WAS-FOUND
044900         COMPUTE WS-CUR-ROIC-DENOM =
045000             PX-FD-TOTAL-ASSETS - PX-FD-TOTAL-LIAB
045100     ELSE
045200         MOVE 0 TO WS-CUR-ROIC-DENOM.
045300     IF PX-FD-WAS-FOUND AND WS-CUR-ROIC-DENOM NOT = 0
045400         COMPUTE WS-CUR-RAW (4) =
045500             PX-FD-NET-INCOME-TTM / WS-CUR-ROIC-DENOM
045600         MOVE 'N' TO WS-CUR-MISSING (4)
045700     ELSE
045800         MOVE 0   TO WS-CUR-RAW (4)
045900         MOVE 'Y' TO WS-CUR-MISSING (4).
046000 1125-EXIT.
046100     EXIT.
046200
046300 1130-COMPUTE-GROSS-MARGIN.
046400     IF PX-FD-WAS-FOUND AND PX-FD-REVENUE-TTM NOT = 0
046500         COMPUTE WS-CUR-RAW (5) =
046600             PX-FD-GROSS-PROFIT / PX-FD-REVENUE-TTM
046700         MOVE 'N' TO WS-CUR-MISSING (5)
046800     ELSE
046900         MOVE 0   TO WS-CUR-RAW (5)
047000         MOVE 'Y' TO WS-CUR-MISSING (5).
047100 1130-EXIT.
047200     EXIT.
047300
047400 1135-COMPUTE-OPER-MARGIN.
047500     IF PX-FD-WAS-FOUND AND PX-FD-REVENUE-TTM NOT = 0
047600         COMPUTE WS-CUR-RAW (6) =
047700             PX-FD-OPER-INCOME / PX-FD-REVENUE-TTM
047800         MOVE 'N' TO WS-CUR-MISSING (6)
047900     ELSE
048000         MOVE 0   TO WS-CUR-RAW (6)
048100         MOVE 'Y' TO WS-CUR-MISSING (6).
048200 1135-EXIT.
048300     EXIT.
048400
048500*    ACCRUALS-FCT IS THE NEGATED ACCRUALS RATIO - THE RESEARCH DESK 
048600*    WANTS HIGH ACCRUALS TO SCORE LOW ON THE QUALITY COMPOSITE.     
048700 1140-COMPUTE-ACCRUALS-FACTOR.
048800     IF PX-FD-WAS-FOUND AND PX-FD-TOTAL-ASSETS NOT = 0
048900         COMPUTE WS-CUR-RAW (7) =
049000             - ((PX-FD-CUR-ASSETS - PX-FD-CASH) / PX-FD-TOTAL-ASSETS)
049100         MOVE 'N' TO WS-CUR-MISSING (7)
049200     ELSE
049300         MOVE 0   TO WS-CUR-RAW (7)
049400         MOVE 'Y' TO WS-CUR-MISSING (7).
049500 1140-EXIT.
049600     EXIT.
049700
049800 1145-COMPUTE-BUYBACK-YIELD.
049900     IF PX-FD-WAS-FOUND AND WS-CUR-MKT-CAP NOT = 0
050000         COMPUTE WS-CUR-RAW (10) =
050100             - (PX-FD-SHARES-CHG / WS-CUR-MKT-CAP)
050200         MOVE 'N' TO WS-CUR-MISSING (10)
050300     ELSE
050400         MOVE 0   TO WS-CUR-RAW (10)
050500         MOVE 'Y' TO WS-CUR-MISSING (10).
050600 1145-EXIT.
050700     EXIT.
050800
050900 1148-COMPUTE-DIV-CHANGE.
051000     IF PX-FD-WAS-FOUND
051100         MOVE PX-FD-DIV-CHG-PCT TO WS-CUR-RAW (11)
051200         MOVE 'N' TO WS-CUR-MISSING (11)
051300     ELSE
051400         MOVE 0   TO WS-CUR-RAW (11)
051500         MOVE 'Y' TO WS-CUR-MISSING (11).
051600 1148-EXIT.
051700     EXIT.
051800
051900*    SHIFT-AND-APPEND ROLLING CLOSE HISTORY.  ONCE THE WINDOW IS    
052000*    FULL THE OLDEST ENTRY IS DROPPED OFF THE FRONT; BEFORE THAT THE
052100*    NEWEST CLOSE IS SIMPLY APPENDED AT WS-BACK-COUNT.              
052200 1200-UPDATE-BACK-HISTORY.
052300     IF WS-BACK-COUNT < WS-BACK-HIST-DEPTH
052400         ADD 1 TO WS-BACK-COUNT
052500         MOVE PX-ADJ-CLOSE TO WS-BACK-CLOSE (WS-BACK-COUNT)
052600     ELSE
052700         MOVE 1 TO WS-BACK-IDX
052800         PERFORM 1210-SHIFT-ONE-HIST-SLOT THRU 1210-EXIT
052900             UNTIL WS-BACK-IDX >= WS-BACK-HIST-DEPTH
053000         MOVE PX-ADJ-CLOSE TO WS-BACK-CLOSE (WS-BACK-HIST-DEPTH).
053100 1200-EXIT.
053200     EXIT.
053300
053400 1210-SHIFT-ONE-HIST-SLOT.
053500     MOVE WS-BACK-CLOSE (WS-BACK-IDX + 1) TO WS-BACK-CLOSE (WS-BACK-IDX).
053600     ADD 1 TO WS-BACK-IDX.
053700 1210-EXIT.
053800     EXIT.
053900
054000 1250-COMPUTE-PRICE-FACTORS.
054100     PERFORM 1255-COMPUTE-MOM-12-1 THRU 1255-EXIT.
054200     PERFORM 1260-COMPUTE-REV-5D THRU 1260-EXIT.
054300 1250-EXIT.
054400     EXIT.
054500
054600*    MOMENTUM 12-1 NEEDS THE FULL 253-DAY WINDOW - RETURN OVER THE  
054700*    TRAILING TWELVE MONTHS LESS RETURN OVER THE TRAILING MONTH.    
054800 1255-COMPUTE-MOM-12-1.
054900     IF WS-BACK-COUNT >= WS-BACK-HIST-DEPTH
055000         IF WS-BACK-CLOSE (WS-BACK-COUNT - WS-MOM-LONG-DAYS) NOT = 0
055100            AND WS-BACK-CLOSE (WS-BACK-COUNT - WS-MOM-SHORT-DAYS)
055200                    NOT = 0
055300             COMPUTE WS-CUR-RAW (8) =
055400                 (WS-BACK-CLOSE (WS-BACK-COUNT) /
055500                  WS-BACK-CLOSE (WS-BACK-COUNT - WS-MOM-LONG-DAYS) - 1)
055600                 - (WS-BACK-CLOSE (WS-BACK-COUNT) /
055700                    WS-BACK-CLOSE (WS-BACK-COUNT - WS-MOM-SHORT-DAYS)
055800                    - 1)
055900             MOVE 'N' TO WS-CUR-MISSING (8)
056000         ELSE
056100             MOVE 0   TO WS-CUR-RAW (8)
056200             MOVE 'Y' TO WS-CUR-MISSING (8)
056300     ELSE
056400         MOVE 0   TO WS-CUR-RAW (8)
056500         MOVE 'Y' TO WS-CUR-MISSING (8).
056600 1255-EXIT.
056700     EXIT.
056800
056900*    SHORT REVERSAL IS THE NEGATED TRAILING 5-DAY RETURN.           
057000 1260-COMPUTE-REV-5D.
057100     IF WS-BACK-COUNT > WS-REV-DAYS
057200         IF WS-BACK-CLOSE (WS-BACK-COUNT - WS-REV-DAYS) NOT = 0
057300             COMPUTE WS-CUR-RAW (9) =
057400                 - (WS-BACK-CLOSE (WS-BACK-COUNT) /
057500                    WS-BACK-CLOSE (WS-BACK-COUNT - WS-REV-DAYS) - 1)
057600             MOVE 'N' TO WS-CUR-MISSING (9)
057700         ELSE
057800             MOVE 0   TO WS-CUR-RAW (9)
057900             MOVE 'Y' TO WS-CUR-MISSING (9)
058000     ELSE
058100         MOVE 0   TO WS-CUR-RAW (9)
058200         MOVE 'Y' TO WS-CUR-MISSING (9).
058300 1260-EXIT.
058400     EXIT.
058500
058600 1300-ENQUEUE-FORWARD-ROW.
058700     ADD 1 TO WS-FWDQ-COUNT.
058800     MOVE PX-DATE            TO WQ-DATE (WS-FWDQ-COUNT).
058900     MOVE PX-TICKER          TO WQ-TICKER (WS-FWDQ-COUNT).
059000     MOVE PX-SECTOR          TO WQ-SECTOR (WS-FWDQ-COUNT).
059100     MOVE WS-CUR-MKT-CAP     TO WQ-MKT-CAP (WS-FWDQ-COUNT).
059200     MOVE PX-ADJ-CLOSE       TO WQ-ADJ-CLOSE (WS-FWDQ-COUNT).
059300     MOVE WS-CUR-RAW-GRP     TO WQ-RAW-FACTORS-GRP (WS-FWDQ-COUNT).
059400     MOVE WS-CUR-MISSING-GRP TO WQ-MISSING-FLAGS-GRP (WS-FWDQ-COUNT).
059500 1300-EXIT.
059600     EXIT.
059700
059800*    THE QUEUE HAS JUST GROWN TO WS-FWD-HORIZON-DAYS PLUS ONE       
059900*    ENTRIES, SO THE OLDEST ENTRY (POSITION 1) IS EXACTLY           
060000*    WS-FWD-HORIZON-DAYS TRADING DAYS BEHIND THE NEWEST - ITS       
060100*    FORWARD RETURN CAN NOW BE COMPUTED.                            
060200 1350-RESOLVE-ONE-ENTRY.
060300     IF WQ-ADJ-CLOSE (1) NOT = 0
060400         COMPUTE WS-FW-FWD-RETURN =
060500             WQ-ADJ-CLOSE (WS-FWDQ-COUNT) / WQ-ADJ-CLOSE (1) - 1
060600         MOVE 'Y' TO WS-FW-FWD-RESOLVED-SW
060700     ELSE
060800         MOVE 0   TO WS-FW-FWD-RETURN
060900         MOVE 'N' TO WS-FW-FWD-RESOLVED-SW.
061000     PERFORM 1360-WRITE-STAGE1-RECORD THRU 1360-EXIT.
061100     PERFORM 1370-SHIFT-QUEUE-LEFT THRU 1370-EXIT.
061200 1350-EXIT.
061300     EXIT.
061400
061500 1360-WRITE-STAGE1-RECORD.
061600     MOVE WQ-DATE (1)              TO S1-DATE.
061700     MOVE WQ-TICKER (1)            TO S1-TICKER.
061800     MOVE WQ-SECTOR (1)            TO S1-SECTOR.
061900     MOVE WQ-MKT-CAP (1)           TO S1-MKT-CAP.
062000     MOVE WQ-RAW-FACTORS-GRP (1)   TO S1-RAW-FACTORS-GRP.
062100     MOVE WQ-MISSING-FLAGS-GRP (1) TO S1-MISSING-FLAGS-GRP.
062200     MOVE WS-FW-FWD-RETURN         TO S1-FWD-RETURN.
062300     MOVE WS-FW-FWD-RESOLVED-SW    TO S1-FWD-RESOLVED-CDE.
062400     WRITE STAGE1-REC.
062500     ADD 1 TO WS-STAGE1-RECS-WRITTEN.
062600 1360-EXIT.
062700     EXIT.
062800
062900 1370-SHIFT-QUEUE-LEFT.
063000     MOVE 1 TO WS-FWDQ-IDX.
063100     PERFORM 1375-SHIFT-ONE-QUEUE-SLOT THRU 1375-EXIT
063200         UNTIL WS-FWDQ-IDX >= WS-FWDQ-COUNT.
063300     SUBTRACT 1 FROM WS-FWDQ-COUNT.
063400 1370-EXIT.
063500     EXIT.
063600
063700 1375-SHIFT-ONE-QUEUE-SLOT.
063800     MOVE WS-FWDQ-ENTRY (WS-FWDQ-IDX + 1) TO WS-FWDQ-ENTRY (WS-FWDQ-IDX).
063900     ADD 1 TO WS-FWDQ-IDX.
064000 1375-EXIT.
064100     EXIT.
064200
064300 1500-SORT-STAGE1.
064400     SORT STAGE1-SORT-WORK
064500         ON ASCENDING KEY S2-DATE
064600         ON ASCENDING KEY S2-TICKER
064700         USING STAGE1-FILE
064800         GIVING STAGE1-SRT-FILE.
064900 1500-EXIT.
065000     EXIT.
065100
065200*    PASS 2 - ONE TRADING DATE AT A TIME.  LOADS THE CROSS-SECTION  
065300*    TABLE FROM THE DATE/TICKER-SEQUENCED STAGE-1 FILE AND, ON      
065400*    EVERY DATE BREAK, PROCESSES THE CROSS-SECTION JUST COLLECTED.  
065500 2000-BUILD-CROSS-SECTIONS.
065600     OPEN INPUT  STAGE1-SRT-FILE.
065700     OPEN OUTPUT FACTOR-OUT.
065800     MOVE 0 TO WS-XSEC-COUNT.
065900     READ STAGE1-SRT-FILE
066000         AT END MOVE 'Y' TO WS-STG-EOF-SW.
066100     IF NOT WS-STG-EOF
066200         MOVE S3-DATE TO WS-XSEC-DATE.
066300     PERFORM 2050-PROCESS-ONE-STAGE1-ROW THRU 2050-EXIT
066400         UNTIL WS-STG-EOF.
066500     IF WS-XSEC-COUNT > 0
066600         PERFORM 2500-PROCESS-CROSS-SECTION THRU 2500-EXIT.
066700     CLOSE STAGE1-SRT-FILE.
066800     CLOSE FACTOR-OUT.
066900 2000-EXIT.
067000     EXIT.
067100
067200 2050-PROCESS-ONE-STAGE1-ROW.
067300     IF S3-DATE NOT = WS-XSEC-DATE
067400         PERFORM 2500-PROCESS-CROSS-SECTION THRU 2500-EXIT
067500         MOVE 0       TO WS-XSEC-COUNT
067600         MOVE S3-DATE TO WS-XSEC-DATE.
067700     ADD 1 TO WS-XSEC-COUNT.
067800     MOVE S3-TICKER            TO XS-TICKER (WS-XSEC-COUNT).
067900     MOVE S3-SECTOR            TO XS-SECTOR (WS-XSEC-COUNT).
068000     MOVE S3-MKT-CAP           TO XS-MKT-CAP (WS-XSEC-COUNT).
068100     MOVE 0                    TO XS-SECTOR-IDX (WS-XSEC-COUNT).
068200     MOVE 'Y'                  TO XS-VALID-CDE (WS-XSEC-COUNT).
068300     MOVE S3-RAW-FACTORS-GRP   TO XS-RAW-GRP (WS-XSEC-COUNT).
068400     MOVE S3-MISSING-FLAGS-GRP TO XS-MISSING-GRP (WS-XSEC-COUNT).
068500     MOVE S3-FWD-RETURN        TO XS-FWD-RETURN (WS-XSEC-COUNT).
068600     MOVE S3-FWD-RESOLVED-CDE  TO XS-FWD-RESOLVED-CDE (WS-XSEC-COUNT).
068700     MOVE 0                    TO XS-FWD-EXCESS (WS-XSEC-COUNT).
068800     READ STAGE1-SRT-FILE
068900         AT END MOVE 'Y' TO WS-STG-EOF-SW.
069000 2050-EXIT.
069100     EXIT.
069200
069300*    DRIVES SECTOR CLASSIFICATION, THE SECTOR-SIZE FILTER, THE      
069400*    ELEVEN-FACTOR FILL/WINSORIZE/Z-SCORE LOOP, THE FAMILY          
069500*    COMPOSITES, THE FORWARD-EXCESS LABEL, AND THE FACTOR-REC       
069600*    WRITES FOR ONE TRADING DATE.                                   
069700 2500-PROCESS-CROSS-SECTION.
069800     PERFORM 2600-BUILD-SECTOR-TABLE THRU 2600-EXIT.
069900     PERFORM 2650-APPLY-SECTOR-SIZE-FILTER THRU 2650-EXIT.
070000     MOVE 1 TO WS-FACTOR-NUM.
070100     PERFORM 3000-FILL-AND-ZSCORE-ONE-FACTOR THRU 3000-EXIT
070200         UNTIL WS-FACTOR-NUM > 11.
070300     PERFORM 4000-COMPUTE-COMPOSITES THRU 4000-EXIT.
070400     PERFORM 5000-COMPUTE-FORWARD-EXCESS THRU 5000-EXIT.
070500     PERFORM 2700-WRITE-FACTOR-RECORDS THRU 2700-EXIT.
070600 2500-EXIT.
070700     EXIT.
070800
070900 2600-BUILD-SECTOR-TABLE.
071000     MOVE 0 TO WS-SECTOR-COUNT.
071100     MOVE 1 TO WS-XSEC-IDX.
071200     PERFORM 2610-CLASSIFY-ONE-TICKER THRU 2610-EXIT
071300         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
071400 2600-EXIT.
071500     EXIT.
071600
071700 2610-CLASSIFY-ONE-TICKER.
071800     PERFORM 2620-FIND-OR-ADD-SECTOR THRU 2620-EXIT.
071900     MOVE WS-SECTOR-IDX TO XS-SECTOR-IDX (WS-XSEC-IDX).
072000     ADD 1 TO SC-TICKER-COUNT (WS-SECTOR-IDX).
072100     ADD 1 TO WS-XSEC-IDX.
072200 2610-EXIT.
072300     EXIT.
072400
072500*    LINEAR SCAN FOR THE CURRENT TICKER'S SECTOR NAME; ADDS A NEW   
072600*    SECTOR-TABLE ENTRY, ZEROED, WHEN NOT FOUND.  LEAVES THE        
072700*    SECTOR'S TABLE INDEX IN WS-SECTOR-IDX.                         
072800 2620-FIND-OR-ADD-SECTOR.
072900     MOVE 1 TO WS-SECTOR-IDX.
073000     PERFORM 2625-SCAN-ONE-SECTOR-ENTRY THRU 2625-EXIT
073100         UNTIL WS-SECTOR-IDX > WS-SECTOR-COUNT
073200            OR SC-SECTOR-NAME (WS-SECTOR-IDX) = XS-SECTOR (WS-XSEC-IDX).
073300     IF WS-SECTOR-IDX > WS-SECTOR-COUNT
073400         ADD 1 TO WS-SECTOR-COUNT
073500         MOVE XS-SECTOR (WS-XSEC-IDX)  TO SC-SECTOR-NAME (WS-SECTOR-COUNT)
073600         MOVE 0   TO SC-TICKER-COUNT (WS-SECTOR-COUNT)
073700         MOVE 'Y' TO SC-VALID-CDE (WS-SECTOR-COUNT)
073800         MOVE 0   TO SC-FWD-SUM (WS-SECTOR-COUNT)
073900         MOVE 0   TO SC-FWD-COUNT (WS-SECTOR-COUNT)
074000         MOVE 0   TO SC-FWD-MEAN (WS-SECTOR-COUNT)
074100         PERFORM 2630-CLEAR-FACTOR-AVAIL THRU 2630-EXIT
074200         MOVE WS-SECTOR-COUNT TO WS-SECTOR-IDX.
074300 2620-EXIT.
074400     EXIT.
074500
074600 2625-SCAN-ONE-SECTOR-ENTRY.
074700     ADD 1 TO WS-SECTOR-IDX.
074800 2625-EXIT.
074900     EXIT.
075000
075100 2630-CLEAR-FACTOR-AVAIL.
075200     MOVE 1 TO WS-CLR-IDX.
075300     PERFORM 2635-CLEAR-ONE-FACTOR-AVAIL THRU 2635-EXIT
075400         UNTIL WS-CLR-IDX > 11.
075500 2630-EXIT.
075600     EXIT.
075700
075800 2635-CLEAR-ONE-FACTOR-AVAIL.
075900     MOVE 'N' TO SC-FACTOR-AVAIL (WS-SECTOR-COUNT, WS-CLR-IDX).
076000     ADD 1 TO WS-CLR-IDX.
076100 2635-EXIT.
076200     EXIT.
076300
076400*    U3 BUSINESS RULE - A SECTOR WITH FEWER THAN WS-MIN-SECTOR-SIZE 
076500*    TICKERS ON THIS DATE IS DROPPED FROM THE CROSS-SECTION, TAKING 
076600*    ALL ITS TICKERS WITH IT.                                       
076700 2650-APPLY-SECTOR-SIZE-FILTER.
076800     MOVE 1 TO WS-SECTOR-IDX.
076900     PERFORM 2660-CHECK-ONE-SECTOR-SIZE THRU 2660-EXIT
077000         UNTIL WS-SECTOR-IDX > WS-SECTOR-COUNT.
077100     MOVE 1 TO WS-XSEC-IDX.
077200     PERFORM 2670-MARK-ONE-TICKER-VALID THRU 2670-EXIT
077300         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
077400 2650-EXIT.
077500     EXIT.
077600
077700 2660-CHECK-ONE-SECTOR-SIZE.
077800     IF SC-TICKER-COUNT (WS-SECTOR-IDX) < WS-MIN-SECTOR-SIZE
077900         MOVE 'N' TO SC-VALID-CDE (WS-SECTOR-IDX)
078000         ADD 1 TO WS-SECTORS-DROPPED.
078100     ADD 1 TO WS-SECTOR-IDX.
078200 2660-EXIT.
078300     EXIT.
078400
078500 2670-MARK-ONE-TICKER-VALID.
078600     MOVE XS-SECTOR-IDX (WS-XSEC-IDX) TO WS-XSEC-SECTOR-IDX.
078700     IF NOT SC-SECTOR-VALID (WS-XSEC-SECTOR-IDX)
078800         MOVE 'N' TO XS-VALID-CDE (WS-XSEC-IDX)
078900         ADD 1 TO WS-TICKERS-DROPPED.
079000     ADD 1 TO WS-XSEC-IDX.
079100 2670-EXIT.
079200     EXIT.
079300
079400 2700-WRITE-FACTOR-RECORDS.
079500     MOVE 1 TO WS-XSEC-IDX.
079600     PERFORM 2750-WRITE-ONE-FACTOR-RECORD THRU 2750-EXIT
079700         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
079800 2700-EXIT.
079900     EXIT.
080000
080100*    FA-ZSCORE-FACTORS REDEFINES FA-RAW-FACTORS IN QEA.C03FAC, SO   
080200*    THIS GROUP MOVE WRITES THE Z-SCORE VIEW STRAIGHT OVER THE RAW  
080300*    ONE - THE RAW VALUE IS NO LONGER NEEDED ONCE Z-SCORED.         
080400 2750-WRITE-ONE-FACTOR-RECORD.
080500     IF XS-TICKER-VALID (WS-XSEC-IDX)
080600         MOVE WS-XSEC-DATE               TO FA-DATE
080700         MOVE XS-TICKER (WS-XSEC-IDX)     TO FA-TICKER
080800         MOVE XS-SECTOR (WS-XSEC-IDX)     TO FA-SECTOR
080900         MOVE XS-MKT-CAP (WS-XSEC-IDX)    TO FA-MKT-CAP
081000         MOVE XS-ZSCORE-GRP (WS-XSEC-IDX) TO FA-ZSCORE-FACTORS
081100         MOVE XS-MISSING-GRP (WS-XSEC-IDX) TO FA-MISSING-FLAGS
081200         MOVE XS-VALUE-COMP (WS-XSEC-IDX) TO FA-VALUE-COMP
081300         MOVE XS-QUAL-COMP (WS-XSEC-IDX)  TO FA-QUAL-COMP
081400         MOVE XS-MOM-COMP (WS-XSEC-IDX)   TO FA-MOM-COMP
081500         MOVE XS-REV-COMP (WS-XSEC-IDX)   TO FA-REV-COMP
081600         MOVE XS-COMPOSITE-ALPHA (WS-XSEC-IDX) TO FA-COMPOSITE-ALPHA
081700         MOVE XS-FWD-RETURN (WS-XSEC-IDX) TO FA-FWD-RETURN
081800         MOVE XS-FWD-EXCESS (WS-XSEC-IDX) TO FA-FWD-EXCESS
081900         WRITE FACTOR-REC
082000         ADD 1 TO WS-FACTOR-RECS-WRITTEN.
082100     ADD 1 TO WS-XSEC-IDX.
082200 2750-EXIT.
082300     EXIT.
082400
082500 3000-FILL-AND-ZSCORE-ONE-FACTOR.
082600     MOVE 1 TO WS-SECTOR-IDX.
082700     PERFORM 3050-PROCESS-SECTOR-FOR-FACTOR THRU 3050-EXIT
082800         UNTIL WS-SECTOR-IDX > WS-SECTOR-COUNT.
082900     ADD 1 TO WS-FACTOR-NUM.
083000 3000-EXIT.
083100     EXIT.
083200
083300 3050-PROCESS-SECTOR-FOR-FACTOR.
083400     IF SC-SECTOR-VALID (WS-SECTOR-IDX)
083500         PERFORM 3100-COLLECT-SECTOR-VALUES THRU 3100-EXIT
083600         IF WS-FW-COUNT > 0
083700             MOVE 'Y' TO SC-FACTOR-AVAIL (WS-SECTOR-IDX, WS-FACTOR-NUM)
083800             PERFORM 3150-COMPUTE-MEDIAN THRU 3150-EXIT
083900             PERFORM 3200-FILL-MISSING-VALUES THRU 3200-EXIT
084000             PERFORM 3300-WINSORIZE-SECTOR-VALUES THRU 3300-EXIT
084100             PERFORM 3400-ZSCORE-SECTOR-VALUES THRU 3400-EXIT
084200         ELSE
084300             MOVE 'N' TO SC-FACTOR-AVAIL (WS-SECTOR-IDX, WS-FACTOR-NUM).
084400     ADD 1 TO WS-SECTOR-IDX.
084500 3050-EXIT.
084600     EXIT.
084700
084800 3100-COLLECT-SECTOR-VALUES.
084900     MOVE 0 TO WS-FW-COUNT.
085000     MOVE 1 TO WS-XSEC-IDX.
085100     PERFORM 3110-COLLECT-ONE-VALUE THRU 3110-EXIT
085200         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
085300 3100-EXIT.
085400     EXIT.
085500
085600*    ONLY TICKERS THAT ACTUALLY REPORTED THIS FACTOR PARTICIPATE IN 
085700*    THE MEDIAN - THE MEDIAN ITSELF IS WHAT FILLS THE OTHERS.       
085800 3110-COLLECT-ONE-VALUE.
085900     IF XS-TICKER-VALID (WS-XSEC-IDX)
086000        AND XS-SECTOR-IDX (WS-XSEC-IDX) = WS-SECTOR-IDX
086100        AND XS-MISSING (WS-XSEC-IDX, WS-FACTOR-NUM) = 'N'
086200         ADD 1 TO WS-FW-COUNT
086300         MOVE XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM)
086400             TO WS-FW-VALUE (WS-FW-COUNT).
086500     ADD 1 TO WS-XSEC-IDX.
086600 3110-EXIT.
086700     EXIT.
086800
086900 3150-COMPUTE-MEDIAN.
087000     PERFORM 3160-BUBBLE-SORT-VALUES THRU 3160-EXIT.
087100     DIVIDE WS-FW-COUNT BY 2 GIVING WS-FW-IDX REMAINDER WS-FW-IDX2.
087200     IF WS-FW-IDX2 = 1
087300         MOVE WS-FW-VALUE (WS-FW-IDX + 1) TO WS-FW-MEDIAN
087400     ELSE
087500         COMPUTE WS-FW-MEDIAN =
087600             (WS-FW-VALUE (WS-FW-IDX) + WS-FW-VALUE (WS-FW-IDX + 1)) / 2.
087700 3150-EXIT.
087800     EXIT.
087900
088000*    SWAP-FLAG-DRIVEN BUBBLE SORT, ASCENDING, ON WS-FW-VALUE        
088100*    (1 THRU WS-FW-COUNT).  NO INTRINSIC FUNCTIONS ON THIS SHOP'S   
088200*    COMPILER, SO NO SORT VERB FOR A WORKING-STORAGE TABLE EITHER.  
088300 3160-BUBBLE-SORT-VALUES.
088400     MOVE 'Y' TO WS-FW-SWAPPED-SW.
088500     PERFORM 3165-BUBBLE-PASS THRU 3165-EXIT
088600         UNTIL WS-FW-SWAPPED-SW = 'N'.
088700 3160-EXIT.
088800     EXIT.
088900
089000 3165-BUBBLE-PASS.
089100     MOVE 'N' TO WS-FW-SWAPPED-SW.
089200     MOVE 1 TO WS-FW-IDX.
089300     PERFORM 3170-BUBBLE-COMPARE-SWAP THRU 3170-EXIT
089400         UNTIL WS-FW-IDX >= WS-FW-COUNT.
089500 3165-EXIT.
089600     EXIT.
089700
089800 3170-BUBBLE-COMPARE-SWAP.
089900     IF WS-FW-VALUE (WS-FW-IDX) > WS-FW-VALUE (WS-FW-IDX + 1)
090000         MOVE WS-FW-VALUE (WS-FW-IDX)     TO WS-FW-TEMP
090100         MOVE WS-FW-VALUE (WS-FW-IDX + 1) TO WS-FW-VALUE (WS-FW-IDX)
090200         MOVE WS-FW-TEMP                  TO WS-FW-VALUE (WS-FW-IDX + 1)
090300         MOVE 'Y' TO WS-FW-SWAPPED-SW.
090400     ADD 1 TO WS-FW-IDX.
090500 3170-EXIT.
090600     EXIT.
090700
090800 3200-FILL-MISSING-VALUES.
090900     MOVE 1 TO WS-XSEC-IDX.
091000     PERFORM 3210-FILL-ONE-TICKER THRU 3210-EXIT
091100         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
091200 3200-EXIT.
091300     EXIT.
091400
091500 3210-FILL-ONE-TICKER.
091600     IF XS-TICKER-VALID (WS-XSEC-IDX)
091700        AND XS-SECTOR-IDX (WS-XSEC-IDX) = WS-SECTOR-IDX
091800        AND XS-MISSING (WS-XSEC-IDX, WS-FACTOR-NUM) = 'Y'
091900         MOVE WS-FW-MEDIAN TO XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM).
092000     ADD 1 TO WS-XSEC-IDX.
092100 3210-EXIT.
092200     EXIT.
092300
092400*    CR-0552 - CLAMPS EVERY SECTOR VALUE (NOW FULLY FILLED) TO THE  
092500*    1ST/99TH PERCENTILE BAND, LINEARLY INTERPOLATED, BEFORE THE    
092600*    STANDARD DEVIATION IS TAKEN FOR THE Z-SCORE.                   
092700 3300-WINSORIZE-SECTOR-VALUES.
092800     PERFORM 3310-RECOLLECT-ALL-VALUES THRU 3310-EXIT.
092900     PERFORM 3160-BUBBLE-SORT-VALUES THRU 3160-EXIT.
093000     MOVE 0.01 TO WS-FW-PCT-TARGET.
093100     PERFORM 3350-COMPUTE-PERCENTILE THRU 3350-EXIT.
093200     MOVE WS-FW-PCT-RESULT TO WS-FW-LOW-CAP.
093300     MOVE 0.99 TO WS-FW-PCT-TARGET.
093400     PERFORM 3350-COMPUTE-PERCENTILE THRU 3350-EXIT.
093500     MOVE WS-FW-PCT-RESULT TO WS-FW-HIGH-CAP.
093600     PERFORM 3380-CLAMP-SECTOR-VALUES THRU 3380-EXIT.
093700 3300-EXIT.
093800     EXIT.
093900
094000 3310-RECOLLECT-ALL-VALUES.
094100     MOVE 0 TO WS-FW-COUNT.
094200     MOVE 1 TO WS-XSEC-IDX.
094300     PERFORM 3315-RECOLLECT-ONE-VALUE THRU 3315-EXIT
094400         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
094500 3310-EXIT.
094600     EXIT.
094700
094800 3315-RECOLLECT-ONE-VALUE.
094900     IF XS-TICKER-VALID (WS-XSEC-IDX)
095000        AND XS-SECTOR-IDX (WS-XSEC-IDX) = WS-SECTOR-IDX
095100         ADD 1 TO WS-FW-COUNT
095200         MOVE XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM)
095300             TO WS-FW-VALUE (WS-FW-COUNT).
095400     ADD 1 TO WS-XSEC-IDX.
095500 3315-EXIT.
095600     EXIT.
095700
095800*    LINEAR-INTERPOLATION PERCENTILE ON THE SORTED WS-FW-VALUE      
095900*    TABLE.  RANK = TARGET * (N-1); THE INTEGER PART PICKS THE      
096000*    LOWER BRACKETING VALUE AND THE FRACTIONAL PART INTERPOLATES.   
096100 3350-COMPUTE-PERCENTILE.
096200     COMPUTE WS-FW-RANK-INT =
096300         WS-FW-PCT-TARGET * (WS-FW-COUNT - 1).
096400     COMPUTE WS-FW-RANK-FRAC =
096500         (WS-FW-PCT-TARGET * (WS-FW-COUNT - 1)) - WS-FW-RANK-INT.
096600     IF WS-FW-RANK-INT + 2 > WS-FW-COUNT
096700         MOVE WS-FW-VALUE (WS-FW-COUNT) TO WS-FW-PCT-RESULT
096800     ELSE
096900         COMPUTE WS-FW-PCT-RESULT =
097000             WS-FW-VALUE (WS-FW-RANK-INT + 1) +
097100             (WS-FW-RANK-FRAC *
097200              (WS-FW-VALUE (WS-FW-RANK-INT + 2) -
097300               WS-FW-VALUE (WS-FW-RANK-INT + 1))).
097400 3350-EXIT.
097500     EXIT.
097600
097700 3380-CLAMP-SECTOR-VALUES.
097800     MOVE 1 TO WS-XSEC-IDX.
097900     PERFORM 3390-CLAMP-ONE-TICKER THRU 3390-EXIT
098000         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
098100 3380-EXIT.
098200     EXIT.
098300
098400 3390-CLAMP-ONE-TICKER.
098500     IF XS-TICKER-VALID (WS-XSEC-IDX)
098600        AND XS-SECTOR-IDX (WS-XSEC-IDX) = WS-SECTOR-IDX
098700         IF XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM) < WS-FW-LOW-CAP
098800             MOVE WS-FW-LOW-CAP TO XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM)
098900         ELSE
099000             IF XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM) > WS-FW-HIGH-CAP
099100                 MOVE WS-FW-HIGH-CAP
099200                     TO XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM).
099300     ADD 1 TO WS-XSEC-IDX.
099400 3390-EXIT.
099500     EXIT.
099600
099700*    Z = 0 WHEN THE SECTOR STANDARD DEVIATION IS ZERO OR NEGATIVE - 
099800*    U3 RULE.  STANDARD DEVIATION USES THE ** OPERATOR, NOT AN      
099900*    INTRINSIC FUNCTION.                                            
100000 3400-ZSCORE-SECTOR-VALUES.
100100     PERFORM 3310-RECOLLECT-ALL-VALUES THRU 3310-EXIT.
100200     PERFORM 3410-COMPUTE-MEAN-AND-STDDEV THRU 3410-EXIT.
100300     MOVE 1 TO WS-XSEC-IDX.
100400     PERFORM 3450-ZSCORE-ONE-TICKER THRU 3450-EXIT
100500         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
100600 3400-EXIT.
100700     EXIT.
100800
100900 3410-COMPUTE-MEAN-AND-STDDEV.
101000     MOVE 0 TO WS-FW-SUM.
101100     MOVE 1 TO WS-FW-IDX.
101200     PERFORM 3420-SUM-ONE-VALUE THRU 3420-EXIT
101300         UNTIL WS-FW-IDX > WS-FW-COUNT.
101400     COMPUTE WS-FW-MEAN = WS-FW-SUM / WS-FW-COUNT.
101500     MOVE 0 TO WS-FW-SUMSQ-DEV.
101600     MOVE 1 TO WS-FW-IDX.
101700     PERFORM 3430-ACCUM-ONE-SQ-DEV THRU 3430-EXIT
101800         UNTIL WS-FW-IDX > WS-FW-COUNT.
101900     COMPUTE WS-FW-VARIANCE = WS-FW-SUMSQ-DEV / WS-FW-COUNT.
102000     IF WS-FW-VARIANCE > 0
102100         COMPUTE WS-FW-STDDEV = WS-FW-VARIANCE ** 0.5
102200     ELSE
102300         MOVE 0 TO WS-FW-STDDEV.
102400 3410-EXIT.
102500     EXIT.
102600
102700 3420-SUM-ONE-VALUE.
102800     ADD WS-FW-VALUE (WS-FW-IDX) TO WS-FW-SUM.
102900     ADD 1 TO WS-FW-IDX.
103000 3420-EXIT.
103100     EXIT.
103200
103300 3430-ACCUM-ONE-SQ-DEV.
103400     COMPUTE WS-FW-SUMSQ-DEV =
103500         WS-FW-SUMSQ-DEV +
103600         ((WS-FW-VALUE (WS-FW-IDX) - WS-FW-MEAN) *
103700          (WS-FW-VALUE (WS-FW-IDX) - WS-FW-MEAN)).
103800     ADD 1 TO WS-FW-IDX.
103900 3430-EXIT.
104000     EXIT.
104100
104200 3450-ZSCORE-ONE-TICKER.
104300     IF XS-TICKER-VALID (WS-XSEC-IDX)
104400        AND XS-SECTOR-IDX (WS-XSEC-IDX) = WS-SECTOR-IDX
104500         IF WS-FW-STDDEV > 0
104600             COMPUTE XS-ZSCORE (WS-XSEC-IDX, WS-FACTOR-NUM) =
104700                 (XS-RAW (WS-XSEC-IDX, WS-FACTOR-NUM) - WS-FW-MEAN)
104800                 / WS-FW-STDDEV
104900         ELSE
105000             MOVE 0 TO XS-ZSCORE (WS-XSEC-IDX, WS-FACTOR-NUM).
105100     ADD 1 TO WS-XSEC-IDX.
105200 3450-EXIT.
105300     EXIT.
105400
105500*    FAMILY COMPOSITES ARE THE MEAN OF THEIR AVAILABLE MEMBER       
105600*    Z-SCORES - CR-3901 - A MEMBER IS SKIPPED ONLY WHEN THE WHOLE   
105700*    SECTOR HAD NO DATA FOR IT.  THE COMPOSITE ALPHA IS THE FIXED   
105800*    35/25/25/15 WEIGHTED BLEND OF THE FOUR FAMILY COMPOSITES.      
105900 4000-COMPUTE-COMPOSITES.
106000     MOVE 1 TO WS-XSEC-IDX.
106100     PERFORM 4050-COMPUTE-ONE-TICKER-COMPOSITE THRU 4050-EXIT
106200         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
106300 4000-EXIT.
106400     EXIT.
106500
106600 4050-COMPUTE-ONE-TICKER-COMPOSITE.
106700     IF XS-TICKER-VALID (WS-XSEC-IDX)
106800         MOVE XS-SECTOR-IDX (WS-XSEC-IDX) TO WS-XSEC-SECTOR-IDX
106900         PERFORM 4100-COMPUTE-VALUE-COMPOSITE THRU 4100-EXIT
107000         PERFORM 4150-COMPUTE-QUALITY-COMPOSITE THRU 4150-EXIT
107100         PERFORM 4200-COMPUTE-MOMENTUM-COMPOSITE THRU 4200-EXIT
107200         PERFORM 4250-COMPUTE-REVERSION-COMPOSITE THRU 4250-EXIT
107300         COMPUTE XS-COMPOSITE-ALPHA (WS-XSEC-IDX) =
107400             (WS-WT-VALUE     * XS-VALUE-COMP (WS-XSEC-IDX))
107500             + (WS-WT-QUALITY  * XS-QUAL-COMP (WS-XSEC-IDX))
107600             + (WS-WT-MOMENTUM * XS-MOM-COMP (WS-XSEC-IDX))
107700             + (WS-WT-REVERSION * XS-REV-COMP (WS-XSEC-IDX)).
107800     ADD 1 TO WS-XSEC-IDX.
107900 4050-EXIT.
108000     EXIT.
108100
108200*    VALUE FAMILY - EARNINGS YIELD, FCF YIELD, EBITDA/EV.           
108300 4100-COMPUTE-VALUE-COMPOSITE.
108400     MOVE 0 TO WS-FW-SUM.
108500     MOVE 0 TO WS-FW-COUNT.
108600     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 1)
108700         ADD XS-ZSCORE (WS-XSEC-IDX, 1) TO WS-FW-SUM
108800         ADD 1 TO WS-FW-COUNT.
108900     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 2)
109000         ADD XS-ZSCORE (WS-XSEC-IDX, 2) TO WS-FW-SUM
109100         ADD 1 TO WS-FW-COUNT.
109200     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 3)
109300         ADD XS-ZSCORE (WS-XSEC-IDX, 3) TO WS-FW-SUM
109400         ADD 1 TO WS-FW-COUNT.
109500     IF WS-FW-COUNT > 0
109600         COMPUTE XS-VALUE-COMP (WS-XSEC-IDX) = WS-FW-SUM / WS-FW-COUNT
109700     ELSE
109800         MOVE 0 TO XS-VALUE-COMP (WS-XSEC-IDX).
109900 4100-EXIT.
110000     EXIT.
110100
110200*    QUALITY FAMILY - ROIC, GROSS MARGIN, OPERATING MARGIN,         
110300*    ACCRUALS (NEGATED).                                            
110400 4150-COMPUTE-QUALITY-COMPOSITE.
110500     MOVE 0 TO WS-FW-SUM.
110600     MOVE 0 TO WS-FW-COUNT.
110700     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 4)
110800         ADD XS-ZSCORE (WS-XSEC-IDX, 4) TO WS-FW-SUM
110900         ADD 1 TO WS-FW-COUNT.
111000     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 5)
111100         ADD XS-ZSCORE (WS-XSEC-IDX, 5) TO WS-FW-SUM
111200         ADD 1 TO WS-FW-COUNT.
111300     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 6)
111400         ADD XS-ZSCORE (WS-XSEC-IDX, 6) TO WS-FW-SUM
111500         ADD 1 TO WS-FW-COUNT.
111600     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 7)
111700         ADD XS-ZSCORE (WS-XSEC-IDX, 7) TO WS-FW-SUM
111800         ADD 1 TO WS-FW-COUNT.
111900     IF WS-FW-COUNT > 0
112000         COMPUTE XS-QUAL-COMP (WS-XSEC-IDX) = WS-FW-SUM / WS-FW-COUNT
112100     ELSE
112200         MOVE 0 TO XS-QUAL-COMP (WS-XSEC-IDX).
112300 4150-EXIT.
112400     EXIT.
112500
112600*    MOMENTUM FAMILY IS THE SINGLE 12-1 MONTH MOMENTUM Z-SCORE.     
112700 4200-COMPUTE-MOMENTUM-COMPOSITE.
112800     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 8)
112900         MOVE XS-ZSCORE (WS-XSEC-IDX, 8) TO XS-MOM-COMP (WS-XSEC-IDX)
113000     ELSE
113100         MOVE 0 TO XS-MOM-COMP (WS-XSEC-IDX).
113200 4200-EXIT.
113300     EXIT.
113400
113500*    REVERSION FAMILY IS THE SINGLE 5-DAY SHORT REVERSAL Z-SCORE.   
113600 4250-COMPUTE-REVERSION-COMPOSITE.
113700     IF SC-FACTOR-IS-AVAIL (WS-XSEC-SECTOR-IDX, 9)
113800         MOVE XS-ZSCORE (WS-XSEC-IDX, 9) TO XS-REV-COMP (WS-XSEC-IDX)
113900     ELSE
114000         MOVE 0 TO XS-REV-COMP (WS-XSEC-IDX).
114100 4250-EXIT.
114200     EXIT.
114300
114400*    FORWARD EXCESS IS THE RESOLVED FORWARD RETURN LESS THE MEAN    
114500*    RESOLVED FORWARD RETURN OF ITS OWN SECTOR ON THIS DATE.        
114600 5000-COMPUTE-FORWARD-EXCESS.
114700     MOVE 1 TO WS-XSEC-IDX.
114800     PERFORM 5050-ACCUM-ONE-TICKER-FWD THRU 5050-EXIT
114900         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
115000     MOVE 1 TO WS-SECTOR-IDX.
115100     PERFORM 5100-COMPUTE-ONE-SECTOR-MEAN THRU 5100-EXIT
115200         UNTIL WS-SECTOR-IDX > WS-SECTOR-COUNT.
115300     MOVE 1 TO WS-XSEC-IDX.
115400     PERFORM 5150-COMPUTE-ONE-TICKER-EXCESS THRU 5150-EXIT
115500         UNTIL WS-XSEC-IDX > WS-XSEC-COUNT.
115600 5000-EXIT.
115700     EXIT.
115800
115900 5050-ACCUM-ONE-TICKER-FWD.
116000     IF XS-TICKER-VALID (WS-XSEC-IDX)
116100        AND XS-FWD-IS-RESOLVED (WS-XSEC-IDX)
116200         MOVE XS-SECTOR-IDX (WS-XSEC-IDX) TO WS-XSEC-SECTOR-IDX
116300         ADD XS-FWD-RETURN (WS-XSEC-IDX)
116400             TO SC-FWD-SUM (WS-XSEC-SECTOR-IDX)
116500         ADD 1 TO SC-FWD-COUNT (WS-XSEC-SECTOR-IDX).
116600     ADD 1 TO WS-XSEC-IDX.
116700 5050-EXIT.
116800     EXIT.
116900
117000 5100-COMPUTE-ONE-SECTOR-MEAN.
117100     IF SC-FWD-COUNT (WS-SECTOR-IDX) > 0
117200         COMPUTE SC-FWD-MEAN (WS-SECTOR-IDX) =
117300             SC-FWD-SUM (WS-SECTOR-IDX) / SC-FWD-COUNT (WS-SECTOR-IDX)
117400     ELSE
117500         MOVE 0 TO SC-FWD-MEAN (WS-SECTOR-IDX).
117600     ADD 1 TO WS-SECTOR-IDX.
117700 5100-EXIT.
117800     EXIT.
117900
118000 5150-COMPUTE-ONE-TICKER-EXCESS.
118100     IF XS-TICKER-VALID (WS-XSEC-IDX)
118200        AND XS-FWD-IS-RESOLVED (WS-XSEC-IDX)
118300         MOVE XS-SECTOR-IDX (WS-XSEC-IDX) TO WS-XSEC-SECTOR-IDX
118400         COMPUTE XS-FWD-EXCESS (WS-XSEC-IDX) =
118500             XS-FWD-RETURN (WS-XSEC-IDX)
118600             - SC-FWD-MEAN (WS-XSEC-SECTOR-IDX)
118700     ELSE
118800         MOVE 0 TO XS-FWD-EXCESS (WS-XSEC-IDX).
118900     ADD 1 TO WS-XSEC-IDX.
119000 5150-EXIT.
119100     EXIT.
119200
119300 9000-TERMINATE.
119400     DISPLAY 'B12FAC - STAGE1 RECS WRITTEN.. ' WS-STAGE1-RECS-WRITTEN.
119500     DISPLAY 'B12FAC - FACTOR RECS WRITTEN... ' WS-FACTOR-RECS-WRITTEN.
119600     DISPLAY 'B12FAC - SECTORS DROPPED....... ' WS-SECTORS-DROPPED.
119700     DISPLAY 'B12FAC - TICKERS DROPPED....... ' WS-TICKERS-DROPPED.
119800 9000-EXIT.
119900     EXIT.
