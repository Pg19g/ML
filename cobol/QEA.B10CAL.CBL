000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-TRADING-CALENDAR.
000600 AUTHOR.        R. HOLLOWAY.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  11/02/1987.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B10CAL  -  TRADING CALENDAR AND REBALANCE SCHEDULE                
001300*                                                                    
001400* WALKS THE CALENDAR FROM PM-START-DATE TO PM-END-DATE ONE DAY AT   
001500* A TIME, MARKS WEEKENDS AND MARKET HOLIDAYS, ASSIGNS A TRADING-    
001600* SEQUENCE NUMBER TO EACH TRADING DATE, AND FLAGS THE WEEKLY,       
001700* BIWEEKLY AND MONTHLY REBALANCE DATES THAT THE PORTFOLIO           
001800* CONSTRUCTION STEP (B13PRT) DRIVES OFF OF.  THIS IS THE FIRST      
001900* STEP OF THE NIGHTLY ALPHA RUN - EVERY OTHER STEP IN THE SUITE     
002000* READS THE CALENDAR FILE THIS PROGRAM PRODUCES.                    
002100*                                                                    
002200* CHANGE LOG                                                        
002300* ----------                                                        
002400* DATE       INIT  TICKET      DESCRIPTION                          
002500* ---------  ----  ----------  ---------------------------------    
002600* 11/02/87   RH    NEW         ORIGINAL PROGRAM.                    
002700* 04/19/88   RH    CR-0512     ADDED BIWEEKLY REBALANCE CODE - VALUE 
002800*                              MODEL WENT TO A TWO-WEEK CYCLE.      
002900* 08/03/90   DA    CR-1188     HOLIDAY TABLE EXTENDED, GOOD FRIDAY   
003000*                              WAS MISSING FOR 1990.                
003100* 02/11/93   RH    CR-2004     CORRECTED ISO WEEK NUMBER AT YEAR     
003200*                              BOUNDARY - WK 52/53 WAS OFF BY ONE.  
003300* 09/26/96   TV    CR-2717     REBUILT HOLIDAY TABLE ON A SEARCH ALL 
003400*                              INSTEAD OF SEQUENTIAL SCAN.          
003500* 11/14/98   DA    Y2K-0091    YEAR 2000 REMEDIATION - DATE FIELDS   
003600*                              CONFIRMED FOUR-DIGIT CCYY THROUGHOUT. 
003700*                              HOLIDAY TABLE CARRIED PAST 12/31/99.  
003800* 01/06/99   DA    Y2K-0091    Y2K SIGN-OFF TESTING - RAN CALENDAR   
003900*                              THROUGH 12/31/2004, NO EXCEPTIONS.   
004000* 03/30/01   TV    CR-3355     HOLIDAY TABLE REFRESHED THROUGH 2005. 
004100* 07/15/04   MO    CR-3899     REFRESHED HOLIDAY TABLE THROUGH 2010, 
004200*                              PICKED UP OBSERVED-HOLIDAY SHIFTS.   
004300* 10/02/09   TV    CR-4477     HOLIDAY TABLE REFRESHED THROUGH 2015. 
004400* 02/18/14   MO    CR-5106     HOLIDAY TABLE REFRESHED THROUGH 2020. 
004500* 05/21/19   TV    CR-5622     HOLIDAY TABLE REFRESHED THROUGH 2025, 
004600*                              PICKED UP JUNETEENTH AS A MARKET      
004700*                              HOLIDAY STARTING 2022 PER TRADING DESK.
004800*                                                                    
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-3090.
005300 OBJECT-COMPUTER.   IBM-3090.
005400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PARM-FILE      ASSIGN TO PARMIN.
005800     SELECT CALENDAR-OUT   ASSIGN TO CALOUT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PARM-FILE.
006300*    QEA.C09PRM  -  RUN PARAMETER CARD.                             
006400     COPY C09PRM.
006500 FD  CALENDAR-OUT.
006600*    QEA.C07CAL  -  TRADING CALENDAR WORK RECORD.                   
006700     COPY C07CAL.
006800
006900 WORKING-STORAGE SECTION.
007000*                                                                    
007100* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
007200* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
007300* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
007400*                                                                    
007500     77  WS-HOLIDAY-FOUND-SW           PIC X(1)  VALUE 'N'.
007600     77  WS-FIRST-TRADING-DAY-SW       PIC X(1)  VALUE 'N'.
007700
007800*                                                                    
007900* SWITCHES AND SAVE AREAS                                           
008000*                                                                    
008100 01  WS-SWITCHES.
008200     05  WS-EOF-SW                     PIC X(1)  VALUE 'N'.
008300         88  WS-PARM-MISSING                VALUE 'Y'.
008400     05  FILLER                     PIC X(1).
008500 01  WS-PARM-SAVE.
008600     05  WS-RUN-START-DATE             PIC 9(8).
008700     05  WS-RUN-END-DATE               PIC 9(8).
008800     05  WS-REBAL-FREQ-SAVE            PIC X(1).
008900     05  FILLER                     PIC X(1).
009000
009100*                                                                    
009200* DATE-WALK WORK AREA                                               
009300*                                                                    
009400 01  WS-DATE-WORK.
009500     05  WS-CUR-DATE                   PIC 9(8).
009600     05  WS-CUR-DATE-R REDEFINES WS-CUR-DATE.
009700         10  WS-CUR-CCYY                   PIC 9(4).
009800         10  WS-CUR-MM                     PIC 9(2).
009900         10  WS-CUR-DD                     PIC 9(2).
010000     05  WS-DOW-NBR                    PIC 9(1)  COMP.
010100     05  WS-LEAP-SWITCH                PIC X(1)  VALUE 'N'.
010200         88  WS-IS-LEAP-YEAR               VALUE 'Y'.
010300     05  WS-DAYS-IN-MONTH              PIC 9(2)  COMP.
010400     05  WS-DOY                        PIC 9(3)  COMP.
010500     05  WS-ISO-WEEKDAY                PIC 9(1)  COMP.
010600     05  WS-ISO-WEEK-NBR               PIC 9(2)  COMP.
010700     05  WS-ISO-WEEK-NBR-RAW           PIC S9(3) COMP.
010800     05  WS-PRIOR-ISO-WEEK             PIC 9(2)  COMP VALUE 0.
010900     05  WS-WEEK-COUNTER               PIC 9(4)  COMP VALUE 0.
011000     05  WS-CUR-YR-MO                  PIC 9(6)  COMP.
011100     05  WS-PRIOR-YR-MO                PIC 9(6)  COMP VALUE 0.
011200     05  WS-SUB                        PIC 9(2)  COMP.
011300     05  WS-SUB2                       PIC 9(1)  COMP.
011400     05  FILLER                     PIC X(1).
011500
011600*                                                                    
011700* ZELLER'S CONGRUENCE WORK AREA - USED ONCE, AT WS-RUN-START-DATE,  
011800* TO ESTABLISH THE STARTING DAY OF WEEK.  EVERY DATE AFTER THAT     
011900* ROLLS WS-DOW-NBR FORWARD IN 1150-INCREMENT-DATE INSTEAD OF        
012000* RECOMPUTING THE CONGRUENCE.                                       
012100*                                                                    
012200 01  WS-ZELLER-WORK.
012300     05  WS-Z-YEAR                     PIC S9(4) COMP.
012400     05  WS-Z-MONTH                    PIC S9(2) COMP.
012500     05  WS-Z-DAY                      PIC S9(2) COMP.
012600     05  WS-Z-J                        PIC S9(2) COMP.
012700     05  WS-Z-K                        PIC S9(2) COMP.
012800     05  WS-Z-TERM1                    PIC S9(4) COMP.
012900     05  WS-Z-TERM1Q                   PIC S9(4) COMP.
013000     05  WS-Z-KDIV4                    PIC S9(2) COMP.
013100     05  WS-Z-JDIV4                    PIC S9(2) COMP.
013200     05  WS-Z-SUM                      PIC S9(5) COMP.
013300     05  WS-Z-TEMP                     PIC S9(5) COMP.
013400     05  WS-Z-REM4                     PIC S9(2) COMP.
013500     05  WS-Z-REM100                   PIC S9(2) COMP.
013600     05  WS-Z-REM400                   PIC S9(3) COMP.
013700     05  WS-Z-REM2                     PIC S9(1) COMP.
013800     05  FILLER                     PIC X(1).
013900
014000*                                                                    
014100* DAYS-IN-MONTH TABLE, NON-LEAP.  FEBRUARY IS ADJUSTED AT RUN TIME  
014200* IN 1150-INCREMENT-DATE WHEN WS-IS-LEAP-YEAR IS SET.               
014300*                                                                    
014400 01  WS-MONTH-DAYS-LIST.
014500     05  FILLER                        PIC 9(2)  VALUE 31.
014600     05  FILLER                        PIC 9(2)  VALUE 28.
014700     05  FILLER                        PIC 9(2)  VALUE 31.
014800     05  FILLER                        PIC 9(2)  VALUE 30.
014900     05  FILLER                        PIC 9(2)  VALUE 31.
015000     05  FILLER                        PIC 9(2)  VALUE 30.
015100     05  FILLER                        PIC 9(2)  VALUE 31.
015200     05  FILLER                        PIC 9(2)  VALUE 31.
015300     05  FILLER                        PIC 9(2)  VALUE 30.
015400     05  FILLER                        PIC 9(2)  VALUE 31.
015500     05  FILLER                        PIC 9(2)  VALUE 30.
015600     05  FILLER                        PIC 9(2)  VALUE 31.
015700 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LIST.
015800     05  WS-MONTH-DAYS                 PIC 9(2)  OCCURS 12 TIMES.
015900
016000*                                                                    
016100* CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP, FOR DAY-OF-YEAR.     
016200*                                                                    
016300 01  WS-CUM-DAYS-LIST.
016400     05  FILLER                        PIC 9(3)  VALUE 0.
016500     05  FILLER                        PIC 9(3)  VALUE 31.
016600     05  FILLER                        PIC 9(3)  VALUE 59.
016700     05  FILLER                        PIC 9(3)  VALUE 90.
016800     05  FILLER                        PIC 9(3)  VALUE 120.
016900     05  FILLER                        PIC 9(3)  VALUE 151.
017000     05  FILLER                        PIC 9(3)  VALUE 181.
017100     05  FILLER                        PIC 9(3)  VALUE 212.
017200     05  FILLER                        PIC 9(3)  VALUE 243.
017300     05  FILLER                        PIC 9(3)  VALUE 273.
017400     05  FILLER                        PIC 9(3)  VALUE 304.
017500     05  FILLER                        PIC 9(3)  VALUE 334.
017600 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIST.
017700     05  WS-CUM-DAYS                   PIC 9(3)  OCCURS 12 TIMES.
017800
017900*                                                                    
018000* DOW-TO-ISO TABLE.  WS-DOW-NBR IS THE ZELLER CONVENTION - 0=SAT,   
018100* 1=SUN, 2=MON ... 6=FRI.  SUBSCRIPTED BY WS-DOW-NBR + 1, THIS      
018200* GIVES THE ISO WEEKDAY NUMBER - 1=MON ... 7=SUN.                   
018300*                                                                    
018400 01  WS-DOW-TO-ISO-LIST.
018500     05  FILLER                        PIC 9(1)  VALUE 6.
018600     05  FILLER                        PIC 9(1)  VALUE 7.
018700     05  FILLER                        PIC 9(1)  VALUE 1.
018800     05  FILLER                        PIC 9(1)  VALUE 2.
018900     05  FILLER                        PIC 9(1)  VALUE 3.
019000     05  FILLER                        PIC 9(1)  VALUE 4.
019100     05  FILLER                        PIC 9(1)  VALUE 5.
019200 01  WS-DOW-TO-ISO-TABLE REDEFINES WS-DOW-TO-ISO-LIST.
019300     05  WS-DOW-TO-ISO                 PIC 9(1)  OCCURS 7 TIMES.
019400
019500*                                                                    
019600* MARKET HOLIDAY TABLE - NEW YORK STOCK EXCHANGE OBSERVED HOLIDAYS, 
019700* 2018 THROUGH 2025.  KEPT IN ASCENDING DATE ORDER SO 1200-CHECK-   
019800* HOLIDAY CAN RESOLVE IT WITH SEARCH ALL RATHER THAN A SEQUENTIAL   
019900* SCAN OF ALL 76 ENTRIES ON EVERY CALENDAR DATE (SEE CR-2717).      
020000* REFRESH BY RE-KEYING THIS LIST - THERE IS NO GENERATOR PROGRAM.   
020100* MUST STAY IN ASCENDING SEQUENCE OR SEARCH ALL GIVES WRONG RESULTS.
020200*                                                                    
020300 01  WS-HOLIDAY-LIST.
020400     05  FILLER                        PIC 9(8)  VALUE 20180101.
020500     05  FILLER                        PIC 9(8)  VALUE 20180115.
020600     05  FILLER                        PIC 9(8)  VALUE 20180219.
020700     05  FILLER                        PIC 9(8)  VALUE 20180330.
020800     05  FILLER                        PIC 9(8)  VALUE 20180528.
020900     05  FILLER                        PIC 9(8)  VALUE 20180704.
021000     05  FILLER                        PIC 9(8)  VALUE 20180903.
021100     05  FILLER                        PIC 9(8)  VALUE 20181122.
021200     05  FILLER                        PIC 9(8)  VALUE 20181225.
021300     05  FILLER                        PIC 9(8)  VALUE 20190101.
021400     05  FILLER                        PIC 9(8)  VALUE 20190121.
021500     05  FILLER                        PIC 9(8)  VALUE 20190218.
021600     05  FILLER                        PIC 9(8)  VALUE 20190419.
021700     05  FILLER                        PIC 9(8)  VALUE 20190527.
021800     05  FILLER                        PIC 9(8)  VALUE 20190704.
021900     05  FILLER                        PIC 9(8)  VALUE 20190902.
022000     05  FILLER                        PIC 9(8)  VALUE 20191128.
022100     05  FILLER                        PIC 9(8)  VALUE 20191225.
022200     05  FILLER                        PIC 9(8)  VALUE 20200101.
022300     05  FILLER                        PIC 9(8)  VALUE 20200120.
022400     05  FILLER                        PIC 9(8)  VALUE 20200217.
022500     05  FILLER                        PIC 9(8)  VALUE 20200410.
022600     05  FILLER                        PIC 9(8)  VALUE 20200525.
022700     05  FILLER                        PIC 9(8)  VALUE 20200703.
022800     05  FILLER                        PIC 9(8)  VALUE 20200907.
022900     05  FILLER                        PIC 9(8)  VALUE 20201126.
023000     05  FILLER                        PIC 9(8)  VALUE 20201225.
023100     05  FILLER                        PIC 9(8)  VALUE 20210101.
023200     05  FILLER                        PIC 9(8)  VALUE 20210118.
023300     05  FILLER                        PIC 9(8)  VALUE 20210215.
023400     05  FILLER                        PIC 9(8)  VALUE 20210402.
023500     05  FILLER                        PIC 9(8)  VALUE 20210531.
023600     05  FILLER                        PIC 9(8)  VALUE 20210705.
023700     05  FILLER                        PIC 9(8)  VALUE 20210906.
023800     05  FILLER                        PIC 9(8)  VALUE 20211125.
023900     05  FILLER                        PIC 9(8)  VALUE 20211224.
024000     05  FILLER                        PIC 9(8)  VALUE 20220101.
024100     05  FILLER                        PIC 9(8)  VALUE 20220117.
024200     05  FILLER                        PIC 9(8)  VALUE 20220221.
024300     05  FILLER                        PIC 9(8)  VALUE 20220415.
024400     05  FILLER                        PIC 9(8)  VALUE 20220530.
024500     05  FILLER                        PIC 9(8)  VALUE 20220620.
024600     05  FILLER                        PIC 9(8)  VALUE 20220704.
024700     05  FILLER                        PIC 9(8)  VALUE 20220905.
024800     05  FILLER                        PIC 9(8)  VALUE 20221124.
024900     05  FILLER                        PIC 9(8)  VALUE 20221226.
025000     05  FILLER                        PIC 9(8)  VALUE 20230102.
025100     05  FILLER                        PIC 9(8)  VALUE 20230116.
025200     05  FILLER                        PIC 9(8)  VALUE 20230220.
025300     05  FILLER                        PIC 9(8)  VALUE 20230407.
025400     05  FILLER                        PIC 9(8)  VALUE 20230529.
025500     05  FILLER                        PIC 9(8)  VALUE 20230619.
025600     05  FILLER                        PIC 9(8)  VALUE 20230704.
025700     05  FILLER                        PIC 9(8)  VALUE 20230904.
025800     05  FILLER                        PIC 9(8)  VALUE 20231123.
025900     05  FILLER                        PIC 9(8)  VALUE 20231225.
026000     05  FILLER                        PIC 9(8)  VALUE 20240101.
026100     05  FILLER                        PIC 9(8)  VALUE 20240115.
026200     05  FILLER                        PIC 9(8)  VALUE 20240219.
026300     05  FILLER                        PIC 9(8)  VALUE 20240329.
026400     05  FILLER                        PIC 9(8)  VALUE 20240527.
026500     05  FILLER                        PIC 9(8)  VALUE 20240619.
026600     05  FILLER                        PIC 9(8)  VALUE 20240704.
026700     05  FILLER                        PIC 9(8)  VALUE 20240902.
026800     05  FILLER                        PIC 9(8)  VALUE 20241128.
026900     05  FILLER                        PIC 9(8)  VALUE 20241225.
027000     05  FILLER                        PIC 9(8)  VALUE 20250101.
027100     05  FILLER                        PIC 9(8)  VALUE 20250120.
027200     05  FILLER                        PIC 9(8)  VALUE 20250217.
027300     05  FILLER                        PIC 9(8)  VALUE 20250418.
027400     05  FILLER                        PIC 9(8)  VALUE 20250526.
027500     05  FILLER                        PIC 9(8)  VALUE 20250619.
027600     05  FILLER                        PIC 9(8)  VALUE 20250704.
027700     05  FILLER                        PIC 9(8)  VALUE 20250901.
027800     05  FILLER                        PIC 9(8)  VALUE 20251127.
027900     05  FILLER                        PIC 9(8)  VALUE 20251225.
028000 01  WS-HOLIDAY-TABLE REDEFINES WS-HOLIDAY-LIST.
028100     05  WS-HOLIDAY-DATE               PIC 9(8)  OCCURS 76 TIMES
028200             ASCENDING KEY IS WS-HOLIDAY-DATE
028300             INDEXED BY HOL-IDX.
028400
028500*                                                                    
028600* RUN COUNTERS                                                      
028700*                                                                    
028800 01  WS-COUNTERS.
028900     05  WS-TRADING-SEQ                PIC 9(6)  COMP VALUE 0.
029000     05  WS-CALENDAR-DAYS-WRITTEN      PIC 9(7)  COMP VALUE 0.
029100     05  WS-REBAL-WEEKLY-COUNT         PIC 9(5)  COMP VALUE 0.
029200     05  WS-REBAL-BIWEEKLY-COUNT       PIC 9(5)  COMP VALUE 0.
029300     05  WS-REBAL-MONTHLY-COUNT        PIC 9(5)  COMP VALUE 0.
029400     05  FILLER                     PIC X(1).
029500
029600 01  WS-DISPLAY-LINE               PIC X(60).
029700
029800*                                                                    
029900* PROCEDURE DIVISION.                                               
030000*                                                                    
030100 PROCEDURE DIVISION.
030200 0000-MAIN-CONTROL.
030300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
030400     PERFORM 1000-BUILD-CALENDAR-TABLE THRU 1000-EXIT.
030500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
030600     STOP RUN.
030700
030800 0100-INITIALIZE.
030900     OPEN INPUT PARM-FILE.
031000     OPEN OUTPUT CALENDAR-OUT.
031100     READ PARM-FILE
031200         AT END MOVE 'Y' TO WS-EOF-SW.
031300     IF WS-PARM-MISSING
031400         DISPLAY 'B10CAL - PARM CARD MISSING, RUN ABANDONED'
031500         GO TO 9000-TERMINATE.
031600     MOVE PM-START-DATE      TO WS-RUN-START-DATE.
031700     MOVE PM-END-DATE        TO WS-RUN-END-DATE.
031800     MOVE PM-REBAL-FREQ-CDE  TO WS-REBAL-FREQ-SAVE.
031900     CLOSE PARM-FILE.
032000 0100-EXIT.
032100     EXIT.
032200
032300 1000-BUILD-CALENDAR-TABLE.
032400     MOVE WS-RUN-START-DATE TO WS-CUR-DATE.
032500     PERFORM 1050-COMPUTE-INITIAL-WEEKDAY THRU 1050-EXIT.
032600     PERFORM 1100-PROCESS-ONE-CALENDAR-DAY THRU 1100-EXIT
032700         UNTIL WS-CUR-DATE > WS-RUN-END-DATE.
032800 1000-EXIT.
032900     EXIT.
033000
033100*    ZELLER'S CONGRUENCE FOR A GREGORIAN DATE.  WS-DOW-NBR COMES    
033200*    OUT 0=SATURDAY, 1=SUNDAY, 2=MONDAY ... 6=FRIDAY.               
033300 1050-COMPUTE-INITIAL-WEEKDAY.
033400     MOVE WS-CUR-CCYY TO WS-Z-YEAR.
033500     MOVE WS-CUR-MM   TO WS-Z-MONTH.
033600     MOVE WS-CUR-DD   TO WS-Z-DAY.
033700     IF WS-Z-MONTH < 3
033800         COMPUTE WS-Z-MONTH = WS-Z-MONTH + 12
033900         COMPUTE WS-Z-YEAR  = WS-Z-YEAR - 1.
034000     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
034100     COMPUTE WS-Z-TERM1 = 13 * (WS-Z-MONTH + 1).
034200     DIVIDE WS-Z-TERM1 BY 5 GIVING WS-Z-TERM1Q REMAINDER WS-Z-TEMP.
034300     DIVIDE WS-Z-K BY 4 GIVING WS-Z-KDIV4 REMAINDER WS-Z-TEMP.
034400     DIVIDE WS-Z-J BY 4 GIVING WS-Z-JDIV4 REMAINDER WS-Z-TEMP.
034500     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM1Q + WS-Z-K
034600         + WS-Z-KDIV4 + WS-Z-JDIV4 + (5 * WS-Z-J).
034700     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-TEMP REMAINDER WS-DOW-NBR.
034800 1050-EXIT.
034900     EXIT.
035000
035100 1100-PROCESS-ONE-CALENDAR-DAY.
035200     PERFORM 1200-CHECK-HOLIDAY THRU 1200-EXIT.
035300     PERFORM 1300-COMPUTE-DOY-AND-ISO-WEEK THRU 1300-EXIT.
035400     MOVE WS-CUR-DATE  TO CL-DATE.
035500     MOVE WS-CUR-CCYY  TO CL-ISO-YEAR.
035600     MOVE WS-ISO-WEEK-NBR TO CL-ISO-WEEK.
035700     IF (WS-DOW-NBR NOT = 0 AND WS-DOW-NBR NOT = 1)
035800             AND WS-HOLIDAY-FOUND-SW = 'N'
035900         SET CL-IS-TRADING-DAY TO TRUE
036000         ADD 1 TO WS-TRADING-SEQ
036100         MOVE WS-TRADING-SEQ TO CL-TRADING-SEQ
036200         PERFORM 2000-SET-REBALANCE-FLAGS THRU 2000-EXIT
036300     ELSE
036400         SET CL-IS-NOT-TRADING-DAY TO TRUE
036500         MOVE ZERO TO CL-TRADING-SEQ
036600         MOVE 'N' TO CL-REBAL-WEEKLY-CDE
036700         MOVE 'N' TO CL-REBAL-BIWEEKLY-CDE
036800         MOVE 'N' TO CL-REBAL-MONTHLY-CDE.
036900     WRITE CALENDAR-REC.
037000     ADD 1 TO WS-CALENDAR-DAYS-WRITTEN.
037100     PERFORM 1150-INCREMENT-DATE THRU 1150-EXIT.
037200 1100-EXIT.
037300     EXIT.
037400
037500 1150-INCREMENT-DATE.
037600     PERFORM 1160-DETERMINE-LEAP-YEAR THRU 1160-EXIT.
037700     MOVE WS-CUR-MM TO WS-SUB.
037800     IF WS-SUB = 2 AND WS-IS-LEAP-YEAR
037900         MOVE 29 TO WS-DAYS-IN-MONTH
038000     ELSE
038100         MOVE WS-MONTH-DAYS (WS-SUB) TO WS-DAYS-IN-MONTH.
038200     ADD 1 TO WS-CUR-DD.
038300     IF WS-CUR-DD > WS-DAYS-IN-MONTH
038400         MOVE 1 TO WS-CUR-DD
038500         ADD 1 TO WS-CUR-MM
038600         IF WS-CUR-MM > 12
038700             MOVE 1 TO WS-CUR-MM
038800             ADD 1 TO WS-CUR-CCYY.
038900     ADD 1 TO WS-DOW-NBR.
039000     IF WS-DOW-NBR > 6
039100         MOVE 0 TO WS-DOW-NBR.
039200 1150-EXIT.
039300     EXIT.
039400
039500 1160-DETERMINE-LEAP-YEAR.
039600     MOVE 'N' TO WS-LEAP-SWITCH.
039700     DIVIDE WS-CUR-CCYY BY 4 GIVING WS-Z-TEMP REMAINDER WS-Z-REM4.
039800     IF WS-Z-REM4 = 0
039900         DIVIDE WS-CUR-CCYY BY 100 GIVING WS-Z-TEMP REMAINDER WS-Z-REM100
040000         IF WS-Z-REM100 NOT = 0
040100             MOVE 'Y' TO WS-LEAP-SWITCH
040200         ELSE
040300             DIVIDE WS-CUR-CCYY BY 400 GIVING WS-Z-TEMP
040400                 REMAINDER WS-Z-REM400
040500             IF WS-Z-REM400 = 0
040600                 MOVE 'Y' TO WS-LEAP-SWITCH.
040700 1160-EXIT.
040800     EXIT.
040900
041000 1200-CHECK-HOLIDAY.
041100     MOVE 'N' TO WS-HOLIDAY-FOUND-SW.
041200     SET HOL-IDX TO 1.
041300     SEARCH ALL WS-HOLIDAY-DATE
041400         AT END MOVE 'N' TO WS-HOLIDAY-FOUND-SW
041500         WHEN WS-HOLIDAY-DATE (HOL-IDX) = WS-CUR-DATE
041600             MOVE 'Y' TO WS-HOLIDAY-FOUND-SW.
041700 1200-EXIT.
041800     EXIT.
041900
042000*    DAY OF YEAR, THEN THE SIMPLIFIED ISO-8601 WEEK NUMBER -        
042100*    WEEK = (DOY - ISO-WEEKDAY + 10) / 7, INTEGER DIVISION.  THIS   
042200*    DOES NOT RECLASSIFY THE LAST DAYS OF DECEMBER INTO ISO WEEK 1  
042300*    OF THE FOLLOWING YEAR - CLOSE ENOUGH FOR REBALANCE GROUPING,   
042400*    WHICH IS ALL THIS FIELD IS USED FOR (SEE CR-2004).             
042500 1300-COMPUTE-DOY-AND-ISO-WEEK.
042600     MOVE WS-CUR-MM TO WS-SUB.
042700     MOVE WS-CUM-DAYS (WS-SUB) TO WS-DOY.
042800     ADD WS-CUR-DD TO WS-DOY.
042900     IF WS-CUR-MM > 2 AND WS-IS-LEAP-YEAR
043000         ADD 1 TO WS-DOY.
043100     COMPUTE WS-SUB2 = WS-DOW-NBR + 1.
043200     MOVE WS-DOW-TO-ISO (WS-SUB2) TO WS-ISO-WEEKDAY.
043300     COMPUTE WS-ISO-WEEK-NBR-RAW = WS-DOY - WS-ISO-WEEKDAY + 10.
043400     DIVIDE WS-ISO-WEEK-NBR-RAW BY 7 GIVING WS-ISO-WEEK-NBR
043500         REMAINDER WS-Z-TEMP.
043600     IF WS-ISO-WEEK-NBR-RAW < 7
043700         MOVE 52 TO WS-ISO-WEEK-NBR.
043800     IF WS-ISO-WEEK-NBR > 53
043900         MOVE 53 TO WS-ISO-WEEK-NBR.
044000 1300-EXIT.
044100     EXIT.
044200
044300*    ONLY CALLED FOR AN ACTUAL TRADING DAY.  WEEKLY FIRES ON EVERY  
044400*    ISO WEEK CHANGE.  BIWEEKLY KEEPS EVERY OTHER WEEK CHANGE -     
044500*    WEEK-INDEX 0, 2, 4 ... COUNTED FROM THE FIRST TRADING DAY OF   
044600*    THE RUN (SEE CR-0512).  MONTHLY FIRES ON THE FIRST TRADING     
044700*    DAY OF EACH CALENDAR MONTH.                                    
044800 2000-SET-REBALANCE-FLAGS.
044900     MOVE 'N' TO CL-REBAL-WEEKLY-CDE.
045000     MOVE 'N' TO CL-REBAL-BIWEEKLY-CDE.
045100     MOVE 'N' TO CL-REBAL-MONTHLY-CDE.
045200     COMPUTE WS-CUR-YR-MO = (WS-CUR-CCYY * 100) + WS-CUR-MM.
045300     IF WS-FIRST-TRADING-DAY-SW = 'N'
045400         MOVE 'Y' TO CL-REBAL-WEEKLY-CDE
045500         MOVE 'Y' TO CL-REBAL-BIWEEKLY-CDE
045600         MOVE 'Y' TO CL-REBAL-MONTHLY-CDE
045700         MOVE 'Y' TO WS-FIRST-TRADING-DAY-SW
045800         MOVE WS-ISO-WEEK-NBR TO WS-PRIOR-ISO-WEEK
045900         MOVE WS-CUR-YR-MO TO WS-PRIOR-YR-MO
046000         MOVE 0 TO WS-WEEK-COUNTER
046100     ELSE
046200         IF WS-ISO-WEEK-NBR NOT = WS-PRIOR-ISO-WEEK
046300             MOVE 'Y' TO CL-REBAL-WEEKLY-CDE
046400             ADD 1 TO WS-WEEK-COUNTER
046500             MOVE WS-ISO-WEEK-NBR TO WS-PRIOR-ISO-WEEK
046600             DIVIDE WS-WEEK-COUNTER BY 2 GIVING WS-Z-TEMP
046700                 REMAINDER WS-Z-REM2
046800             IF WS-Z-REM2 = 0
046900                 MOVE 'Y' TO CL-REBAL-BIWEEKLY-CDE.
047000     IF WS-CUR-YR-MO NOT = WS-PRIOR-YR-MO
047100         MOVE 'Y' TO CL-REBAL-MONTHLY-CDE
047200         MOVE WS-CUR-YR-MO TO WS-PRIOR-YR-MO.
047300     IF CL-IS-WEEKLY-REBAL
047400         ADD 1 TO WS-REBAL-WEEKLY-COUNT.
047500     IF CL-IS-BIWEEKLY-REBAL
047600         ADD 1 TO WS-REBAL-BIWEEKLY-COUNT.
047700     IF CL-IS-MONTHLY-REBAL
047800         ADD 1 TO WS-REBAL-MONTHLY-COUNT.
047900 2000-EXIT.
048000     EXIT.
048100
048200 9000-TERMINATE.
048300     CLOSE CALENDAR-OUT.
048400     DISPLAY 'B10CAL - CAL DAYS WRITTEN  ' WS-CALENDAR-DAYS-WRITTEN.
048500     DISPLAY 'B10CAL - TRADING DAYS      ' WS-TRADING-SEQ.
048600     DISPLAY 'B10CAL - WEEKLY REBAL DTS  ' WS-REBAL-WEEKLY-COUNT.
048700     DISPLAY 'B10CAL - BIWEEKLY REBAL DTS' WS-REBAL-BIWEEKLY-COUNT.
048800     DISPLAY 'B10CAL - MONTHLY REBAL DTS ' WS-REBAL-MONTHLY-COUNT.
048900 9000-EXIT.
049000     EXIT.
049100
049200*    FALL-THROUGH STOP FOR THE GO TO OUT OF 0100-INITIALIZE ON A    
049300*    MISSING PARM CARD - NOT REACHED WHEN 9000-TERMINATE IS PERFORMED
049400*    NORMALLY FROM 0000-MAIN-CONTROL, SINCE THE PERFORM RETURNS      
049500*    THERE INSTEAD OF FALLING INTO THIS SENTENCE.                    
049600     STOP RUN.
