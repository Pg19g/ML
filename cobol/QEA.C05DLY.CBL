000100*                                                                  
000200* QEA.C05DLY  -  DAILY PORTFOLIO PERFORMANCE RECORD                
000300* HEADER/DETAIL/TRAILER SHAPE CARRIED FORWARD FROM THE OLD SDCM    
000400* FUND BALANCING FEED.  ONE HEADER PER RUN, ONE DETAIL PER         
000500* TRADING DAY SIMULATED, ONE TRAILER WITH THE RUN CONTROL COUNT.   
000600*                                                                  
000700 01  DAILY-REC.
000800     05  DY-RECORD-TYPE-CDE            PIC X(1).
000900         88  DY-RECORD-IS-HEADER           VALUE 'H'.
001000         88  DY-RECORD-IS-DETAIL           VALUE 'D'.
001100         88  DY-RECORD-IS-TRAILER          VALUE 'T'.
001200     05  DY-HEADER-AREA.
001300         10  DY-RUN-DATE                PIC 9(8).
001400         10  DY-INITIAL-CAPITAL         PIC S9(13)V99.
001500         10  FILLER                     PIC X(38).
001600     05  DY-DETAIL-AREA REDEFINES DY-HEADER-AREA.
001700         10  DY-DATE                    PIC 9(8).
001800         10  DY-RETURN                  PIC S9(1)V9(8).
001900         10  DY-VALUE                   PIC S9(13)V99.
002000         10  FILLER                     PIC X(15).
002100     05  DY-TRAILER-AREA REDEFINES DY-HEADER-AREA.
002200         10  DY-DETAIL-COUNT            PIC 9(7) COMP.
002300         10  FILLER                     PIC X(46).
