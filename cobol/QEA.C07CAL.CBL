000100*                                                                  
000200* QEA.C07CAL  -  TRADING CALENDAR WORK RECORD                      
000300* ONE OCCURRENCE PER CALENDAR DATE IN THE RUN RANGE, WRITTEN BY    
000400* THE TRADING CALENDAR STEP.  CL-TRADING-SEQ IS THE ORDINAL        
000500* POSITION OF THE DATE AMONG TRADING DAYS ONLY (ZERO ON A NON-     
000600* TRADING DATE) AND IS WHAT LATER STEPS USE FOR N-TRADING-DAY      
000700* LAG ARITHMETIC WITHOUT RE-WALKING THE CALENDAR.                  
000800*                                                                  
000900 01  CALENDAR-REC.
001000     05  CL-DATE                       PIC 9(8).
001100     05  CL-DATE-R REDEFINES CL-DATE.
001200         10  CL-DATE-CCYY               PIC 9(4).
001300         10  CL-DATE-MM                 PIC 9(2).
001400         10  CL-DATE-DD                 PIC 9(2).
001500     05  CL-ISO-YEAR                   PIC 9(4).
001600     05  CL-ISO-WEEK                   PIC 9(2).
001700     05  CL-TRADING-DAY-CDE            PIC X(1).
001800         88  CL-IS-TRADING-DAY             VALUE 'Y'.
001900         88  CL-IS-NOT-TRADING-DAY         VALUE 'N'.
002000     05  CL-TRADING-SEQ                PIC 9(6) COMP.
002100     05  CL-REBAL-FLAGS.
002200         10  CL-REBAL-WEEKLY-CDE        PIC X(1).
002300             88  CL-IS-WEEKLY-REBAL         VALUE 'Y'.
002400         10  CL-REBAL-BIWEEKLY-CDE      PIC X(1).
002500             88  CL-IS-BIWEEKLY-REBAL       VALUE 'Y'.
002600         10  CL-REBAL-MONTHLY-CDE       PIC X(1).
002700             88  CL-IS-MONTHLY-REBAL        VALUE 'Y'.
002800     05  FILLER                        PIC X(10).
