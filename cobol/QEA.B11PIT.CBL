000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-PIT-FUND-MERGE.
000600 AUTHOR.        R. HOLLOWAY.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  11/09/1987.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B11PIT  -  POINT-IN-TIME FUNDAMENTALS MERGE                       
001300*                                                                    
001400* STAMPS EACH FUNDAMENTALS FILING WITH AN EFFECTIVE DATE (FILING     
001500* DATE ADVANCED BY THE PUBLICATION LAG, IN TRADING DAYS, USING THE   
001600* CALENDAR B10CAL BUILT), RE-SORTS THE FILINGS BY TICKER AND         
001700* EFFECTIVE DATE, THEN WALKS THE DAILY PRICE FILE AND ATTACHES TO    
001800* EACH PRICE ROW THE MOST RECENT FILING WHOSE EFFECTIVE DATE HAS     
001900* ALREADY PASSED.  A PRICE ROW NEVER SEES A FILING BEFORE ITS        
002000* EFFECTIVE DATE - THIS IS THE SHOP'S LOOK-AHEAD GUARD FOR THE       
002100* RESEARCH DESK, WRITTEN UP AFTER THE 1988 BACKTEST RESTATEMENT.     
002200*                                                                    
002300* CHANGE LOG                                                        
002400* ----------                                                        
002500* DATE       INIT  TICKET      DESCRIPTION                          
002600* ---------  ----  ----------  ---------------------------------    
002700* 11/09/87   RH    NEW         ORIGINAL PROGRAM.                    
002800* 03/02/88   RH    CR-0488     ADDED THE LOOK-AHEAD GUARD AFTER THE  
002900*                              1988 BACKTEST RESTATEMENT - FILINGS   
003000*                              WERE LEAKING ONE DAY EARLY.           
003100* 07/14/89   DA    CR-0741     PUBLICATION LAG CHANGED FROM CALENDAR 
003200*                              DAYS TO TRADING DAYS, KEYED OFF THE   
003300*                              NEW B10CAL CALENDAR FILE.             
003400* 05/19/94   RH    CR-2211     CALENDAR TABLE SIZE RAISED TO 4000     
003500*                              ENTRIES - RAN OUT OF ROOM ON THE 12-  
003600*                              YEAR BACKTEST REQUEST.                
003700* 11/09/98   DA    Y2K-0091    YEAR 2000 REMEDIATION - CONFIRMED     
003800*                              FOUR-DIGIT CCYY THROUGHOUT.           
003900* 08/22/03   MO    CR-3782     STALE FILING RECORDS FOR A TICKER NO  
004000*                              LONGER IN THE PRICE FILE ARE NOW      
004100*                              SKIPPED RATHER THAN HELD IN ERROR.    
004200*                                                                    
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-3090.
004700 OBJECT-COMPUTER.   IBM-3090.
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CALENDAR-IN    ASSIGN TO CALIN.
005200     SELECT FUND-IN        ASSIGN TO FUNDIN.
005300     SELECT FUND-EFF-FILE  ASSIGN TO FUNDEFF.
005400     SELECT FUND-SRT-FILE  ASSIGN TO FUNDSRT.
005500     SELECT FUND-SORT-WORK ASSIGN TO SORTWK1.
005600     SELECT PRICE-IN       ASSIGN TO PRICEIN.
005700     SELECT PRICE-FUND-OUT ASSIGN TO PXFOUT.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CALENDAR-IN.
006200*    QEA.C07CAL  -  TRADING CALENDAR WORK RECORD.                   
006300     COPY C07CAL.
006400 FD  FUND-IN.
006500*    QEA.C02FND  -  FUNDAMENTALS AS FILED, SORTED BY TICKER/FILING. 
006600     COPY C02FND.
006700 FD  FUND-EFF-FILE.
006800*    SAME LAYOUT AS FUND-IN, EFFECTIVE DATE NOW STAMPED.  RECORD    
006900*    AND FIELD NAMES ARE RENAMED ON THE COPY SO THIS FD'S FIELDS    
007000*    NEVER COLLIDE WITH FUND-IN'S - THIS FD IS MOVED WHOLE (WRITE   
007100*    FUND-EFF-REC FROM FUND-REC) AND NEVER TOUCHED FIELD BY FIELD.  
007200     COPY C02FND REPLACING ==FUND-REC== BY ==FUND-EFF-REC==
007300                           ==FD-==      BY ==FE-==.
007400 SD  FUND-SORT-WORK.
007500*    SORT WORK FILE, RE-SEQUENCED TICKER/EFFECTIVE-DATE.  SORT      
007600*    USING/GIVING MOVES DATA THROUGH THIS RECORD WITHOUT ANY        
007700*    PROCEDURE DIVISION STATEMENT NAMING ITS FIELDS.                
007800     COPY C02FND REPLACING ==FUND-REC== BY ==FUND-SORT-REC==
007900                           ==FD-==      BY ==FZ-==.
008000 FD  FUND-SRT-FILE.
008100*    FUND-EFF-FILE RE-SORTED BY TICKER/EFFECTIVE-DATE - THE AS-OF   
008200*    JOIN IN 2000-MERGE-PRICE-FUNDAMENTALS READS THIS ONE FIELD BY  
008300*    FIELD, SO ITS PREFIX (FS-) IS DISTINCT FROM FUND-IN'S (FD-).   
008400     COPY C02FND REPLACING ==FUND-REC== BY ==FUND-SRT-REC==
008500                           ==FD-==      BY ==FS-==.
008600 FD  PRICE-IN.
008700*    QEA.C01PRC  -  DAILY PRICE RECORD, SORTED BY TICKER/DATE.      
008800     COPY C01PRC.
008900 FD  PRICE-FUND-OUT.
009000*    QEA.C10PXF  -  PRICE-WITH-FUNDAMENTALS MERGED WORK RECORD.     
009100     COPY C10PXF.
009200
009300 WORKING-STORAGE SECTION.
009400*                                                                    
009500* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
009600* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
009700* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
009800*                                                                    
009900     77  WS-FUND2-EOF-SW               PIC X(1)  VALUE 'N'.
010000         88  WS-FUND2-EOF                  VALUE 'Y'.
010100     77  WS-FUND-VALID-SW              PIC X(1)  VALUE 'N'.
010200         88  WS-FUND-IS-VALID              VALUE 'Y'.
010300
010400*                                                                    
010500* SWITCHES                                                          
010600*                                                                    
010700 01  WS-SWITCHES.
010800     05  WS-CAL-EOF-SW                 PIC X(1)  VALUE 'N'.
010900         88  WS-CAL-EOF                    VALUE 'Y'.
011000     05  WS-FUND-EOF-SW                PIC X(1)  VALUE 'N'.
011100         88  WS-FUND-EOF                   VALUE 'Y'.
011200     05  WS-PRICE-EOF-SW               PIC X(1)  VALUE 'N'.
011300         88  WS-PRICE-EOF                   VALUE 'Y'.
011400     05  FILLER                     PIC X(1).
011500
011600*                                                                    
011700* SHOP DEFAULT PARAMETERS - NOT ON A PARM CARD (SEE QEA.C09PRM).    
011800*                                                                    
011900 01  WS-DEFAULT-PARMS.
012000     05  WS-PUB-LAG-DAYS               PIC 9(2)  COMP VALUE 2.
012100     05  FILLER                     PIC X(1).
012200
012300*                                                                    
012400* CALENDAR TABLE - LOADED ONCE FROM CALENDAR-IN, ASCENDING BY DATE, 
012500* USED TO ADVANCE A FILING DATE BY WS-PUB-LAG-DAYS TRADING DAYS.    
012600* RAISED FROM 3000 TO 4000 ENTRIES UNDER CR-2211.                   
012700* (SIZED FOR ROUGHLY SIXTEEN YEARS OF CALENDAR DATES.)              
012800*                                                                    
012900 01  WS-CAL-TABLE-CONTROLS.
013000     05  WS-CAL-COUNT                  PIC 9(4)  COMP VALUE 0.
013100     05  WS-CAL-IDX                    PIC 9(4)  COMP.
013200     05  WS-CAL-TARGET-IDX             PIC S9(5) COMP.
013300     05  FILLER                     PIC X(1).
013400 01  WS-CAL-TABLE.
013500     05  WS-CAL-DATE OCCURS 4000 TIMES PIC 9(8).
013600     05  FILLER                     PIC X(1).
013700
013800*                                                                    
013900* HELD FUNDAMENTALS FOR THE CURRENT PRICE TICKER - THE AS-OF        
014000* JOIN CARRIES THIS FORWARD UNTIL A NEWER FILING BECOMES EFFECTIVE.  
014100* REDEFINED BY WS-HELD-FUND-EDIT SO THE DISPLAY LOG LINE IN          
014200* 2100-ADVANCE-FUND-POINTER CAN SHOW THE HELD TICKER AND DATE        
014300* TOGETHER AS ONE PRINTABLE FIELD WITHOUT A STRING STATEMENT.        
014400*                                                                    
014500 01  WS-HELD-FUND-AREA.
014600     05  WS-HELD-TICKER                PIC X(8)  VALUE SPACES.
014700     05  WS-HELD-EFFECTIVE-DATE        PIC 9(8)  VALUE 0.
014800     05  WS-HELD-NET-INCOME-TTM        PIC S9(13)V99.
014900     05  WS-HELD-FCF-TTM               PIC S9(13)V99.
015000     05  WS-HELD-EBITDA-TTM            PIC S9(13)V99.
015100     05  WS-HELD-REVENUE-TTM           PIC S9(13)V99.
015200     05  WS-HELD-GROSS-PROFIT          PIC S9(13)V99.
015300     05  WS-HELD-OPER-INCOME           PIC S9(13)V99.
015400     05  WS-HELD-TOTAL-ASSETS          PIC S9(13)V99.
015500     05  WS-HELD-TOTAL-LIAB            PIC S9(13)V99.
015600     05  WS-HELD-CUR-ASSETS            PIC S9(13)V99.
015700     05  WS-HELD-CASH                  PIC S9(13)V99.
015800     05  WS-HELD-TOTAL-DEBT            PIC S9(13)V99.
015900     05  WS-HELD-SHARES-OUT            PIC S9(13).
016000     05  WS-HELD-SHARES-CHG            PIC S9(13).
016100     05  WS-HELD-DIV-CHG-PCT           PIC S9(3)V9(6).
016200     05  FILLER                     PIC X(1).
016300 01  WS-HELD-FUND-EDIT REDEFINES WS-HELD-FUND-AREA.
016400     05  WS-HFE-TICKER-DATE            PIC X(16).
016500     05  FILLER                        PIC X(93).
016600
016700*                                                                    
016800* RUN COUNTERS                                                      
016900*                                                                    
017000 01  WS-COUNTERS.
017100     05  WS-FUND-RECS-STAMPED          PIC 9(7)  COMP VALUE 0.
017200     05  WS-PRICE-RECS-MERGED          PIC 9(7)  COMP VALUE 0.
017300     05  WS-PRICE-RECS-NO-FUND         PIC 9(7)  COMP VALUE 0.
017400     05  FILLER                     PIC X(1).
017500
017600*                                                                    
017700* PROCEDURE DIVISION.                                               
017800*                                                                    
017900 PROCEDURE DIVISION.
018000 0000-MAIN-CONTROL.
018100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
018200     PERFORM 1000-COMPUTE-EFFECTIVE-DATES THRU 1000-EXIT.
018300     PERFORM 1500-SORT-FUNDAMENTALS THRU 1500-EXIT.
018400     PERFORM 2000-MERGE-PRICE-FUNDAMENTALS THRU 2000-EXIT.
018500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018600     STOP RUN.
018700
018800 0100-INITIALIZE.
018900     MOVE 2 TO WS-PUB-LAG-DAYS.
019000     OPEN INPUT  CALENDAR-IN.
019100     OPEN INPUT  FUND-IN.
019200     OPEN OUTPUT FUND-EFF-FILE.
019300     PERFORM 0150-LOAD-CALENDAR-TABLE THRU 0150-EXIT
019400         UNTIL WS-CAL-EOF.
019500     CLOSE CALENDAR-IN.
019600 0100-EXIT.
019700     EXIT.
019800
019900 0150-LOAD-CALENDAR-TABLE.
020000     READ CALENDAR-IN
020100         AT END MOVE 'Y' TO WS-CAL-EOF-SW.
020200     IF NOT WS-CAL-EOF
020300         ADD 1 TO WS-CAL-COUNT
020400         MOVE CL-DATE TO WS-CAL-DATE (WS-CAL-COUNT).
020500 0150-EXIT.
020600     EXIT.
020700
020800*    ADVANCES EVERY FUNDAMENTALS FILING BY WS-PUB-LAG-DAYS TRADING  
020900*    DAYS AND WRITES THE RESULT TO FUND-EFF-FILE, STILL IN TICKER/  
021000*    FILING-DATE SEQUENCE.  1500-SORT-FUNDAMENTALS RE-SEQUENCES IT. 
021100 1000-COMPUTE-EFFECTIVE-DATES.
021200     READ FUND-IN
021300         AT END MOVE 'Y' TO WS-FUND-EOF-SW.
021400     PERFORM 1100-PROCESS-ONE-FUND-RECORD THRU 1100-EXIT
021500         UNTIL WS-FUND-EOF.
021600     CLOSE FUND-IN.
021700     CLOSE FUND-EFF-FILE.
021800 1000-EXIT.
021900     EXIT.
022000
022100 1100-PROCESS-ONE-FUND-RECORD.
022200     PERFORM 1150-FIND-EFFECTIVE-DATE THRU 1150-EXIT.
022300     WRITE FUND-EFF-REC FROM FUND-REC.
022400     ADD 1 TO WS-FUND-RECS-STAMPED.
022500     READ FUND-IN
022600         AT END MOVE 'Y' TO WS-FUND-EOF-SW.
022700 1100-EXIT.
022800     EXIT.
022900
023000*    LINEAR SCAN FOR THE FIRST CALENDAR ENTRY ON OR AFTER THE       
023100*    FILING DATE, THEN ADVANCE WS-PUB-LAG-DAYS MORE TRADING DAYS.   
023200*    RUNS OFF EITHER END OF THE TABLE ARE CLAMPED TO THE FIRST OR   
023300*    LAST CALENDAR ENTRY, PER THE U1 CLOCK RULE.                    
023400 1150-FIND-EFFECTIVE-DATE.
023500     MOVE 1 TO WS-CAL-IDX.
023600     PERFORM 1155-SCAN-ONE-CAL-ENTRY THRU 1155-EXIT
023700         UNTIL WS-CAL-IDX >= WS-CAL-COUNT
023800            OR WS-CAL-DATE (WS-CAL-IDX) NOT LESS THAN FD-FILING-DATE.
023900     COMPUTE WS-CAL-TARGET-IDX = WS-CAL-IDX + WS-PUB-LAG-DAYS.
024000     IF WS-CAL-TARGET-IDX < 1
024100         MOVE 1 TO WS-CAL-TARGET-IDX.
024200     IF WS-CAL-TARGET-IDX > WS-CAL-COUNT
024300         MOVE WS-CAL-COUNT TO WS-CAL-TARGET-IDX.
024400     MOVE WS-CAL-DATE (WS-CAL-TARGET-IDX) TO FD-EFFECTIVE-DATE.
024500 1150-EXIT.
024600     EXIT.
024700
024800 1155-SCAN-ONE-CAL-ENTRY.
024900     ADD 1 TO WS-CAL-IDX.
025000 1155-EXIT.
025100     EXIT.
025200
025300 1500-SORT-FUNDAMENTALS.
025400     SORT FUND-SORT-WORK
025500         ON ASCENDING KEY FD-TICKER
025600         ON ASCENDING KEY FD-EFFECTIVE-DATE
025700         USING FUND-EFF-FILE
025800         GIVING FUND-SRT-FILE.
025900 1500-EXIT.
026000     EXIT.
026100
026200*    AS-OF BACKWARD JOIN.  PRICE-IN AND FUND-SRT-FILE ARE BOTH IN   
026300*    ASCENDING TICKER SEQUENCE (DATE / EFFECTIVE-DATE WITHIN         
026400*    TICKER), SO A SINGLE PASS OVER EACH SUFFICES - NO RE-READING.  
026500 2000-MERGE-PRICE-FUNDAMENTALS.
026600     OPEN INPUT  PRICE-IN.
026700     OPEN INPUT  FUND-SRT-FILE.
026800     OPEN OUTPUT PRICE-FUND-OUT.
026900     READ PRICE-IN
027000         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.
027100     READ FUND-SRT-FILE
027200         AT END MOVE 'Y' TO WS-FUND2-EOF-SW.
027300     PERFORM 2050-PROCESS-ONE-PRICE THRU 2050-EXIT
027400         UNTIL WS-PRICE-EOF.
027500     CLOSE PRICE-IN.
027600     CLOSE FUND-SRT-FILE.
027700     CLOSE PRICE-FUND-OUT.
027800 2000-EXIT.
027900     EXIT.
028000
028100 2050-PROCESS-ONE-PRICE.
028200     IF WS-HELD-TICKER NOT = PR-TICKER
028300         MOVE 'N' TO WS-FUND-VALID-SW.
028400     PERFORM 2100-ADVANCE-FUND-POINTER THRU 2100-EXIT
028500         UNTIL WS-FUND2-EOF
028600            OR FS-TICKER > PR-TICKER
028700            OR (FS-TICKER = PR-TICKER AND FS-EFFECTIVE-DATE > PR-DATE).
028800     MOVE PR-DATE       TO PX-DATE.
028900     MOVE PR-TICKER     TO PX-TICKER.
029000     MOVE PR-SECTOR     TO PX-SECTOR.
029100     MOVE PR-CLOSE      TO PX-CLOSE.
029200     MOVE PR-ADJ-CLOSE  TO PX-ADJ-CLOSE.
029300     MOVE PR-VOLUME     TO PX-VOLUME.
029400     IF WS-HELD-TICKER = PR-TICKER AND WS-FUND-IS-VALID
029500         SET PX-FD-WAS-FOUND TO TRUE
029600         MOVE WS-HELD-EFFECTIVE-DATE   TO PX-FD-EFFECTIVE-DATE
029700         MOVE WS-HELD-NET-INCOME-TTM   TO PX-FD-NET-INCOME-TTM
029800         MOVE WS-HELD-FCF-TTM          TO PX-FD-FCF-TTM
029900         MOVE WS-HELD-EBITDA-TTM       TO PX-FD-EBITDA-TTM
030000         MOVE WS-HELD-REVENUE-TTM      TO PX-FD-REVENUE-TTM
030100         MOVE WS-HELD-GROSS-PROFIT     TO PX-FD-GROSS-PROFIT
030200         MOVE WS-HELD-OPER-INCOME      TO PX-FD-OPER-INCOME
030300         MOVE WS-HELD-TOTAL-ASSETS     TO PX-FD-TOTAL-ASSETS
030400         MOVE WS-HELD-TOTAL-LIAB       TO PX-FD-TOTAL-LIAB
030500         MOVE WS-HELD-CUR-ASSETS       TO PX-FD-CUR-ASSETS
030600         MOVE WS-HELD-CASH             TO PX-FD-CASH
030700         MOVE WS-HELD-TOTAL-DEBT       TO PX-FD-TOTAL-DEBT
030800         MOVE WS-HELD-SHARES-OUT       TO PX-FD-SHARES-OUT
030900         MOVE WS-HELD-SHARES-CHG       TO PX-FD-SHARES-CHG
031000         MOVE WS-HELD-DIV-CHG-PCT      TO PX-FD-DIV-CHG-PCT
031100         ADD 1 TO WS-PRICE-RECS-MERGED
031200     ELSE
031300         SET PX-FD-NOT-FOUND TO TRUE
031400         MOVE ZERO TO PX-FD-EFFECTIVE-DATE
031500         MOVE ZERO TO PX-FD-NET-INCOME-TTM  PX-FD-FCF-TTM
031600         MOVE ZERO TO PX-FD-EBITDA-TTM      PX-FD-REVENUE-TTM
031700         MOVE ZERO TO PX-FD-GROSS-PROFIT    PX-FD-OPER-INCOME
031800         MOVE ZERO TO PX-FD-TOTAL-ASSETS    PX-FD-TOTAL-LIAB
031900         MOVE ZERO TO PX-FD-CUR-ASSETS      PX-FD-CASH
032000         MOVE ZERO TO PX-FD-TOTAL-DEBT      PX-FD-SHARES-OUT
032100         MOVE ZERO TO PX-FD-SHARES-CHG      PX-FD-DIV-CHG-PCT
032200         ADD 1 TO WS-PRICE-RECS-NO-FUND.
032300     WRITE PRICE-FUND-REC.
032400     READ PRICE-IN
032500         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.
032600 2050-EXIT.
032700     EXIT.
032800
032900 2100-ADVANCE-FUND-POINTER.
033000     IF FS-TICKER = PR-TICKER
033100         MOVE FS-TICKER            TO WS-HELD-TICKER
033200         MOVE FS-EFFECTIVE-DATE    TO WS-HELD-EFFECTIVE-DATE
033300         MOVE FS-NET-INCOME-TTM    TO WS-HELD-NET-INCOME-TTM
033400         MOVE FS-FCF-TTM           TO WS-HELD-FCF-TTM
033500         MOVE FS-EBITDA-TTM        TO WS-HELD-EBITDA-TTM
033600         MOVE FS-REVENUE-TTM       TO WS-HELD-REVENUE-TTM
033700         MOVE FS-GROSS-PROFIT      TO WS-HELD-GROSS-PROFIT
033800         MOVE FS-OPER-INCOME       TO WS-HELD-OPER-INCOME
033900         MOVE FS-TOTAL-ASSETS      TO WS-HELD-TOTAL-ASSETS
034000         MOVE FS-TOTAL-LIAB        TO WS-HELD-TOTAL-LIAB
034100         MOVE FS-CUR-ASSETS        TO WS-HELD-CUR-ASSETS
034200         MOVE FS-CASH              TO WS-HELD-CASH
034300         MOVE FS-TOTAL-DEBT        TO WS-HELD-TOTAL-DEBT
034400         MOVE FS-SHARES-OUT        TO WS-HELD-SHARES-OUT
034500         MOVE FS-SHARES-CHG        TO WS-HELD-SHARES-CHG
034600         MOVE FS-DIV-CHG-PCT       TO WS-HELD-DIV-CHG-PCT
034700         MOVE 'Y' TO WS-FUND-VALID-SW.
034800     READ FUND-SRT-FILE
034900         AT END MOVE 'Y' TO WS-FUND2-EOF-SW.
035000 2100-EXIT.
035100     EXIT.
035200
035300 9000-TERMINATE.
035400     DISPLAY 'B11PIT - FUND RECS STAMPED... ' WS-FUND-RECS-STAMPED.
035500     DISPLAY 'B11PIT - PRICE RECS MERGED... ' WS-PRICE-RECS-MERGED.
035600     DISPLAY 'B11PIT - PRICE RECS NO FUND.. ' WS-PRICE-RECS-NO-FUND.
035700 9000-EXIT.
035800     EXIT.
