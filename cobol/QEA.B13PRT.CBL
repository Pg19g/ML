000100*                                                                    
000200* IDENTIFICATION DIVISION.                                          
000300*                                                                    
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ALPHA-PORTFOLIO-CONSTRUCTION.
000600 AUTHOR.        R. HOLLOWAY.
000700 INSTALLATION.  DST SHAREHOLDER SERVICES - QUANTITATIVE RESEARCH UNIT.
000800 DATE-WRITTEN.  02/15/1988.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*                                                                    
001200* B13PRT  -  RANK-BASED LONG/SHORT PORTFOLIO CONSTRUCTION            
001300*                                                                    
001400* DRIVEN OFF THE TRADING CALENDAR (QEA.C07CAL), THIS STEP WALKS THE  
001500* DATES FLAGGED FOR THE FREQUENCY NAMED ON THE RUN PARAMETER CARD    
001600* AND, FOR EACH ONE, LOADS THAT DATE'S SURVIVING FACTOR CROSS-       
001700* SECTION (QEA.C03FAC) AND THAT DATE'S PRICES, DROPS TICKERS WITH NO 
001800* POSITIVE PRICE, DEMEANS THE COMPOSITE ALPHA SCORE, RANKS THE       
001900* SURVIVORS AND SPLITS THEM INTO A TOP-20-PERCENT LONG BOOK AND A    
002000* BOTTOM-20-PERCENT SHORT BOOK, SCALES THE BOOK TO THE SHOP'S GROSS  
002100* LEVERAGE TARGET, AND WRITES ONE WEIGHT RECORD (QEA.C04WGT) PER     
002200* HELD TICKER.  THE TRADE FIELD ON EACH WEIGHT RECORD IS THE CHANGE  
002300* FROM THAT TICKER'S WEIGHT AT THE PRIOR REBALANCE, CARRIED IN A     
002400* WORKING-STORAGE TABLE FOR THE LIFE OF THE RUN.  PORTFOLIO-LEVEL    
002500* METRICS (POSITION COUNTS, LEVERAGE, TURNOVER, SECTOR EXPOSURE,     
002600* CONCENTRATION) ARE DISPLAYED TO THE JOB LOG AT EACH REBALANCE      
002700* RATHER THAN CARRIED FORWARD - THEY ARE A CONSTRUCTION DIAGNOSTIC,  
002800* NOT PART OF THE NIGHTLY SUMMARY REPORT.                            
002900*                                                                    
003000* CHANGE LOG                                                        
003100* ----------                                                        
003200* DATE       INIT  TICKET      DESCRIPTION                          
003300* ---------  ----  ----------  ---------------------------------    
003400* 02/15/88   RH    NEW         ORIGINAL PROGRAM.                    
003500* 07/19/89   RH    CR-0708     MINIMUM-VALID-TICKER FLOOR ADDED -    
003600*                              EMPTY PORTFOLIOS WERE SLIPPING        
003700*                              THROUGH ON THIN EARLY-HISTORY DATES.  
003800* 05/02/94   TV    CR-2110     WEIGHT FLOOR (0.0001) ADDED AFTER     
003900*                              LEVERAGE SCALING TO STOP DUST-SIZED   
004000*                              POSITIONS FROM REACHING THE BOOK.     
004100* 11/09/98   DA    Y2K-0091    YEAR 2000 REMEDIATION - CONFIRMED     
004200*                              FOUR-DIGIT CCYY THROUGHOUT.           
004300* 08/30/02   MO    CR-3560     TIE-BREAK ON THE RANK SORT CONFIRMED  
004400*                              STABLE (FIRST-SEEN ORDER) TO MATCH    
004500*                              THE RESEARCH DESK'S REFERENCE RUN.    
004600*                                                                    
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-3090.
005100 OBJECT-COMPUTER.   IBM-3090.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PARM-IN         ASSIGN TO PARMIN.
005600     SELECT CAL-IN          ASSIGN TO CALIN.
005700     SELECT FACTOR-IN       ASSIGN TO FACIN.
005800     SELECT PRICE-IN        ASSIGN TO PRICEIN.
005900     SELECT PRICE-SORT-WORK ASSIGN TO SORTWK1.
006000     SELECT PRICE-SRT-FILE  ASSIGN TO PRCSRT.
006100     SELECT WEIGHT-OUT      ASSIGN TO WGTOUT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PARM-IN.
006600*    QEA.C09PRM  -  RUN PARAMETER CARD, READ ONCE.                  
006700     COPY C09PRM.
006800 FD  CAL-IN.
006900*    QEA.C07CAL  -  TRADING CALENDAR, ASCENDING BY DATE - DRIVES     
007000*    THIS STEP'S REBALANCE LOOP.                                    
007100     COPY C07CAL.
007200 FD  FACTOR-IN.
007300*    QEA.C03FAC  -  FACTOR CROSS-SECTION, THE B12FAC OUTPUT, IN     
007400*    ASCENDING DATE/TICKER SEQUENCE.                                
007500     COPY C03FAC.
007600 FD  PRICE-IN.
007700*    QEA.C01PRC  -  RAW DAILY PRICES, SORTED TICKER/DATE ON THE     
007800*    INBOUND FEED.                                                  
007900     COPY C01PRC.
008000 SD  PRICE-SORT-WORK.
008100*    SORT WORK FILE, RE-SEQUENCING PRICES TO DATE/TICKER FOR THE    
008200*    PER-REBALANCE-DATE PRICE LOOKUP.                                
008300     COPY C01PRC REPLACING ==PRICE-REC== BY ==PRICE-SORT-REC==
008400                           ==PR-==       BY ==PS-==.
008500 FD  PRICE-SRT-FILE.
008600*    PRICE-IN RE-SORTED DATE/TICKER.                                
008700     COPY C01PRC REPLACING ==PRICE-REC== BY ==PRICE-SRT-REC==
008800                           ==PR-==       BY ==PZ-==.
008900 FD  WEIGHT-OUT.
009000*    QEA.C04WGT  -  ONE RECORD PER HELD TICKER PER REBALANCE DATE - 
009100*    READ BACK BY THE BACKTEST RUNNER.                              
009200     COPY C04WGT.
009300
009400 WORKING-STORAGE SECTION.
009500*                                                                    
009600* LEGACY 77-LEVEL SWITCHES - CARRIED STANDALONE RATHER THAN IN THE   
009700* WS-SWITCHES GROUP BELOW, THE OLD WAY THIS SHOP DECLARED A ONE-OFF  
009800* INDICATOR BEFORE 77-LEVELS FELL OUT OF FASHION HERE.               
009900*                                                                    
010000     77  WS-FAC-EOF-SW                 PIC X(1)  VALUE 'N'.
010100         88  WS-FAC-EOF                     VALUE 'Y'.
010200     77  WS-PXS-EOF-SW                 PIC X(1)  VALUE 'N'.
010300         88  WS-PXS-EOF                     VALUE 'Y'.
010400
010500*                                                                    
010600* SWITCHES                                                          
010700*                                                                    
010800 01  WS-SWITCHES.
010900     05  WS-CAL-EOF-SW                 PIC X(1)  VALUE 'N'.
011000         88  WS-CAL-EOF                     VALUE 'Y'.
011100     05  FILLER                     PIC X(1).
011200
011300*                                                                    
011400* SHOP DEFAULT PARAMETERS - NOT ON A PARM CARD (SEE QEA.C09PRM).    
011500*                                                                    
011600 01  WS-DEFAULT-PARMS.
011700     05  WS-MIN-VALID-TICKERS          PIC 9(3)  COMP VALUE 10.
011800     05  WS-LONG-SHORT-PCT             PIC V9(4) VALUE 0.2000.
011900     05  WS-GROSS-LEV-TARGET           PIC S9V9(6) VALUE 2.000000.
012000     05  WS-MIN-WEIGHT-THRESH          PIC V9(6) VALUE 0.000100.
012100     05  FILLER                     PIC X(1).
012200
012300 01  WS-PARM-SAVE.
012400     05  WS-REBAL-FREQ-SAVE            PIC X(1).
012500     05  FILLER                     PIC X(1).
012600
012700*                                                                    
012800* CURRENT REBALANCE DATE AND THE FACTOR/PRICE POINTERS HELD AHEAD   
012900* OF IT WHILE THE CALENDAR IS SKIPPED FORWARD - THE SAME AS-OF       
013000* HELD-POINTER TECHNIQUE AS QEA.B11PIT.CBL, KEYED ON DATE HERE       
013100* RATHER THAN ON TICKER/EFFECTIVE-DATE.                              
013200*                                                                    
013300 01  WS-REBAL-CONTROLS.
013400     05  WS-REBAL-DATE                 PIC 9(8).
013500     05  WS-REBAL-DATE-R REDEFINES WS-REBAL-DATE.
013600         10  WS-REBAL-DATE-CCYY         PIC 9(4).
013700         10  WS-REBAL-DATE-MM           PIC 9(2).
013800         10  WS-REBAL-DATE-DD           PIC 9(2).
013900     05  FILLER                     PIC X(1).
014000
014100*                                                                    
014200* PORTFOLIO WORK TABLE - ONE ROW PER SURVIVING TICKER FOR THE       
014300* REBALANCE DATE CURRENTLY BEING BUILT.  SIZED FOR A 400-TICKER     
014400* UNIVERSE.  LOADED FROM FACTOR-IN, PRICED FROM WS-PRICE-DATE-TABLE, 
014500* THEN SORTED IN PLACE ASCENDING BY PF-SCORE (STABLE - CR-3560) SO   
014600* ARRAY POSITION IS THE RANK.                                       
014700*                                                                    
014800 01  WS-PORT-CONTROLS.
014900     05  WS-PORT-COUNT                 PIC 9(3)  COMP VALUE 0.
015000     05  WS-PORT-IDX                   PIC 9(3)  COMP.
015100     05  WS-PORT-IDX2                  PIC 9(3)  COMP.
015200     05  WS-VALID-TICKER-COUNT         PIC 9(3)  COMP VALUE 0.
015300     05  FILLER                     PIC X(1).
015400 01  WS-PORT-TABLE.
015500     05  WS-PORT-ENTRY OCCURS 400 TIMES.
015600         10  PF-TICKER                  PIC X(8).
015700         10  PF-SECTOR                  PIC X(12).
015800         10  PF-ALPHA                   PIC S9(3)V9(6).
015900         10  PF-SCORE                   PIC S9(3)V9(6).
016000         10  PF-CLOSE                   PIC S9(7)V9(4).
016100         10  PF-PRICE-VALID-CDE         PIC X(1).
016200             88  PF-PRICE-IS-VALID          VALUE 'Y'.
016300         10  PF-WEIGHT                  PIC S9(1)V9(6).
016400         10  PF-TRADE                   PIC S9(1)V9(6).
016500         10  PF-SIDE-CDE                PIC X(1).
016600             88  PF-SIDE-LONG               VALUE 'L'.
016700             88  PF-SIDE-SHORT              VALUE 'S'.
016800     05  FILLER                     PIC X(1).
016900
017000*                                                                    
017100* PRICE-DATE TABLE - RELOADED FROM PRICE-SRT-FILE FOR EACH           
017200* REBALANCE DATE, USED ONLY TO PRICE THE TICKERS IN WS-PORT-TABLE.  
017300*                                                                    
017400 01  WS-PRICE-DATE-CONTROLS.
017500     05  WS-PRICE-DATE-COUNT           PIC 9(3)  COMP VALUE 0.
017600     05  WS-PRICE-DATE-IDX             PIC 9(3)  COMP.
017700     05  FILLER                     PIC X(1).
017800 01  WS-PRICE-DATE-TABLE.
017900     05  WS-PRICE-DATE-ENTRY OCCURS 400 TIMES.
018000         10  PD-TICKER                  PIC X(8).
018100         10  PD-CLOSE                   PIC S9(7)V9(4).
018200     05  FILLER                     PIC X(1).
018300
018400*                                                                    
018500* PRIOR-WEIGHT TABLE - CARRIED FOR THE LIFE OF THE RUN, ONE ROW PER 
018600* TICKER EVER HELD, SO A TICKER'S TRADE AT THIS REBALANCE IS ITS    
018700* WEIGHT CHANGE FROM THE LAST TIME IT WAS HELD (ZERO IF NEVER).     
018800* SIZED FOR A 1000-TICKER TRADING UNIVERSE OVER THE FULL RUN.       
018900*                                                                    
019000 01  WS-PRIOR-CONTROLS.
019100     05  WS-PRIOR-COUNT                PIC 9(4)  COMP VALUE 0.
019200     05  WS-PRIOR-IDX                  PIC 9(4)  COMP.
019300     05  FILLER                     PIC X(1).
019400 01  WS-PRIOR-TABLE.
019500     05  WS-PRIOR-ENTRY OCCURS 1000 TIMES.
019600         10  PW-TICKER                  PIC X(8).
019700         10  PW-WEIGHT                  PIC S9(1)V9(6).
019800     05  FILLER                     PIC X(1).
019900
020000*                                                                    
020100* SECTOR-EXPOSURE TABLE - REBUILT FOR EACH REBALANCE DATE TO FIND   
020200* THE LARGEST ABSOLUTE NET SECTOR EXPOSURE FOR THE DIAGNOSTIC        
020300* DISPLAY.  SIZED FOR THIRTY GICS-LEVEL SECTOR CODES.               
020400*                                                                    
020500 01  WS-SECTOR-EXP-CONTROLS.
020600     05  WS-SECTOR-EXP-COUNT           PIC 9(2)  COMP VALUE 0.
020700     05  WS-SECTOR-EXP-IDX             PIC 9(2)  COMP.
020800     05  FILLER                     PIC X(1).
020900 01  WS-SECTOR-EXP-TABLE.
021000     05  WS-SECTOR-EXP-ENTRY OCCURS 30 TIMES.
021100         10  SE-SECTOR-NAME             PIC X(12).
021200         10  SE-EXPOSURE                PIC S9(3)V9(6).
021300     05  FILLER                     PIC X(1).
021400
021500*                                                                    
021600* SCRATCH FIELDS FOR THE DEMEAN/RANK/WEIGHT/SCALE ARITHMETIC AND    
021700* FOR THE SWAP-FLAG-DRIVEN BUBBLE SORT (NO INTRINSIC FUNCTIONS ON   
021800* THIS SHOP'S COMPILER).                                             
021900*                                                                    
022000 01  WS-CALC-WORK.
022100     05  WS-ALPHA-SUM                  PIC S9(9)V9(6).
022200     05  WS-ALPHA-MEAN                 PIC S9(3)V9(6).
022300     05  WS-LONG-CUTOFF                PIC S9(5)V9(4).
022400     05  WS-SHORT-CUTOFF               PIC S9(5)V9(4).
022500     05  WS-LONG-COUNT                 PIC 9(3)  COMP VALUE 0.
022600     05  WS-SHORT-COUNT                PIC 9(3)  COMP VALUE 0.
022700     05  WS-GROSS-SUM                  PIC S9(5)V9(6).
022800     05  WS-SCALE-FACTOR               PIC S9(3)V9(6).
022900     05  WS-SWAPPED-SW                 PIC X(1).
023000         88  WS-SWAPPED                    VALUE 'Y'.
023100     05  WS-VALID-RANK                 PIC 9(3)  COMP VALUE 0.
023200     05  WS-SWAP-ENTRY.
023300         10  WS-SWAP-TICKER             PIC X(8).
023400         10  WS-SWAP-SECTOR             PIC X(12).
023500         10  WS-SWAP-ALPHA              PIC S9(3)V9(6).
023600         10  WS-SWAP-SCORE              PIC S9(3)V9(6).
023700         10  WS-SWAP-CLOSE              PIC S9(7)V9(4).
023800         10  WS-SWAP-PRICE-VALID-CDE    PIC X(1).
023900         10  WS-SWAP-WEIGHT             PIC S9(1)V9(6).
024000         10  WS-SWAP-TRADE              PIC S9(1)V9(6).
024100         10  WS-SWAP-SIDE-CDE           PIC X(1).
024200     05  FILLER                     PIC X(1).
024300
024400*                                                                    
024500* PER-REBALANCE METRICS - DISPLAYED, NOT CARRIED TO A FILE.          
024600*                                                                    
024700 01  WS-METRICS.
024800     05  WS-MET-POSITIONS              PIC 9(3)  COMP.
024900     05  WS-MET-LONGS                  PIC 9(3)  COMP.
025000     05  WS-MET-SHORTS                 PIC 9(3)  COMP.
025100     05  WS-MET-GROSS-LEV              PIC S9(3)V9(6).
025200     05  WS-MET-NET-EXP                PIC S9(3)V9(6).
025300     05  WS-MET-TURNOVER               PIC S9(3)V9(6).
025400     05  WS-MET-MAX-SECTOR             PIC S9(3)V9(6).
025500     05  WS-MET-MAX-WEIGHT             PIC S9(3)V9(6).
025600     05  WS-MET-HHI                    PIC S9(3)V9(6).
025700     05  FILLER                     PIC X(1).
025800
025900*                                                                    
026000* RUN COUNTERS                                                      
026100*                                                                    
026200 01  WS-COUNTERS.
026300     05  WS-REBAL-DATES-PROCESSED      PIC 9(5)  COMP VALUE 0.
026400     05  WS-EMPTY-PORTFOLIOS           PIC 9(5)  COMP VALUE 0.
026500     05  WS-WEIGHT-RECS-WRITTEN        PIC 9(7)  COMP VALUE 0.
026600     05  FILLER                     PIC X(1).
026700
026800*                                                                    
026900* PROCEDURE DIVISION.                                               
027000*                                                                    
027100 PROCEDURE DIVISION.
027200 0000-MAIN-CONTROL.
027300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
027400     PERFORM 1500-SORT-PRICES THRU 1500-EXIT.
027500     PERFORM 1000-SELECT-VALID-TICKERS THRU 1000-EXIT.
027600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
027700     STOP RUN.
027800
027900 0100-INITIALIZE.
028000     OPEN INPUT PARM-IN.
028100     READ PARM-IN.
028200     MOVE PM-REBAL-FREQ-CDE TO WS-REBAL-FREQ-SAVE.
028300     CLOSE PARM-IN.
028400     MOVE 0 TO WS-PRIOR-COUNT.
028500 0100-EXIT.
028600     EXIT.
028700
028800 1500-SORT-PRICES.
028900     SORT PRICE-SORT-WORK
029000         ON ASCENDING KEY PS-DATE
029100         ON ASCENDING KEY PS-TICKER
029200         USING PRICE-IN
029300         GIVING PRICE-SRT-FILE.
029400 1500-EXIT.
029500     EXIT.
029600
029700*    DRIVES THE ENTIRE RUN OFF THE CALENDAR - ONE PASS THROUGH      
029800*    FACTOR-IN AND ONE PASS THROUGH PRICE-SRT-FILE, EACH HELD AHEAD 
029900*    OF THE CALENDAR POINTER AND ADVANCED ONLY AS FAR AS NEEDED.    
030000 1000-SELECT-VALID-TICKERS.
030100     OPEN INPUT  CAL-IN.
030200     OPEN INPUT  FACTOR-IN.
030300     OPEN INPUT  PRICE-SRT-FILE.
030400     OPEN OUTPUT WEIGHT-OUT.
030500     READ CAL-IN
030600         AT END MOVE 'Y' TO WS-CAL-EOF-SW.
030700     READ FACTOR-IN
030800         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
030900     READ PRICE-SRT-FILE
031000         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
031100     PERFORM 1050-PROCESS-ONE-CAL-ENTRY THRU 1050-EXIT
031200         UNTIL WS-CAL-EOF.
031300     CLOSE CAL-IN.
031400     CLOSE FACTOR-IN.
031500     CLOSE PRICE-SRT-FILE.
031600     CLOSE WEIGHT-OUT.
031700 1000-EXIT.
031800     EXIT.
031900
032000 1050-PROCESS-ONE-CAL-ENTRY.
032100     IF CL-IS-TRADING-DAY
032200         IF (WS-REBAL-FREQ-SAVE = 'W' AND CL-IS-WEEKLY-REBAL)
032300            OR (WS-REBAL-FREQ-SAVE = 'B' AND CL-IS-BIWEEKLY-REBAL)
032400            OR (WS-REBAL-FREQ-SAVE = 'M' AND CL-IS-MONTHLY-REBAL)
032500             MOVE CL-DATE TO WS-REBAL-DATE
032600             PERFORM 2000-PROCESS-REBALANCE-DATE THRU 2000-EXIT.
032700     READ CAL-IN
032800         AT END MOVE 'Y' TO WS-CAL-EOF-SW.
032900 1050-EXIT.
033000     EXIT.
033100
033200*    CR-4180 - WS-PORT-COUNT, WS-PRICE-DATE-COUNT, WS-LONG-COUNT AND 
033300*    WS-SHORT-COUNT ARE RESET HERE, UNCONDITIONALLY, AT THE TOP OF   
033400*    EVERY REBALANCE DATE.  BEFORE THIS FIX THEY WERE ONLY CLEARED   
033500*    THE FIRST TIME THROUGH (SEE THE OLD GUARDS THAT USED TO OPEN    
033600*    2150/2250 BELOW), SO A MULTI-DATE RUN KEPT PILING THAT DATE'S   
033700*    ROWS ON TOP OF EVERY PRIOR DATE'S UNTIL WS-PORT-TABLE'S 400     
033800*    ENTRIES RAN OUT.                                                
033900 2000-PROCESS-REBALANCE-DATE.
034000     MOVE 0 TO WS-PORT-COUNT.
034100     MOVE 0 TO WS-PRICE-DATE-COUNT.
034200     MOVE 0 TO WS-LONG-COUNT.
034300     MOVE 0 TO WS-SHORT-COUNT.
034400     PERFORM 2100-SKIP-FACTOR-TO-DATE THRU 2100-EXIT
034500         UNTIL WS-FAC-EOF OR FA-DATE >= WS-REBAL-DATE.
034600     PERFORM 2150-LOAD-FACTOR-GROUP THRU 2150-EXIT
034700         UNTIL WS-FAC-EOF OR FA-DATE NOT = WS-REBAL-DATE.
034800     PERFORM 2200-SKIP-PRICE-TO-DATE THRU 2200-EXIT
034900         UNTIL WS-PXS-EOF OR PZ-DATE >= WS-REBAL-DATE.
035000     PERFORM 2250-LOAD-PRICE-GROUP THRU 2250-EXIT
035100         UNTIL WS-PXS-EOF OR PZ-DATE NOT = WS-REBAL-DATE.
035200     MOVE 1 TO WS-PORT-IDX.
035300     PERFORM 2300-PRICE-ONE-PORT-ENTRY THRU 2300-EXIT
035400         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
035500     PERFORM 2400-COUNT-VALID-TICKERS THRU 2400-EXIT.
035600     ADD 1 TO WS-REBAL-DATES-PROCESSED.
035700     IF WS-VALID-TICKER-COUNT < WS-MIN-VALID-TICKERS
035800         ADD 1 TO WS-EMPTY-PORTFOLIOS
035900     ELSE
036000         PERFORM 4000-BUILD-PORTFOLIO THRU 4000-EXIT
036100         PERFORM 5000-WRITE-WEIGHT-RECORDS THRU 5000-EXIT
036200         PERFORM 6000-DISPLAY-METRICS THRU 6000-EXIT.
036300 2000-EXIT.
036400     EXIT.
036500
036600 2100-SKIP-FACTOR-TO-DATE.
036700     READ FACTOR-IN
036800         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
036900 2100-EXIT.
037000     EXIT.
037100
037200 2150-LOAD-FACTOR-GROUP.
037300     ADD 1 TO WS-PORT-COUNT.
037400     MOVE FA-TICKER          TO PF-TICKER (WS-PORT-COUNT).
037500     MOVE FA-SECTOR          TO PF-SECTOR (WS-PORT-COUNT).
037600     MOVE FA-COMPOSITE-ALPHA TO PF-ALPHA (WS-PORT-COUNT).
037700     MOVE 0                  TO PF-CLOSE (WS-PORT-COUNT).
037800     MOVE 'N'                TO PF-PRICE-VALID-CDE (WS-PORT-COUNT).
037900     MOVE 0                  TO PF-WEIGHT (WS-PORT-COUNT).
038000     MOVE 0                  TO PF-TRADE (WS-PORT-COUNT).
038100     MOVE SPACE              TO PF-SIDE-CDE (WS-PORT-COUNT).
038200     READ FACTOR-IN
038300         AT END MOVE 'Y' TO WS-FAC-EOF-SW.
038400 2150-EXIT.
038500     EXIT.
038600
038700 2200-SKIP-PRICE-TO-DATE.
038800     READ PRICE-SRT-FILE
038900         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
039000 2200-EXIT.
039100     EXIT.
039200
039300 2250-LOAD-PRICE-GROUP.
039400     ADD 1 TO WS-PRICE-DATE-COUNT.
039500     MOVE PZ-TICKER TO PD-TICKER (WS-PRICE-DATE-COUNT).
039600     MOVE PZ-CLOSE  TO PD-CLOSE (WS-PRICE-DATE-COUNT).
039700     READ PRICE-SRT-FILE
039800         AT END MOVE 'Y' TO WS-PXS-EOF-SW.
039900 2250-EXIT.
040000     EXIT.
040100
040200*    LOOKS UP THIS PORTFOLIO ENTRY'S CLOSE IN THE PRICE-DATE TABLE  
040300*    BY LINEAR SCAN; A TICKER WITH NO PRICE ON THIS DATE, OR A      
040400*    NON-POSITIVE ONE, IS LEFT PRICE-INVALID AND TAKES NO FURTHER   
040500*    PART IN THE RANKING.                                          
040600 2300-PRICE-ONE-PORT-ENTRY.
040700     MOVE 1 TO WS-PRICE-DATE-IDX.
040800     PERFORM 2350-SCAN-ONE-PRICE-ENTRY THRU 2350-EXIT
040900         UNTIL WS-PRICE-DATE-IDX > WS-PRICE-DATE-COUNT
041000            OR PD-TICKER (WS-PRICE-DATE-IDX) = PF-TICKER (WS-PORT-IDX).
041100     IF WS-PRICE-DATE-IDX <= WS-PRICE-DATE-COUNT
041200         MOVE PD-CLOSE (WS-PRICE-DATE-IDX) TO PF-CLOSE (WS-PORT-IDX)
041300         IF PD-CLOSE (WS-PRICE-DATE-IDX) > 0
041400             MOVE 'Y' TO PF-PRICE-VALID-CDE (WS-PORT-IDX).
041500     ADD 1 TO WS-PORT-IDX.
041600 2300-EXIT.
041700     EXIT.
041800
041900 2350-SCAN-ONE-PRICE-ENTRY.
042000     ADD 1 TO WS-PRICE-DATE-IDX.
042100 2350-EXIT.
042200     EXIT.
042300
042400*    U4 EMPTY-PORTFOLIO GATE - CR-4180.  TALLIES THIS DATE'S ACTUAL  
042500*    PRICED-VALID TICKER COUNT AFTER 2300 HAS PRICED THE WHOLE       
042600*    PORTFOLIO TABLE, SO 2000 IS TESTING WHAT THE SPEC CALLS FOR -   
042700*    THE CURRENT DATE'S SURVIVING UNIVERSE - RATHER THAN WS-LONG-    
042800*    COUNT/WS-SHORT-COUNT, WHICH ARE NOT SET UNTIL 5050 RUNS BELOW   
042900*    AND SO ARE UNAVAILABLE (OR STALE FROM THE PRIOR DATE) AT THE    
043000*    POINT THE GATE MUST FIRE.                                       
043100 2400-COUNT-VALID-TICKERS.
043200     MOVE 0 TO WS-VALID-TICKER-COUNT.
043300     MOVE 1 TO WS-PORT-IDX.
043400     PERFORM 2450-TALLY-ONE-VALID-TICKER THRU 2450-EXIT
043500         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
043600 2400-EXIT.
043700     EXIT.
043800
043900 2450-TALLY-ONE-VALID-TICKER.
044000     IF PF-PRICE-IS-VALID (WS-PORT-IDX)
044100         ADD 1 TO WS-VALID-TICKER-COUNT.
044200     ADD 1 TO WS-PORT-IDX.
044300 2450-EXIT.
044400     EXIT.
044500
044600*    U4 RANKING - DEMEAN OVER VALID TICKERS ONLY, SORT ASCENDING BY
044700*    THE DEMEANED SCORE (STABLE - CR-3560, THE COMPARE BELOW SWAPS  
044800*    ONLY ON STRICTLY-GREATER, SO EQUAL SCORES KEEP FIRST-SEEN      
044900*    ORDER), THEN THE BOTTOM WS-LONG-SHORT-PCT OF VALID TICKERS BY  
045000*    RANK ARE SHORTS AND THE TOP ARE LONGS - A PRICE-INVALID TICKER 
045100*    IS SKIPPED WHEN THE RANK IS COUNTED (SEE 5060) SO IT NEVER     
045200*    FALLS IN EITHER BOOK REGARDLESS OF WHERE ITS FORCED-ZERO       
045300*    SCORE HAPPENED TO SORT.                                        
045400 4000-BUILD-PORTFOLIO.
045500     PERFORM 4050-DEMEAN-VALID-SCORES THRU 4050-EXIT.
045600     PERFORM 4100-BUBBLE-SORT-PORTFOLIO THRU 4100-EXIT.
045700 4000-EXIT.
045800     EXIT.
045900
046000 4050-DEMEAN-VALID-SCORES.
046100     MOVE 0 TO WS-ALPHA-SUM.
046200     MOVE 0 TO WS-LONG-COUNT.
046300     MOVE 1 TO WS-PORT-IDX.
046400     PERFORM 4060-SUM-ONE-VALID-SCORE THRU 4060-EXIT
046500         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
046600     IF WS-LONG-COUNT > 0
046700         COMPUTE WS-ALPHA-MEAN = WS-ALPHA-SUM / WS-LONG-COUNT
046800     ELSE
046900         MOVE 0 TO WS-ALPHA-MEAN.
047000     MOVE 1 TO WS-PORT-IDX.
047100     PERFORM 4070-DEMEAN-ONE-ENTRY THRU 4070-EXIT
047200         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
047300 4050-EXIT.
047400     EXIT.
047500
047600*    WS-LONG-COUNT IS BORROWED HERE AS A PLAIN VALID-TICKER TALLY - 
047700*    IT IS RESET AND REUSED FOR ITS REAL LONG-BOOK MEANING ONCE THE 
047800*    LONG/SHORT SPLIT RUNS BELOW.                                   
047900 4060-SUM-ONE-VALID-SCORE.
048000     IF PF-PRICE-IS-VALID (WS-PORT-IDX)
048100         ADD PF-ALPHA (WS-PORT-IDX) TO WS-ALPHA-SUM
048200         ADD 1 TO WS-LONG-COUNT.
048300     ADD 1 TO WS-PORT-IDX.
048400 4060-EXIT.
048500     EXIT.
048600
048700 4070-DEMEAN-ONE-ENTRY.
048800     IF PF-PRICE-IS-VALID (WS-PORT-IDX)
048900         COMPUTE PF-SCORE (WS-PORT-IDX) =
049000             PF-ALPHA (WS-PORT-IDX) - WS-ALPHA-MEAN
049100     ELSE
049200         MOVE 0 TO PF-SCORE (WS-PORT-IDX).
049300     ADD 1 TO WS-PORT-IDX.
049400 4070-EXIT.
049500     EXIT.
049600
049700 4100-BUBBLE-SORT-PORTFOLIO.
049800     MOVE 'Y' TO WS-SWAPPED-SW.
049900     PERFORM 4110-BUBBLE-PASS THRU 4110-EXIT
050000         UNTIL WS-SWAPPED-SW = 'N'.
050100 4100-EXIT.
050200     EXIT.
050300
050400 4110-BUBBLE-PASS.
050500     MOVE 'N' TO WS-SWAPPED-SW.
050600     MOVE 1 TO WS-PORT-IDX.
050700     PERFORM 4120-BUBBLE-COMPARE-SWAP THRU 4120-EXIT
050800         UNTIL WS-PORT-IDX >= WS-PORT-COUNT.
050900 4110-EXIT.
051000     EXIT.
051100
051200 4120-BUBBLE-COMPARE-SWAP.
051300     MOVE WS-PORT-IDX TO WS-PORT-IDX2.
051400     ADD 1 TO WS-PORT-IDX2.
051500     IF PF-SCORE (WS-PORT-IDX) > PF-SCORE (WS-PORT-IDX2)
051600         MOVE WS-PORT-ENTRY (WS-PORT-IDX)  TO WS-SWAP-ENTRY
051700         MOVE WS-PORT-ENTRY (WS-PORT-IDX2) TO WS-PORT-ENTRY (WS-PORT-IDX)
051800         MOVE WS-SWAP-ENTRY                TO WS-PORT-ENTRY (WS-PORT-IDX2)
051900         MOVE 'Y' TO WS-SWAPPED-SW.
052000     ADD 1 TO WS-PORT-IDX.
052100 4120-EXIT.
052200     EXIT.
052300
052400 5000-WRITE-WEIGHT-RECORDS.
052500     PERFORM 5050-SET-LONG-SHORT-SIDES THRU 5050-EXIT.
052600     PERFORM 5100-ASSIGN-RAW-WEIGHTS THRU 5100-EXIT.
052700     PERFORM 5200-SCALE-TO-GROSS-LEVERAGE THRU 5200-EXIT.
052800     PERFORM 5300-APPLY-WEIGHT-FLOOR THRU 5300-EXIT.
052900     PERFORM 5400-COMPUTE-TRADES THRU 5400-EXIT.
053000     MOVE 1 TO WS-PORT-IDX.
053100     PERFORM 5450-WRITE-ONE-WEIGHT-RECORD THRU 5450-EXIT
053200         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
053300     PERFORM 5500-SAVE-PRIOR-WEIGHTS THRU 5500-EXIT.
053400 5000-EXIT.
053500     EXIT.
053600
053700*    RANK IS THE VALID TICKER'S POSITION IN THE SORTED TABLE AMONG  
053800*    VALID TICKERS ONLY (WS-VALID-RANK, SEE 5060) - SHORTS ARE THE  
053900*    BOTTOM WS-LONG-SHORT-PCT BY THAT RANK, LONGS THE TOP.  A       
054000*    PRICE-INVALID (UNPRICED) TICKER NEVER ADVANCES WS-VALID-RANK   
054100*    SO IT NEVER FALLS IN EITHER BOOK.                              
054200 5050-SET-LONG-SHORT-SIDES.
054300     COMPUTE WS-SHORT-CUTOFF =
054400         WS-LONG-SHORT-PCT * WS-LONG-COUNT.
054500     COMPUTE WS-LONG-CUTOFF =
054600         (1 - WS-LONG-SHORT-PCT) * WS-LONG-COUNT.
054700     MOVE 0 TO WS-LONG-COUNT.
054800     MOVE 0 TO WS-SHORT-COUNT.
054900     MOVE 0 TO WS-VALID-RANK.
055000     MOVE 1 TO WS-PORT-IDX.
055100     PERFORM 5060-SET-ONE-SIDE THRU 5060-EXIT
055200         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
055300 5050-EXIT.
055400     EXIT.
055500
055600*    WS-VALID-RANK IS A RUNNING TALLY OF VALID TICKERS SEEN SO FAR  
055700*    AS THE SORTED TABLE IS WALKED LEFT TO RIGHT - IT IS THE RANK   
055800*    USED FOR THE CUTOFF TEST REGARDLESS OF WHERE THE PRICE-        
055900*    INVALID ENTRIES (DEMEANED SCORE FORCED TO ZERO) HAPPENED TO    
056000*    LAND IN THE SORT.                                              
056100 5060-SET-ONE-SIDE.
056200     IF PF-PRICE-IS-VALID (WS-PORT-IDX)
056300         ADD 1 TO WS-VALID-RANK
056400         IF WS-VALID-RANK <= WS-SHORT-CUTOFF
056500             MOVE 'S' TO PF-SIDE-CDE (WS-PORT-IDX)
056600             ADD 1 TO WS-SHORT-COUNT
056700         ELSE
056800             IF WS-VALID-RANK > WS-LONG-CUTOFF
056900                 MOVE 'L' TO PF-SIDE-CDE (WS-PORT-IDX)
057000                 ADD 1 TO WS-LONG-COUNT.
057100     ADD 1 TO WS-PORT-IDX.
057200 5060-EXIT.
057300     EXIT.
057400
057500 5100-ASSIGN-RAW-WEIGHTS.
057600     MOVE 1 TO WS-PORT-IDX.
057700     PERFORM 5110-ASSIGN-ONE-WEIGHT THRU 5110-EXIT
057800         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
057900 5100-EXIT.
058000     EXIT.
058100
058200 5110-ASSIGN-ONE-WEIGHT.
058300     MOVE 0 TO PF-WEIGHT (WS-PORT-IDX).
058400     IF PF-SIDE-LONG (WS-PORT-IDX) AND WS-LONG-COUNT > 0
058500         COMPUTE PF-WEIGHT (WS-PORT-IDX) = 1 / WS-LONG-COUNT.
058600     IF PF-SIDE-SHORT (WS-PORT-IDX) AND WS-SHORT-COUNT > 0
058700         COMPUTE PF-WEIGHT (WS-PORT-IDX) = -1 / WS-SHORT-COUNT.
058800     ADD 1 TO WS-PORT-IDX.
058900 5110-EXIT.
059000     EXIT.
059100
059200 5200-SCALE-TO-GROSS-LEVERAGE.
059300     MOVE 0 TO WS-GROSS-SUM.
059400     MOVE 1 TO WS-PORT-IDX.
059500     PERFORM 5210-ACCUM-ONE-ABS-WEIGHT THRU 5210-EXIT
059600         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
059700     IF WS-GROSS-SUM > 0
059800         COMPUTE WS-SCALE-FACTOR = WS-GROSS-LEV-TARGET / WS-GROSS-SUM
059900         MOVE 1 TO WS-PORT-IDX
060000         PERFORM 5220-SCALE-ONE-WEIGHT THRU 5220-EXIT
060100             UNTIL WS-PORT-IDX > WS-PORT-COUNT.
060200 5200-EXIT.
060300     EXIT.
060400
060500 5210-ACCUM-ONE-ABS-WEIGHT.
060600     IF PF-WEIGHT (WS-PORT-IDX) < 0
060700         COMPUTE WS-GROSS-SUM = WS-GROSS-SUM - PF-WEIGHT (WS-PORT-IDX)
060800     ELSE
060900         ADD PF-WEIGHT (WS-PORT-IDX) TO WS-GROSS-SUM.
061000     ADD 1 TO WS-PORT-IDX.
061100 5210-EXIT.
061200     EXIT.
061300
061400 5220-SCALE-ONE-WEIGHT.
061500     COMPUTE PF-WEIGHT (WS-PORT-IDX) =
061600         PF-WEIGHT (WS-PORT-IDX) * WS-SCALE-FACTOR.
061700     ADD 1 TO WS-PORT-IDX.
061800 5220-EXIT.
061900     EXIT.
062000
062100 5300-APPLY-WEIGHT-FLOOR.
062200     MOVE 1 TO WS-PORT-IDX.
062300     PERFORM 5310-FLOOR-ONE-WEIGHT THRU 5310-EXIT
062400         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
062500 5300-EXIT.
062600     EXIT.
062700
062800 5310-FLOOR-ONE-WEIGHT.
062900     IF PF-WEIGHT (WS-PORT-IDX) < 0
063000         COMPUTE WS-SWAP-SCORE =
063100             0 - PF-WEIGHT (WS-PORT-IDX)
063200     ELSE
063300         MOVE PF-WEIGHT (WS-PORT-IDX) TO WS-SWAP-SCORE.
063400     IF WS-SWAP-SCORE < WS-MIN-WEIGHT-THRESH
063500         MOVE 0   TO PF-WEIGHT (WS-PORT-IDX)
063600         MOVE SPACE TO PF-SIDE-CDE (WS-PORT-IDX).
063700     ADD 1 TO WS-PORT-IDX.
063800 5310-EXIT.
063900     EXIT.
064000
064100 5400-COMPUTE-TRADES.
064200     MOVE 1 TO WS-PORT-IDX.
064300     PERFORM 5410-COMPUTE-ONE-TRADE THRU 5410-EXIT
064400         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
064500 5400-EXIT.
064600     EXIT.
064700
064800 5410-COMPUTE-ONE-TRADE.
064900     PERFORM 5420-FIND-PRIOR-WEIGHT THRU 5420-EXIT.
065000     COMPUTE PF-TRADE (WS-PORT-IDX) =
065100         PF-WEIGHT (WS-PORT-IDX) - WS-SWAP-SCORE.
065200     ADD 1 TO WS-PORT-IDX.
065300 5410-EXIT.
065400     EXIT.
065500
065600*    LINEAR SCAN OF THE RUN-LONG PRIOR-WEIGHT TABLE - A TICKER NOT  
065700*    YET SEEN HAS A PRIOR WEIGHT OF ZERO.  WS-SWAP-SCORE IS REUSED  
065800*    AS A PLAIN SCRATCH FIELD HERE, NOT FOR ITS SORT-SWAP ROLE.     
065900 5420-FIND-PRIOR-WEIGHT.
066000     MOVE 0 TO WS-SWAP-SCORE.
066100     MOVE 1 TO WS-PRIOR-IDX.
066200     PERFORM 5430-SCAN-ONE-PRIOR-ENTRY THRU 5430-EXIT
066300         UNTIL WS-PRIOR-IDX > WS-PRIOR-COUNT
066400            OR PW-TICKER (WS-PRIOR-IDX) = PF-TICKER (WS-PORT-IDX).
066500     IF WS-PRIOR-IDX <= WS-PRIOR-COUNT
066600         MOVE PW-WEIGHT (WS-PRIOR-IDX) TO WS-SWAP-SCORE.
066700 5420-EXIT.
066800     EXIT.
066900
067000 5430-SCAN-ONE-PRIOR-ENTRY.
067100     ADD 1 TO WS-PRIOR-IDX.
067200 5430-EXIT.
067300     EXIT.
067400
067500 5450-WRITE-ONE-WEIGHT-RECORD.
067600     IF PF-WEIGHT (WS-PORT-IDX) NOT = 0
067700         MOVE WS-REBAL-DATE           TO WT-DATE
067800         MOVE PF-TICKER (WS-PORT-IDX) TO WT-TICKER
067900         MOVE PF-SECTOR (WS-PORT-IDX) TO WT-SECTOR
068000         MOVE PF-WEIGHT (WS-PORT-IDX) TO WT-WEIGHT
068100         MOVE PF-TRADE (WS-PORT-IDX)  TO WT-TRADE
068200         MOVE PF-SIDE-CDE (WS-PORT-IDX) TO WT-SIDE-CDE
068300         WRITE WEIGHT-REC
068400         ADD 1 TO WS-WEIGHT-RECS-WRITTEN.
068500     ADD 1 TO WS-PORT-IDX.
068600 5450-EXIT.
068700     EXIT.
068800
068900*    FIND-OR-ADD INTO THE RUN-LONG PRIOR-WEIGHT TABLE - REPLACES AN 
069000*    EXISTING TICKER'S WEIGHT, APPENDS A NEW ROW OTHERWISE.         
069100 5500-SAVE-PRIOR-WEIGHTS.
069200     MOVE 1 TO WS-PORT-IDX.
069300     PERFORM 5510-SAVE-ONE-PRIOR-WEIGHT THRU 5510-EXIT
069400         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
069500 5500-EXIT.
069600     EXIT.
069700
069800 5510-SAVE-ONE-PRIOR-WEIGHT.
069900     MOVE 1 TO WS-PRIOR-IDX.
070000     PERFORM 5520-SCAN-FOR-EXISTING THRU 5520-EXIT
070100         UNTIL WS-PRIOR-IDX > WS-PRIOR-COUNT
070200            OR PW-TICKER (WS-PRIOR-IDX) = PF-TICKER (WS-PORT-IDX).
070300     IF WS-PRIOR-IDX > WS-PRIOR-COUNT
070400         ADD 1 TO WS-PRIOR-COUNT
070500         MOVE PF-TICKER (WS-PORT-IDX) TO PW-TICKER (WS-PRIOR-COUNT)
070600         MOVE WS-PRIOR-COUNT TO WS-PRIOR-IDX.
070700     MOVE PF-WEIGHT (WS-PORT-IDX) TO PW-WEIGHT (WS-PRIOR-IDX).
070800     ADD 1 TO WS-PORT-IDX.
070900 5510-EXIT.
071000     EXIT.
071100
071200 5520-SCAN-FOR-EXISTING.
071300     ADD 1 TO WS-PRIOR-IDX.
071400 5520-EXIT.
071500     EXIT.
071600
071700*    PORTFOLIO CONSTRUCTION DIAGNOSTIC METRICS - CONSTRUCTED AND    
071800*    DISPLAYED HERE, NEVER WRITTEN TO A FILE.                      
071900 6000-DISPLAY-METRICS.
072000     PERFORM 6050-ACCUM-METRICS THRU 6050-EXIT.
072100     DISPLAY 'B13PRT REBAL ' WS-REBAL-DATE
072200         ' POS ' WS-MET-POSITIONS
072300         ' LONG ' WS-MET-LONGS
072400         ' SHORT ' WS-MET-SHORTS.
072500     DISPLAY '  GROSS-LEV ' WS-MET-GROSS-LEV
072600         ' NET-EXP ' WS-MET-NET-EXP
072700         ' TURNOVER ' WS-MET-TURNOVER.
072800     DISPLAY '  MAX-SECTOR ' WS-MET-MAX-SECTOR
072900         ' MAX-WEIGHT ' WS-MET-MAX-WEIGHT
073000         ' HHI ' WS-MET-HHI.
073100 6000-EXIT.
073200     EXIT.
073300
073400 6050-ACCUM-METRICS.
073500     MOVE WS-LONG-COUNT  TO WS-MET-LONGS.
073600     MOVE WS-SHORT-COUNT TO WS-MET-SHORTS.
073700     MOVE 0 TO WS-MET-POSITIONS.
073800     MOVE 0 TO WS-MET-GROSS-LEV.
073900     MOVE 0 TO WS-MET-NET-EXP.
074000     MOVE 0 TO WS-MET-TURNOVER.
074100     MOVE 0 TO WS-MET-MAX-WEIGHT.
074200     MOVE 0 TO WS-MET-HHI.
074300     MOVE 0 TO WS-SECTOR-EXP-COUNT.
074400     MOVE 1 TO WS-PORT-IDX.
074500     PERFORM 6060-ACCUM-ONE-ENTRY THRU 6060-EXIT
074600         UNTIL WS-PORT-IDX > WS-PORT-COUNT.
074700     MOVE 0 TO WS-MET-MAX-SECTOR.
074800     MOVE 1 TO WS-SECTOR-EXP-IDX.
074900     PERFORM 6100-CHECK-ONE-SECTOR-EXP THRU 6100-EXIT
075000         UNTIL WS-SECTOR-EXP-IDX > WS-SECTOR-EXP-COUNT.
075100 6050-EXIT.
075200     EXIT.
075300
075400 6060-ACCUM-ONE-ENTRY.
075500     IF PF-WEIGHT (WS-PORT-IDX) NOT = 0
075600         ADD 1 TO WS-MET-POSITIONS
075700         ADD PF-WEIGHT (WS-PORT-IDX) TO WS-MET-NET-EXP
075800         COMPUTE WS-MET-HHI =
075900             WS-MET-HHI +
076000             (PF-WEIGHT (WS-PORT-IDX) * PF-WEIGHT (WS-PORT-IDX))
076100         PERFORM 6070-ACCUM-SIGNED-WEIGHT THRU 6070-EXIT
076200         PERFORM 6080-ACCUM-SECTOR-EXP THRU 6080-EXIT.
076300     ADD 1 TO WS-PORT-IDX.
076400 6060-EXIT.
076500     EXIT.
076600
076700 6070-ACCUM-SIGNED-WEIGHT.
076800     IF PF-WEIGHT (WS-PORT-IDX) < 0
076900         COMPUTE WS-MET-GROSS-LEV =
077000             WS-MET-GROSS-LEV - PF-WEIGHT (WS-PORT-IDX)
077100         COMPUTE WS-MET-TURNOVER =
077200             WS-MET-TURNOVER - PF-TRADE (WS-PORT-IDX)
077300     ELSE
077400         ADD PF-WEIGHT (WS-PORT-IDX) TO WS-MET-GROSS-LEV
077500         ADD PF-TRADE (WS-PORT-IDX)  TO WS-MET-TURNOVER.
077600     IF PF-WEIGHT (WS-PORT-IDX) > WS-MET-MAX-WEIGHT
077700         MOVE PF-WEIGHT (WS-PORT-IDX) TO WS-MET-MAX-WEIGHT.
077800     IF PF-WEIGHT (WS-PORT-IDX) < 0 AND
077900        (0 - PF-WEIGHT (WS-PORT-IDX)) > WS-MET-MAX-WEIGHT
078000         COMPUTE WS-MET-MAX-WEIGHT = 0 - PF-WEIGHT (WS-PORT-IDX).
078100 6070-EXIT.
078200     EXIT.
078300
078400 6080-ACCUM-SECTOR-EXP.
078500     MOVE 1 TO WS-SECTOR-EXP-IDX.
078600     MOVE PF-SECTOR (WS-PORT-IDX) TO WS-SWAP-SECTOR.
078700     PERFORM 6090-SCAN-ONE-SECTOR-EXP THRU 6090-EXIT
078800         UNTIL WS-SECTOR-EXP-IDX > WS-SECTOR-EXP-COUNT
078900            OR SE-SECTOR-NAME (WS-SECTOR-EXP-IDX) = WS-SWAP-SECTOR.
079000     IF WS-SECTOR-EXP-IDX > WS-SECTOR-EXP-COUNT
079100         ADD 1 TO WS-SECTOR-EXP-COUNT
079200         MOVE WS-SWAP-SECTOR TO SE-SECTOR-NAME (WS-SECTOR-EXP-COUNT)
079300         MOVE 0 TO SE-EXPOSURE (WS-SECTOR-EXP-COUNT)
079400         MOVE WS-SECTOR-EXP-COUNT TO WS-SECTOR-EXP-IDX.
079500     ADD PF-WEIGHT (WS-PORT-IDX) TO SE-EXPOSURE (WS-SECTOR-EXP-IDX).
079600 6080-EXIT.
079700     EXIT.
079800
079900 6090-SCAN-ONE-SECTOR-EXP.
080000     ADD 1 TO WS-SECTOR-EXP-IDX.
080100 6090-EXIT.
080200     EXIT.
080300
080400 6100-CHECK-ONE-SECTOR-EXP.
080500     IF SE-EXPOSURE (WS-SECTOR-EXP-IDX) < 0
080600         COMPUTE WS-SWAP-SCORE = 0 - SE-EXPOSURE (WS-SECTOR-EXP-IDX)
080700     ELSE
080800         MOVE SE-EXPOSURE (WS-SECTOR-EXP-IDX) TO WS-SWAP-SCORE.
080900     IF WS-SWAP-SCORE > WS-MET-MAX-SECTOR
081000         MOVE WS-SWAP-SCORE TO WS-MET-MAX-SECTOR.
081100     ADD 1 TO WS-SECTOR-EXP-IDX.
081200 6100-EXIT.
081300     EXIT.
081400
081500 9000-TERMINATE.
081600     DISPLAY 'B13PRT - REBAL DATES PROCESSED ' WS-REBAL-DATES-PROCESSED.
081700     DISPLAY 'B13PRT - EMPTY PORTFOLIOS...... ' WS-EMPTY-PORTFOLIOS.
081800     DISPLAY 'B13PRT - WEIGHT RECS WRITTEN... ' WS-WEIGHT-RECS-WRITTEN.
081900 9000-EXIT.
082000     EXIT.
